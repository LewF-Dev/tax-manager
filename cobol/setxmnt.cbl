000100* ****************************************************************
000200*                                                               *
000300*         Self Employment Tax Manager                          *
000400*         Transaction Ingest/Maintenance Pass  (SETXMNT)       *
000500*                                                               *
000600* ****************************************************************
000700*
000800 identification           division.
000900* ================================
001000*
001100 program-id.              SETXMNT.
001200 author.                  V B COEN FBCS, FIDM, FIDPM.
001300 installation.             APPLEWOOD COMPUTERS.
001400 date-written.             19/02/2026.
001500 date-compiled.
001600 security.                COPYRIGHT (C) 2026 AND LATER,
001700*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001800*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001900*                           THE FILE COPYING FOR DETAILS.
002000* **
002100*     REMARKS.            Transaction maintenance batch.  Runs
002200*                          over the raw INCOME and EXPENSES
002300*                          files, validates every record, works
002400*                          out the tax-year label each belongs
002500*                          to (and, for income, stamps the
002600*                          ruleset version in force on the date
002700*                          the cash was received), and writes
002800*                          the derived records away to the "new"
002900*                          generation of each file.  Re-dating a
003000*                          transaction by hand and re-running
003100*                          this batch re-derives both fields, so
003200*                          there is no separate re-date program.
003300*                          An income record whose date falls
003400*                          outside every ruleset on file is
003500*                          rejected, logged and dropped; expense
003600*                          records always get a label, there
003700*                          being no ruleset test for them.
003800* **
003900*     VERSION.            SEE PROG-NAME IN WS.
004000* **
004100*     CALLED MODULES.     MAPS01.  (Ruleset table lookup - income)
004200*                         MAPS04.  (Tax-year dating - expense)
004300* **
004400*     FUNCTIONS USED.     NONE.
004500*     FILES USED.         INCOME.     Input, line sequential.
004600*                         INCOME-NEW. Output, line sequential.
004700*                         EXPENSES.   Input, line sequential.
004800*                         EXPENSES-NEW. Output, line sequential.
004900* **
005000*     ERROR MESSAGES USED.
005100*                         SE020 - INCOME REJECTED, AMOUNT/DESC.
005200*                         SE021 - INCOME REJECTED, NO RULESET.
005300*                         SE022 - EXPENSE REJECTED, VALIDATION.
005400* **
005500*  CHANGES:
005600*  19/02/26 VBC -      Created.
005700*  23/02/26 VBC - 1.01 SE0019: expense validation now checks
005800*                       category as well as amount/description.
005900*  27/02/26 VBC - 1.02 SE0022: read/written/rejected counts added
006000*                       to the end-of-run console totals.
006100*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws and
006200*                       displayed on startup per house convention.
006300* **
006400* ****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006900* UPDATED 2024-04-16.
007000*
007100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007200* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007300* 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
007600* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
007700* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
007800* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
007900* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008000* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008100* ****************************************************************
008200*
008300 environment              division.
008400* ================================
008500*
008600 configuration            section.
008700 source-computer.         GENERIC.
008800 object-computer.         GENERIC.
008900 special-names.
009000     C01                  is top-of-form
009100     class UK-ALPHA       is "A" thru "Z"
009200     SWITCH-1             is upsi-0
009300                              on status is SE-TEST-RUN
009400                              off status is SE-LIVE-RUN.
009500*
009600 input-output             section.
009700* ------------------------------
009800*
009900 file-control.
010000     select   INCOME-FILE assign to "INCOME"
010100                          organization line sequential
010200                          status WK-INCOME-STATUS.
010300     select   INCOME-NEW-FILE assign to "INCOME-NEW"
010400                          organization line sequential
010500                          status WK-INCOME-NEW-STATUS.
010600     select   EXPENSE-FILE assign to "EXPENSES"
010700                          organization line sequential
010800                          status WK-EXPENSE-STATUS.
010900     select   EXPENSE-NEW-FILE assign to "EXPENSES-NEW"
011000                          organization line sequential
011100                          status WK-EXPENSE-NEW-STATUS.
011200*
011300 data                     division.
011400* ================================
011500*
011600 file section.
011700*
011800 fd  INCOME-FILE.
011900 copy "wsincome.cob".
012000*
012100 fd  INCOME-NEW-FILE.
012200 copy "wsincome.cob" replacing SE-Income-Record
012300                          by SE-Income-New-Record.
012400*
012500 fd  EXPENSE-FILE.
012600 copy "wsexpense.cob".
012700*
012800 fd  EXPENSE-NEW-FILE.
012900 copy "wsexpense.cob" replacing SE-Expense-Record
013000                          by SE-Expense-New-Record.
013100*
013200 working-storage section.
013300* -----------------------
013400*
013500 77  PROG-NAME              pic x(19) value "SETXMNT (1.03.00)".
013600*
013700 01  WK-FILE-STATUS-AREA.
013800     03  WK-INCOME-STATUS      pic xx.
013900     03  WK-INCOME-NEW-STATUS  pic xx.
014000     03  WK-EXPENSE-STATUS     pic xx.
014100     03  WK-EXPENSE-NEW-STATUS pic xx.
014200*
014300 01  WK-EOF-FLAGS.
014400     03  WK-INCOME-EOF         pic x     value "N".
014500     03  WK-EXPENSE-EOF        pic x     value "N".
014600 01  WK-EOF-FLAGS-R redefines WK-EOF-FLAGS
014700                          pic xx.
014800*
014900 copy "wsmaps01.cob".
015000 copy "wsmaps04.cob".
015100*
015200 01  WK-INC-COUNTS.
015300     03  WK-INC-READ           pic 9(7)     comp-3.
015400     03  WK-INC-WRITTEN        pic 9(7)     comp-3.
015500     03  WK-INC-REJECTED       pic 9(7)     comp-3.
015600 01  WK-INC-COUNTS-R redefines WK-INC-COUNTS
015700                          pic 9(21)   comp-3.
015800*
015900 01  WK-EXP-COUNTS.
016000     03  WK-EXP-READ           pic 9(7)     comp-3.
016100     03  WK-EXP-WRITTEN        pic 9(7)     comp-3.
016200     03  WK-EXP-REJECTED       pic 9(7)     comp-3.
016300 01  WK-EXP-COUNTS-R redefines WK-EXP-COUNTS
016400                          pic 9(21)   comp-3.
016500*
016600 01  WK-MSG-LINE               pic x(60).
016700*
016800 procedure division.
016900* ==================
017000*
017100 AA000-MAIN.
017200     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
017300     perform  BB000-PROCESS-ONE-INCOME
017400              until WK-INCOME-EOF = "Y".
017500     perform  CC000-PROCESS-ONE-EXPENSE
017600              until WK-EXPENSE-EOF = "Y".
017700     perform  ZZ950-TERMINATE.
017800     stop     run.
017900*
018000 AA000-EXIT.  exit.
018100*
018200 BB000-PROCESS-ONE-INCOME.
018300     add      1 to WK-INC-READ.
018400     if       Inc-Amount not > zero or
018500              Inc-Description = spaces
018600              add 1 to WK-INC-REJECTED
018700              move spaces to WK-MSG-LINE
018800              string "SE020 INCOME REJECTED, BAD AMOUNT/DESC "
018900                      Inc-User-Id delimited by size
019000                      into WK-MSG-LINE
019100              display WK-MSG-LINE
019200              go to BB000-EXIT.
019300     move     1           to SD-FUNCTION in MAPS01-WS.
019400     move     Inc-Date-Received to SD-DATE-IN in MAPS01-WS.
019500     call     "MAPS01"    using MAPS01-WS.
019600     if       SD-ERROR-FLAG in MAPS01-WS = "Y"
019700              add 1 to WK-INC-REJECTED
019800              move spaces to WK-MSG-LINE
019900              string "SE021 INCOME REJECTED, NO RULESET "
020000                      Inc-User-Id delimited by size
020100                      into WK-MSG-LINE
020200              display WK-MSG-LINE
020300              go to BB000-EXIT.
020400     move     SD-TAX-YEAR-LABEL in MAPS01-WS to Inc-Tax-Year.
020500     move     SD-RS-VERSION in MAPS01-WS to Inc-Ruleset-Version.
020600     move     SE-Income-Record to SE-Income-New-Record.
020700     write    SE-Income-New-Record.
020800     add      1 to WK-INC-WRITTEN.
020900*
021000 BB000-EXIT.
021100     read     INCOME-FILE
021200              at end move "Y" to WK-INCOME-EOF.
021300*
021400 CC000-PROCESS-ONE-EXPENSE.
021500     add      1 to WK-EXP-READ.
021600     if       Exp-Amount not > zero or
021700              Exp-Category = spaces or
021800              Exp-Description = spaces
021900              add 1 to WK-EXP-REJECTED
022000              move spaces to WK-MSG-LINE
022100              string "SE022 EXPENSE REJECTED, VALIDATION "
022200                      Exp-User-Id delimited by size
022300                      into WK-MSG-LINE
022400              display WK-MSG-LINE
022500              go to CC000-EXIT.
022600     move     1           to SD-FUNCTION in MAPS04-WS.
022700     move     Exp-Date-Paid to SD-DATE-IN in MAPS04-WS.
022800     call     "MAPS04"    using MAPS04-WS.
022900     move     SD-TAX-YEAR-LABEL in MAPS04-WS to Exp-Tax-Year.
023000     move     SE-Expense-Record to SE-Expense-New-Record.
023100     write    SE-Expense-New-Record.
023200     add      1 to WK-EXP-WRITTEN.
023300*
023400 CC000-EXIT.
023500     read     EXPENSE-FILE
023600              at end move "Y" to WK-EXPENSE-EOF.
023700*
023800 ZZ900-INITIALISE.
023900     display  PROG-NAME " Starting".
024000     move     zero        to WK-INC-COUNTS.
024100     move     zero        to WK-EXP-COUNTS.
024200*
024300* 01/03/26 VBC - SE0025: SPLIT OUT ZZ900-OPEN-FILES BELOW SO THE
024400*                CALLER CAN PERFORM ... THRU ZZ900-EXIT AS ONE
024500*                FALL-THROUGH RANGE.
024600 ZZ900-OPEN-FILES.
024700     open     input  INCOME-FILE.
024800     open     output INCOME-NEW-FILE.
024900     open     input  EXPENSE-FILE.
025000     open     output EXPENSE-NEW-FILE.
025100     read     INCOME-FILE
025200              at end move "Y" to WK-INCOME-EOF.
025300     read     EXPENSE-FILE
025400              at end move "Y" to WK-EXPENSE-EOF.
025500*
025600 ZZ900-EXIT.  exit.
025700*
025800 ZZ950-TERMINATE.
025900     close    INCOME-FILE.
026000     close    INCOME-NEW-FILE.
026100     close    EXPENSE-FILE.
026200     close    EXPENSE-NEW-FILE.
026300     display  "SETXMNT - INCOME  READ/WRITTEN/REJECTED : "
026400              WK-INC-READ " / " WK-INC-WRITTEN
026500              " / " WK-INC-REJECTED.
026600     display  "SETXMNT - EXPENSE READ/WRITTEN/REJECTED : "
026700              WK-EXP-READ " / " WK-EXP-WRITTEN
026800              " / " WK-EXP-REJECTED.
026900*
027000 ZZ950-EXIT.  exit.
027100*
