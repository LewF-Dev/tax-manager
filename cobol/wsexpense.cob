000100* *******************************************
000200*                                           *
000300*  Record Definition For Expense Transaction*
000400*    File - cash paid, one row per          *
000500*    transaction, sorted User-Id then Date  *
000600* *******************************************
000700* 
000800*  14/02/26 vbc - Created from PY-Emp-History-Record shape.
000900*  19/02/26 vbc - Added Exp-Tax-Year, derived on ingest pass.
001000* 
001100 01  SE-Expense-Record.
001200     03  Exp-User-Id          pic x(8).
001300     03  Exp-Date-Paid        pic 9(8).
001400*                                 ccyymmdd, cash basis.
001500     03  Exp-Amount           pic s9(8)v99.
001600     03  Exp-Category         pic x(20).
001700*                                 Equipment, Software, Travel,
001800*                                 Office Supp's, Prof'nal Fees,
001900*                                 Marketing, Training, Insurance,
002000*                                 Other.
002100     03  Exp-Description      pic x(40).
002200     03  Exp-Tax-Year         pic x(7).
002300*                                 derived, "yyyy-yy".
002400     03  filler               pic x(7).
002500* 
