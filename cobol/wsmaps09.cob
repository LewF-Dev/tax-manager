000100* *******************************************
000200*                                           *
000300*  Parameter Area For MAPS09 - Tax         *
000400*    Calculation Engine.  Shared by the    *
000500*    subprogram and every calling program. *
000600* *******************************************
000700* 
000800*  19/02/26 vbc - Created, slot re-used from Mod 11 check digit.
000900*  01/03/26 vbc - SE0024: Sd-Reason-Text widened 60->63 to hold
001000*                 the full Higher Rate reason wording.
001100*
001200 01  MAPS09-WS.
001300     03  SD-FUNCTION       pic 9.
001400*                             1 INCOME TAX, 2 NI CLASS 2, 3 NI
001500*                             CLASS 4, 4 TOTAL TAX BREAKDOWN,
001600*                             5 SET-ASIDE AMOUNT, 6 RECOMMEND PCT.
001700     03  SD-PROFIT         pic s9(9)v99.
001800     03  SD-AMOUNT         pic s9(9)v99.
001900     03  SD-PCT            pic s9(3)v99.
002000     03  SD-RS-PERSONAL-ALLOWANCE
002100                          pic s9(7)v99.
002200     03  SD-RS-BASIC-RATE  pic sv9(4).
002300     03  SD-RS-BASIC-THRESHOLD
002400                          pic s9(7)v99.
002500     03  SD-RS-HIGHER-RATE pic sv9(4).
002600     03  SD-RS-HIGHER-THRESHOLD
002700                          pic s9(7)v99.
002800     03  SD-RS-ADDITIONAL-RATE
002900                          pic sv9(4).
003000     03  SD-RS-NI2-THRESHOLD
003100                          pic s9(7)v99.
003200     03  SD-RS-NI2-WEEKLY  pic s9(3)v99.
003300     03  SD-RS-NI4-LOWER   pic s9(7)v99.
003400     03  SD-RS-NI4-UPPER   pic s9(7)v99.
003500     03  SD-RS-NI4-RATE    pic sv9(4).
003600     03  SD-RS-NI4-HIGHER-RATE
003700                          pic sv9(4).
003800     03  SD-INCOME-TAX     pic s9(9)v99.
003900     03  SD-NI-CLASS2      pic s9(9)v99.
004000     03  SD-NI-CLASS4      pic s9(9)v99.
004100     03  SD-TOTAL-TAX      pic s9(9)v99.
004200     03  SD-SET-ASIDE      pic s9(9)v99.
004300     03  SD-RECOMMEND-PCT  pic s9(3)v99.
004400     03  SD-EFFECTIVE-RATE pic s9(3)v9.
004500     03  SD-REASON-TEXT    pic x(63).
004600     03  SD-ERROR-FLAG     pic x.
004700     03  filler            pic x(1).
004800*
