000100* ****************************************************************
000200*                                                               *
000300*         Self Employment Tax Manager                          *
000400*         Tax-Year Summary Builder            (SETAXSNP)       *
000500*                                                               *
000600* ****************************************************************
000700*
000800 identification           division.
000900* ================================
001000*
001100 program-id.              SETAXSNP.
001200 author.                  V B COEN FBCS, FIDM, FIDPM.
001300 installation.             APPLEWOOD COMPUTERS.
001400 date-written.             14/02/2026.
001500 date-compiled.
001600 security.                COPYRIGHT (C) 2026 AND LATER,
001700*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001800*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001900*                           THE FILE COPYING FOR DETAILS.
002000* **
002100*     REMARKS.            Tax-year summary batch.  For every
002200*                          user on the USERS file, works out
002300*                          every tax year that user has income
002400*                          or expense transactions for, sums
002500*                          income and expenses for that year,
002600*                          calls the tax engine for the full tax
002700*                          breakdown, works out the HMRC
002800*                          registration deadline and VAT
002900*                          proximity, and writes one TAXSNAP
003000*                          record plus one SUMMARY report line
003100*                          per user per tax year.  Uses RW
003200*                          (Report Writer) for the print file.
003300* **
003400*     VERSION.            SEE PROG-NAME IN WS.
003500* **
003600*     CALLED MODULES.     MAPS01.  (Ruleset table lookup)
003700*                         MAPS04.  (Tax-year dating utilities)
003800*                         MAPS09.  (Tax calculation engine)
003900* **
004000*     FUNCTIONS USED.     NONE.
004100*     FILES USED.         USERS.    Input, line sequential.
004200*                         INCOME.   Input, line sequential.
004300*                         EXPENSES. Input, line sequential.
004400*                         TAXSNAP.  Output, line sequential.
004500*                         SUMMARY.  Output, print, Report Writer.
004600* **
004700*     ERROR MESSAGES USED.
004800*                         SE001 - 3.
004900* **
005000*  CHANGES:
005100*  14/02/26 VBC -      Created.
005200*  16/02/26 VBC - 1.01 Added Report Writer SUMMARY print layout.
005300*  20/02/26 VBC - 1.02 SE0016: total tax breakdown now comes from
005400*                       a single MAPS09 call (function 4).
005500*  23/02/26 VBC - 1.03 SE0019: VAT proximity and HMRC deadline
005600*                       added to both TAXSNAP and SUMMARY.
005700*  26/02/26 VBC - 1.04 SE0021: label scan capped at 10 distinct
005800*                       tax years per user - more than enough for
005900*                       any trading history seen to date.
006000*  28/02/26 VBC - 1.05 SE0023: Prog-Name stamp added to Ws, source
006100*                       into page heading per house convention,
006200*                       date scratch fields returned to 77-level.
006300* **
006400* ****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006900* UPDATED 2024-04-16.
007000*
007100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007200* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007300* 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
007600* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
007700* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
007800* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
007900* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008000* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008100* ****************************************************************
008200*
008300 environment              division.
008400* ================================
008500*
008600 configuration            section.
008700 source-computer.         GENERIC.
008800 object-computer.         GENERIC.
008900 special-names.
009000     C01                  is top-of-form
009100     class UK-ALPHA       is "A" thru "Z"
009200     SWITCH-1             is upsi-0
009300                              on status is SE-TEST-RUN
009400                              off status is SE-LIVE-RUN.
009500*
009600 input-output             section.
009700* ------------------------------
009800*
009900 file-control.
010000     select   USERS-FILE  assign to "USERS"
010100                          organization line sequential
010200                          status WK-USERS-STATUS.
010300     select   INCOME-FILE assign to "INCOME"
010400                          organization line sequential
010500                          status WK-INCOME-STATUS.
010600     select   EXPENSE-FILE assign to "EXPENSES"
010700                          organization line sequential
010800                          status WK-EXPENSE-STATUS.
010900     select   TAXSNAP-FILE assign to "TAXSNAP"
011000                          organization line sequential
011100                          status WK-TAXSNAP-STATUS.
011200     select   SUMMARY-FILE assign to "SUMMARY"
011300                          organization line sequential
011400                          status WK-SUMMARY-STATUS.
011500*
011600 data                     division.
011700* ================================
011800*
011900 file section.
012000*
012100 fd  USERS-FILE.
012200 copy "wsuser.cob".
012300*
012400 fd  INCOME-FILE.
012500 copy "wsincome.cob".
012600*
012700 fd  EXPENSE-FILE.
012800 copy "wsexpense.cob".
012900*
013000 fd  TAXSNAP-FILE.
013100 copy "wstaxsnp.cob".
013200*
013300 fd  SUMMARY-FILE
013400     report is Batch-Summary-Report.
013500*
013600 working-storage section.
013700* -----------------------
013800*
013900 77  PROG-NAME             pic x(19) value "SETAXSNP (1.05.00)".
014000*
014100 01  WK-FILE-STATUS-AREA.
014200     03  WK-USERS-STATUS      pic xx.
014300     03  WK-INCOME-STATUS     pic xx.
014400     03  WK-EXPENSE-STATUS    pic xx.
014500     03  WK-TAXSNAP-STATUS    pic xx.
014600     03  WK-SUMMARY-STATUS    pic xx.
014700*
014800 01  WK-EOF-FLAGS.
014900     03  WK-USERS-EOF         pic x     value "N".
015000     03  WK-INCOME-EOF        pic x     value "N".
015100     03  WK-EXPENSE-EOF       pic x     value "N".
015200*
015300 copy "wsmaps01.cob".
015400 copy "wsmaps04.cob".
015500 copy "wsmaps09.cob".
015600*
015700 01  WK-LABEL-TABLE.
015800     03  WK-LABEL-COUNT       pic 99    comp value zero.
015900     03  WK-LABEL-ENTRY occurs 10 indexed by WK-LBL-IDX.
016000         05  WK-LABEL         pic x(7).
016100 01  WK-LABEL-TABLE-R redefines WK-LABEL-TABLE
016200                          pic x(72).
016300 01  WK-SCAN-LABEL            pic x(7).
016400 01  WK-FOUND-DUP             pic x     value "N".
016500*
016600 01  WK-YEAR-TOTALS.
016700     03  WK-YT-INCOME         pic s9(9)v99 comp-3.
016800     03  WK-YT-EXPENSES       pic s9(9)v99 comp-3.
016900     03  WK-YT-TAX-SAVED      pic s9(9)v99 comp-3.
017000     03  WK-YT-NET-PROFIT     pic s9(9)v99 comp-3.
017100 01  WK-YEAR-TOTALS-R redefines WK-YEAR-TOTALS
017200                          pic s9(35)  comp-3.
017300*
017400 01  WK-USER-TOTALS.
017500     03  WK-UT-INCOME         pic s9(9)v99 comp-3.
017600     03  WK-UT-EXPENSES       pic s9(9)v99 comp-3.
017700     03  WK-UT-TOTAL-TAX      pic s9(9)v99 comp-3.
017800 01  WK-USER-TOTALS-R redefines WK-USER-TOTALS
017900                          pic s9(26)  comp-3.
018000*
018100 01  WK-GRAND-TOTALS.
018200     03  WK-GT-USERS          pic 9(5)     comp-3.
018300     03  WK-GT-TRANS          pic 9(7)     comp-3.
018400     03  WK-GT-INCOME         pic s9(9)v99 comp-3.
018500     03  WK-GT-EXPENSES       pic s9(9)v99 comp-3.
018600     03  WK-GT-TOTAL-TAX      pic s9(9)v99 comp-3.
018700*
018800*
018900*  STANDALONE SCRATCH NUMERICS, 77-LEVEL PER HOUSE HABIT.
019000 77  WK-FIRST-INC-DATE        pic 9(8) comp.
019100 77  WK-LOOKUP-DATE           pic 9(8) comp.
019200*
019300 01  RW-CONTROL-FIELDS.
019400     03  RW-USER-ID           pic x(8).
019500     03  RW-USER-NAME         pic x(30).
019600     03  RW-TAX-YEAR          pic x(7).
019700     03  RW-TOTAL-INCOME      pic s9(9)v99.
019800     03  RW-TOTAL-EXPENSES    pic s9(9)v99.
019900     03  RW-NET-PROFIT        pic s9(9)v99.
020000     03  RW-INCOME-TAX        pic s9(9)v99.
020100     03  RW-NI-CLASS2         pic s9(9)v99.
020200     03  RW-NI-CLASS4         pic s9(9)v99.
020300     03  RW-TOTAL-TAX         pic s9(9)v99.
020400     03  RW-SET-ASIDE         pic s9(9)v99.
020500     03  RW-TAX-SAVED         pic s9(9)v99.
020600     03  RW-VAT-PROXIMITY     pic s9(3)v99.
020700     03  RW-VAT-WARN          pic x(11).
020800     03  RW-HMRC-DEADLINE     pic x(10).
020900     03  RW-PAGE-LINES        pic 9(3)  comp value 58.
021000*
021100 01  WK-DATE-EDIT             pic x(10) value spaces.
021200 01  WK-RUN-DATE.
021300     03  WK-RD-YY             pic 99.
021400     03  WK-RD-MM             pic 99.
021500     03  WK-RD-DD             pic 99.
021600*
021700 01  WK-DEADLINE-PARTS.
021800     03  WK-DE-YEAR           pic 9(4).
021900     03  WK-DE-MONTH          pic 99.
022000     03  WK-DE-DAY            pic 99.
022100*
022200 report section.
022300* --------------
022400*
022500 rd  Batch-Summary-Report
022600     control is final
022700     page limit RW-PAGE-LINES
022800     heading 1
022900     first detail 5
023000     last detail RW-PAGE-LINES.
023100*
023200 01  Report-Page-Head type page heading.
023300     03  line 1.
023400         05  col  1   pic x(19)  source PROG-NAME.
023500         05  col 21   pic x(28)  value
023600             "Self Employment Tax Manager".
023700         05  col 50   pic x(18)  value "Batch Summary Run".
023800         05  col 110  pic x(10)  source WK-DATE-EDIT.
023900     03  line 3.
024000         05  col  1   pic x(22)  value "User         Tax Year".
024100         05  col 24   pic x(49)  value
024200             "  Income     Expenses   Net Profit   Income Tax".
024300         05  col 73   pic x(49)  value
024400             "    NI2        NI4    Total Tax   Set-Aside".
024500         05  col 122  pic x(11)  value "VAT % Dline".
024600*
024700 01  Report-User-Head type detail.
024800     03  line plus 2.
024900         05  col  1   pic x(8)   source RW-USER-ID.
025000         05  col 10   pic x(30)  source RW-USER-NAME.
025100*
025200 01  Report-Year-Detail type detail.
025300     03  line plus 1.
025400         05  col  3   pic x(7)        source RW-TAX-YEAR.
025500         05  col 14   pic z,zzz,zz9.99 source RW-TOTAL-INCOME.
025600         05  col 27   pic z,zzz,zz9.99 source RW-TOTAL-EXPENSES.
025700         05  col 40   pic z,zzz,zz9.99 source RW-NET-PROFIT.
025800         05  col 53   pic z,zzz,zz9.99 source RW-INCOME-TAX.
025900         05  col 66   pic zz,zz9.99    source RW-NI-CLASS2.
026000         05  col 77   pic zz,zz9.99    source RW-NI-CLASS4.
026100         05  col 88   pic z,zzz,zz9.99 source RW-TOTAL-TAX.
026200         05  col 101  pic z,zzz,zz9.99 source RW-SET-ASIDE.
026300         05  col 114  pic zz9.99       source RW-VAT-PROXIMITY.
026400         05  col 120  pic x(11)        source RW-VAT-WARN.
026500         05  col 132  pic x(10)        source RW-HMRC-DEADLINE.
026600*
026700 01  Report-User-Foot type detail.
026800     03  line plus 1.
026900         05  col  3   pic x(13)  value "User Totals -".
027000         05  col 14   pic z,zzz,zz9.99 source RW-TOTAL-INCOME.
027100         05  col 27   pic z,zzz,zz9.99 source RW-TOTAL-EXPENSES.
027200         05  col 88   pic z,zzz,zz9.99 source RW-TOTAL-TAX.
027300*
027400 01  Report-Final-Foot type control footing final line plus 3.
027500     03  col  1   pic x(30)  value "*** Grand Totals ***".
027600     03  col 32   pic x(17)  value "Users Processed:".
027700     03  col 50   pic zz,zz9   source WK-GT-USERS.
027800     03  col 60   pic x(17)  value "Trans'ns Read:".
027900     03  col 78   pic zzz,zz9   source WK-GT-TRANS.
028000     03  line plus 1.
028100         05  col 32   pic x(14)  value "Total Income:".
028200         05  col 50   pic z,zzz,zzz,zz9.99 source WK-GT-INCOME.
028300         05  col 72   pic x(16)  value "Total Expenses:".
028400         05  col 92   pic z,zzz,zzz,zz9.99 source WK-GT-EXPENSES.
028500     03  line plus 1.
028600         05  col 32   pic x(16)  value "Total Tax (All):".
028700         05  col 50   pic z,zzz,zzz,zz9.99 source WK-GT-TOTAL-TAX.
028800*
028900 procedure division.
029000* ==================
029100*
029200 AA000-MAIN                   section.
029300* **************************************
029400     perform  ZZ900-INITIALISE.
029500     perform  BB000-PROCESS-USERS
029600              until WK-USERS-EOF = "Y".
029700     perform  ZZ950-TERMINATE.
029800     stop     run.
029900*
030000 AA000-EXIT.  exit section.
030100*
030200 BB000-PROCESS-USERS          section.
030300* *******************
030400*
030500     perform  CC000-PROCESS-ONE-USER.
030600     add      1 to WK-GT-USERS.
030700     read     USERS-FILE
030800              at end move "Y" to WK-USERS-EOF.
030900*
031000 BB000-EXIT.  exit section.
031100*
031200 CC000-PROCESS-ONE-USER       section.
031300* **********************
031400* WORKS OUT THE DISTINCT TAX YEARS THIS USER HAS TRANSACTIONS
031500* FOR, THEN BUILDS ONE TAXSNAP RECORD AND REPORT LINE PER YEAR.
031600*
031700     move     zero        to WK-LABEL-COUNT, WK-UT-INCOME,
031800                              WK-UT-EXPENSES, WK-UT-TOTAL-TAX.
031900     move     User-Id     to RW-USER-ID.
032000     move     User-Name   to RW-USER-NAME.
032100     generate Report-User-Head.
032200     perform  DD000-SCAN-LABELS.
032300     perform  EE000-PROCESS-ONE-LABEL
032400              varying WK-LBL-IDX from 1 by 1
032500              until WK-LBL-IDX > WK-LABEL-COUNT.
032600     move     WK-UT-INCOME    to RW-TOTAL-INCOME.
032700     move     WK-UT-EXPENSES  to RW-TOTAL-EXPENSES.
032800     move     WK-UT-TOTAL-TAX to RW-TOTAL-TAX.
032900     generate Report-User-Foot.
033000*
033100 CC000-EXIT.  exit section.
033200*
033300 DD000-SCAN-LABELS            section.
033400* *****************
033500* RE-OPENS INCOME THEN EXPENSES AND COLLECTS EVERY DISTINCT
033600* TAX-YEAR LABEL BELONGING TO THE CURRENT USER, IN THE ORDER
033700* FIRST SEEN (BOTH FILES ARE SORTED BY USER-ID THEN DATE SO
033800* LABELS ARRIVE IN ASCENDING ORDER WITHIN EACH FILE).
033900*
034000     close    INCOME-FILE.
034100     open     input INCOME-FILE.
034200     move     "N"         to WK-INCOME-EOF.
034300     read     INCOME-FILE
034400              at end move "Y" to WK-INCOME-EOF.
034500     perform  DD010-SCAN-INCOME-LABELS
034600              until WK-INCOME-EOF = "Y".
034700*
034800     close    EXPENSE-FILE.
034900     open     input EXPENSE-FILE.
035000     move     "N"         to WK-EXPENSE-EOF.
035100     read     EXPENSE-FILE
035200              at end move "Y" to WK-EXPENSE-EOF.
035300     perform  DD020-SCAN-EXPENSE-LABELS
035400              until WK-EXPENSE-EOF = "Y".
035500*
035600 DD000-EXIT.  exit section.
035700*
035800 DD010-SCAN-INCOME-LABELS     section.
035900     if       Inc-User-Id = User-Id
036000              move Inc-Tax-Year to WK-SCAN-LABEL
036100              perform ZZ010-ADD-LABEL.
036200     read     INCOME-FILE
036300              at end move "Y" to WK-INCOME-EOF.
036400*
036500 DD010-EXIT.  exit section.
036600*
036700 DD020-SCAN-EXPENSE-LABELS    section.
036800     if       Exp-User-Id = User-Id
036900              move Exp-Tax-Year to WK-SCAN-LABEL
037000              perform ZZ010-ADD-LABEL.
037100     read     EXPENSE-FILE
037200              at end move "Y" to WK-EXPENSE-EOF.
037300*
037400 DD020-EXIT.  exit section.
037500*
037600 EE000-PROCESS-ONE-LABEL      section.
037700* ***********************
037800* SUMS INCOME/EXPENSES FOR WK-LABEL (WK-LBL-IDX), RUNS THE TAX
037900* ENGINE, BUILDS TAXSNAP AND THE REPORT DETAIL LINE.
038000*
038100     move     zero        to WK-YT-INCOME, WK-YT-EXPENSES,
038200                              WK-YT-TAX-SAVED.
038300     move     zero        to WK-FIRST-INC-DATE.
038400     perform  FF010-SUM-INCOME.
038500     perform  FF020-SUM-EXPENSES.
038600     compute  WK-YT-NET-PROFIT = WK-YT-INCOME - WK-YT-EXPENSES.
038700*
038800     if       WK-FIRST-INC-DATE = zero
038900              perform ZZ020-YEAR-START-DATE
039000              move SD-YEAR-START to WK-LOOKUP-DATE
039100     else
039200              move WK-FIRST-INC-DATE to WK-LOOKUP-DATE
039300     end-if.
039400     perform  ZZ030-LOOKUP-RULESET thru ZZ030-EXIT.
039500*
039600     move     4           to SD-FUNCTION in MAPS09-WS.
039700     move     WK-YT-NET-PROFIT to SD-PROFIT in MAPS09-WS.
039800     call     "MAPS09"    using MAPS09-WS.
039900*
040000     move     User-Set-Aside-Pct to SD-PCT in MAPS09-WS.
040100     move     WK-YT-INCOME to SD-AMOUNT in MAPS09-WS.
040200     move     5           to SD-FUNCTION in MAPS09-WS.
040300     call     "MAPS09"    using MAPS09-WS.
040400*
040500     perform  FF030-BUILD-TAXSNAP.
040600     perform  FF040-BUILD-REPORT-LINE.
040700     generate Report-Year-Detail.
040800     write    Snap-Record.
040900*
041000     add      WK-YT-INCOME   to WK-UT-INCOME.
041100     add      WK-YT-EXPENSES to WK-UT-EXPENSES.
041200     add      SD-TOTAL-TAX   to WK-UT-TOTAL-TAX.
041300     add      WK-YT-INCOME   to WK-GT-INCOME.
041400     add      WK-YT-EXPENSES to WK-GT-EXPENSES.
041500     add      SD-TOTAL-TAX   to WK-GT-TOTAL-TAX.
041600*
041700 EE000-EXIT.  exit section.
041800*
041900 FF010-SUM-INCOME             section.
042000* ****************
042100* RE-SCANS INCOME FOR THIS USER/LABEL - SEE REMARKS IN SPEC
042200* ABOUT FILTERING BY USER-ID AND TAX-YEAR LABEL.
042300*
042400     close    INCOME-FILE.
042500     open     input INCOME-FILE.
042600     move     "N"         to WK-INCOME-EOF.
042700     read     INCOME-FILE
042800              at end move "Y" to WK-INCOME-EOF.
042900     perform  FF011-SUM-ONE-INCOME
043000              until WK-INCOME-EOF = "Y".
043100*
043200 FF010-EXIT.  exit section.
043300*
043400 FF011-SUM-ONE-INCOME         section.
043500     if       Inc-User-Id = User-Id
043600         and  Inc-Tax-Year = WK-LABEL (WK-LBL-IDX)
043700              add 1 to WK-GT-TRANS
043800              add Inc-Amount     to WK-YT-INCOME
043900              add Inc-Tax-Saved  to WK-YT-TAX-SAVED
044000              if WK-FIRST-INC-DATE = zero
044100                 move Inc-Date-Received to WK-FIRST-INC-DATE
044200              end-if.
044300     read     INCOME-FILE
044400              at end move "Y" to WK-INCOME-EOF.
044500*
044600 FF011-EXIT.  exit section.
044700*
044800 FF020-SUM-EXPENSES           section.
044900     close    EXPENSE-FILE.
045000     open     input EXPENSE-FILE.
045100     move     "N"         to WK-EXPENSE-EOF.
045200     read     EXPENSE-FILE
045300              at end move "Y" to WK-EXPENSE-EOF.
045400     perform  FF021-SUM-ONE-EXPENSE
045500              until WK-EXPENSE-EOF = "Y".
045600*
045700 FF020-EXIT.  exit section.
045800*
045900 FF021-SUM-ONE-EXPENSE        section.
046000     if       Exp-User-Id = User-Id
046100         and  Exp-Tax-Year = WK-LABEL (WK-LBL-IDX)
046200              add 1 to WK-GT-TRANS
046300              add Exp-Amount to WK-YT-EXPENSES.
046400     read     EXPENSE-FILE
046500              at end move "Y" to WK-EXPENSE-EOF.
046600*
046700 FF021-EXIT.  exit section.
046800*
046900 FF030-BUILD-TAXSNAP          section.
047000* ********************
047100* SD-RS-* AND SD-INCOME-TAX/NI2/NI4/TOTAL-TAX/SET-ASIDE WERE
047200* LEFT SET BY THE MAPS09 CALLS ABOVE.
047300*
047400     move     User-Id     to Snap-User-Id.
047500     move     WK-LABEL (WK-LBL-IDX) to Snap-Tax-Year.
047600     move     SD-YEAR-START to Snap-Year-Start.
047700     move     SD-YEAR-END   to Snap-Year-End.
047800     move     WK-YT-INCOME   to Snap-Total-Income.
047900     move     WK-YT-EXPENSES to Snap-Total-Expenses.
048000     move     WK-YT-NET-PROFIT to Snap-Net-Profit.
048100     move     SD-INCOME-TAX  to Snap-Income-Tax.
048200     move     SD-NI-CLASS2   to Snap-Ni-Class2.
048300     move     SD-NI-CLASS4   to Snap-Ni-Class4.
048400     move     SD-TOTAL-TAX   to Snap-Total-Tax.
048500     move     SD-SET-ASIDE   to Snap-Set-Aside.
048600     move     WK-YT-TAX-SAVED to Snap-Tax-Saved.
048700     move     SD-RS-VERSION  to Snap-Ruleset-Version.
048800*
048900     move     3           to SD-FUNCTION in MAPS04-WS.
049000     move     User-Trading-Start to SD-DATE-IN in MAPS04-WS.
049100     call     "MAPS04"    using MAPS04-WS.
049200     move     SD-HMRC-DEADLINE to Snap-Hmrc-Deadline.
049300*
049400     compute  Snap-Vat-Proximity rounded =
049500                 (WK-YT-INCOME / SD-RS-VAT-THRESHOLD) * 100.
049600*
049700 FF030-EXIT.  exit section.
049800*
049900 FF040-BUILD-REPORT-LINE      section.
050000     move     WK-LABEL (WK-LBL-IDX) to RW-TAX-YEAR.
050100     move     WK-YT-INCOME    to RW-TOTAL-INCOME.
050200     move     WK-YT-EXPENSES  to RW-TOTAL-EXPENSES.
050300     move     WK-YT-NET-PROFIT to RW-NET-PROFIT.
050400     move     Snap-Income-Tax to RW-INCOME-TAX.
050500     move     Snap-Ni-Class2  to RW-NI-CLASS2.
050600     move     Snap-Ni-Class4  to RW-NI-CLASS4.
050700     move     Snap-Total-Tax  to RW-TOTAL-TAX.
050800     move     Snap-Set-Aside  to RW-SET-ASIDE.
050900     move     Snap-Tax-Saved  to RW-TAX-SAVED.
051000     move     Snap-Vat-Proximity to RW-VAT-PROXIMITY.
051100     move     spaces      to RW-VAT-WARN.
051200     if       Snap-Vat-Proximity > 80.00
051300              move "VAT WARNING" to RW-VAT-WARN.
051400     move     Snap-Hmrc-Deadline to WK-DE-YEAR, WK-DE-MONTH,
051500                                     WK-DE-DAY.
051600     perform  ZZ040-EDIT-DEADLINE.
051700*
051800 FF040-EXIT.  exit section.
051900*
052000 ZZ010-ADD-LABEL              section.
052100* ***************
052200* ADDS WK-SCAN-LABEL TO THE TABLE IF NOT ALREADY PRESENT AND
052300* THERE IS ROOM - SEE CHANGE SE0021 ON THE 10-ENTRY CAP.
052400*
052500     move     "N"         to WK-FOUND-DUP.
052600     perform  ZZ015-CHECK-ONE-LABEL
052700              varying WK-LBL-IDX from 1 by 1
052800              until WK-LBL-IDX > WK-LABEL-COUNT
052900                 or WK-FOUND-DUP = "Y".
053000     if       WK-FOUND-DUP = "N" and WK-LABEL-COUNT < 10
053100              add 1 to WK-LABEL-COUNT
053200              move WK-SCAN-LABEL to WK-LABEL (WK-LABEL-COUNT).
053300*
053400 ZZ010-EXIT.  exit section.
053500*
053600 ZZ015-CHECK-ONE-LABEL        section.
053700     if       WK-LABEL (WK-LBL-IDX) = WK-SCAN-LABEL
053800              move "Y" to WK-FOUND-DUP.
053900*
054000 ZZ015-EXIT.  exit section.
054100*
054200 ZZ020-YEAR-START-DATE        section.
054300* *********************
054400* WHEN THERE IS NO INCOME DATE TO GO ON (EXPENSES-ONLY YEAR)
054500* THE YEAR IS TAKEN AS THE TAX-YEAR START/END FOR WK-LABEL.
054600*
054700     move     2           to SD-FUNCTION in MAPS04-WS.
054800     move     WK-LABEL (WK-LBL-IDX) to SD-TAX-YEAR-LABEL
054900                                        in MAPS04-WS.
055000     call     "MAPS04"    using MAPS04-WS.
055100*
055200 ZZ020-EXIT.  exit section.
055300*
055400 ZZ030-LOOKUP-RULESET       section.
055500* ***********************************
055600*
055700     move     1           to SD-FUNCTION in MAPS01-WS.
055800     move     WK-LOOKUP-DATE to SD-DATE-IN in MAPS01-WS.
055900     call     "MAPS01"    using MAPS01-WS.
056000*
056100 ZZ035-COPY-RULESET-TO-MAPS09.
056200* ****************************
056300* MAPS01 AND MAPS09 EACH HOLD THEIR OWN COPY OF THE RULESET
056400* FIELDS IN THEIR OWN PARAMETER AREA - MOVE THE ONE JUST
056500* LOOKED UP ACROSS BEFORE FALLING THROUGH TO ZZ030-EXIT - THE
056600* CALLER PERFORMS ZZ030-LOOKUP-RULESET THRU ZZ030-EXIT TO COVER
056700* BOTH (SE0025).
056800*
056900     move     SD-RS-PERSONAL-ALLOWANCE in MAPS01-WS to
057000                 SD-RS-PERSONAL-ALLOWANCE in MAPS09-WS.
057100     move     SD-RS-BASIC-RATE in MAPS01-WS to
057200                 SD-RS-BASIC-RATE in MAPS09-WS.
057300     move     SD-RS-BASIC-THRESHOLD in MAPS01-WS to
057400                 SD-RS-BASIC-THRESHOLD in MAPS09-WS.
057500     move     SD-RS-HIGHER-RATE in MAPS01-WS to
057600                 SD-RS-HIGHER-RATE in MAPS09-WS.
057700     move     SD-RS-HIGHER-THRESHOLD in MAPS01-WS to
057800                 SD-RS-HIGHER-THRESHOLD in MAPS09-WS.
057900     move     SD-RS-ADDITIONAL-RATE in MAPS01-WS to
058000                 SD-RS-ADDITIONAL-RATE in MAPS09-WS.
058100     move     SD-RS-NI2-THRESHOLD in MAPS01-WS to
058200                 SD-RS-NI2-THRESHOLD in MAPS09-WS.
058300     move     SD-RS-NI2-WEEKLY in MAPS01-WS to
058400                 SD-RS-NI2-WEEKLY in MAPS09-WS.
058500     move     SD-RS-NI4-LOWER in MAPS01-WS to
058600                 SD-RS-NI4-LOWER in MAPS09-WS.
058700     move     SD-RS-NI4-UPPER in MAPS01-WS to
058800                 SD-RS-NI4-UPPER in MAPS09-WS.
058900     move     SD-RS-NI4-RATE in MAPS01-WS to
059000                 SD-RS-NI4-RATE in MAPS09-WS.
059100     move     SD-RS-NI4-HIGHER-RATE in MAPS01-WS to
059200                 SD-RS-NI4-HIGHER-RATE in MAPS09-WS.
059300*
059400 ZZ030-EXIT.  exit section.
059500*
059600 ZZ040-EDIT-DEADLINE          section.
059700     move     spaces      to RW-HMRC-DEADLINE.
059800     move     WK-DE-YEAR  to RW-HMRC-DEADLINE (1:4).
059900     move     "-"         to RW-HMRC-DEADLINE (5:1).
060000     move     WK-DE-MONTH to RW-HMRC-DEADLINE (6:2).
060100     move     "-"         to RW-HMRC-DEADLINE (8:1).
060200     move     WK-DE-DAY   to RW-HMRC-DEADLINE (9:2).
060300*
060400 ZZ040-EXIT.  exit section.
060500*
060600 ZZ900-INITIALISE             section.
060700* ****************
060800*
060900     move     zero        to WK-GT-USERS, WK-GT-TRANS,
061000                              WK-GT-INCOME, WK-GT-EXPENSES,
061100                              WK-GT-TOTAL-TAX.
061200     open     input USERS-FILE.
061300     open     output TAXSNAP-FILE.
061400     open     output SUMMARY-FILE.
061500     initiate Batch-Summary-Report.
061600     accept   WK-RUN-DATE from DATE.
061700     move     "20"        to WK-DATE-EDIT (1:2).
061800     move     WK-RD-YY    to WK-DATE-EDIT (3:2).
061900     move     "-"         to WK-DATE-EDIT (5:1).
062000     move     WK-RD-MM    to WK-DATE-EDIT (6:2).
062100     move     "-"         to WK-DATE-EDIT (8:1).
062200     move     WK-RD-DD    to WK-DATE-EDIT (9:2).
062300     read     USERS-FILE
062400              at end move "Y" to WK-USERS-EOF.
062500*
062600 ZZ900-EXIT.  exit section.
062700*
062800 ZZ950-TERMINATE              section.
062900     terminate Batch-Summary-Report.
063000     close    USERS-FILE, INCOME-FILE, EXPENSE-FILE,
063100              TAXSNAP-FILE, SUMMARY-FILE.
063200*
063300 ZZ950-EXIT.  exit section.
063400*
