000100* ****************************************************************
000200*                                                               *
000300*         Self Employment Tax Manager                          *
000400*         Transaction Export Builder          (SETXEXP)        *
000500*                                                               *
000600* ****************************************************************
000700*
000800 identification           division.
000900* ================================
001000*
001100 program-id.              SETXEXP.
001200 author.                  V B COEN FBCS, FIDM, FIDPM.
001300 installation.             APPLEWOOD COMPUTERS.
001400 date-written.             18/02/2026.
001500 date-compiled.
001600 security.                COPYRIGHT (C) 2026 AND LATER,
001700*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001800*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001900*                           THE FILE COPYING FOR DETAILS.
002000* **
002100*     REMARKS.            Transaction export batch.  USERS,
002200*                          INCOME and EXPENSES are all sorted by
002300*                          User-Id (and, within a user, by date)
002400*                          on the way in, so this program walks
002500*                          all three in step - for every user it
002600*                          prints that user's income lines
002700*                          oldest first, then that user's
002800*                          expense lines oldest first, with a
002900*                          user heading and a running page
003000*                          heading.  Was going to be a straight
003100*                          copy of PAYSLIP but the column set is
003200*                          too different to be worth it.  Uses RW
003300*                          (Report Writer) for the print file.
003400* **
003500*     VERSION.            SEE PROG-NAME IN WS.
003600* **
003700*     CALLED MODULES.     NONE.
003800* **
003900*     FUNCTIONS USED.     NONE.
004000*     FILES USED.         USERS.    Input, line sequential.
004100*                         INCOME.   Input, line sequential.
004200*                         EXPENSES. Input, line sequential.
004300*                         EXPORT.   Output, print, Report Writer.
004400* **
004500*     ERROR MESSAGES USED.
004600*                         NONE.
004700* **
004800*  CHANGES:
004900*  18/02/26 VBC -      Created.
005000*  22/02/26 VBC - 1.01 SE0018: date columns now edited ccyy-mm-dd
005100*                       in line with the rest of the suite.
005200*  26/02/26 VBC - 1.02 SE0021: transaction count added to the
005300*                       end-of-report footing.
005400*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws, source
005500*                       into page heading per house convention,
005600*                       transaction count returned to 77-level.
005700*  01/03/26 VBC - 1.04 SE0024: Tax Year heading widened to X(8) -
005800*                       literal was truncating to "TAX YEA".
005900* **
006000* ****************************************************************
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006500* UPDATED 2024-04-16.
006600*
006700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006800* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
006900* 1976-2026 AND LATER.
007000*
007100* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
007200* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
007300* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
007400* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
007500* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
007600* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
007700* ****************************************************************
007800*
007900 environment              division.
008000* ================================
008100*
008200 configuration            section.
008300 source-computer.         GENERIC.
008400 object-computer.         GENERIC.
008500 special-names.
008600     C01                  is top-of-form
008700     class UK-ALPHA       is "A" thru "Z"
008800     SWITCH-1             is upsi-0
008900                              on status is SE-TEST-RUN
009000                              off status is SE-LIVE-RUN.
009100*
009200 input-output             section.
009300* ------------------------------
009400*
009500 file-control.
009600     select   USERS-FILE  assign to "USERS"
009700                          organization line sequential
009800                          status WK-USERS-STATUS.
009900     select   INCOME-FILE assign to "INCOME"
010000                          organization line sequential
010100                          status WK-INCOME-STATUS.
010200     select   EXPENSE-FILE assign to "EXPENSES"
010300                          organization line sequential
010400                          status WK-EXPENSE-STATUS.
010500     select   EXPORT-FILE assign to "EXPORT"
010600                          organization line sequential
010700                          status WK-EXPORT-STATUS.
010800*
010900 data                     division.
011000* ================================
011100*
011200 file section.
011300*
011400 fd  USERS-FILE.
011500 copy "wsuser.cob".
011600*
011700 fd  INCOME-FILE.
011800 copy "wsincome.cob".
011900*
012000 fd  EXPENSE-FILE.
012100 copy "wsexpense.cob".
012200*
012300 fd  EXPORT-FILE
012400     report is Txn-Export-Report.
012500*
012600 working-storage section.
012700* -----------------------
012800*
012900 77  PROG-NAME                pic x(19) value "SETXEXP (1.03.00)".
013000*
013100 01  WK-FILE-STATUS-AREA.
013200     03  WK-USERS-STATUS      pic xx.
013300     03  WK-INCOME-STATUS     pic xx.
013400     03  WK-EXPENSE-STATUS    pic xx.
013500     03  WK-EXPORT-STATUS     pic xx.
013600*
013700 01  WK-EOF-FLAGS.
013800     03  WK-USERS-EOF         pic x     value "N".
013900     03  WK-INCOME-EOF        pic x     value "N".
014000     03  WK-EXPENSE-EOF       pic x     value "N".
014100 01  WK-EOF-FLAGS-R redefines WK-EOF-FLAGS
014200                          pic x(3).
014300*
014400 01  WK-DATE-PARTS.
014500     03  WK-DP-YEAR           pic 9(4).
014600     03  WK-DP-MONTH          pic 99.
014700     03  WK-DP-DAY            pic 99.
014800 01  WK-DATE-PARTS-R redefines WK-DATE-PARTS
014900                          pic 9(8).
015000*
015100*
015200*  STANDALONE SCRATCH, 77-LEVEL PER HOUSE HABIT.
015300 77  WK-RC-TRANS              pic 9(7)     comp-3.
015400*
015500 01  WK-RUN-DATE.
015600     03  WK-RD-YY             pic 99.
015700     03  WK-RD-MM             pic 99.
015800     03  WK-RD-DD             pic 99.
015900 01  WK-RUN-DATE-R redefines WK-RUN-DATE
016000                          pic 9(6).
016100*
016200 01  RW-CONTROL-FIELDS.
016300     03  RW-USER-ID           pic x(8).
016400     03  RW-USER-NAME         pic x(30).
016500     03  RW-TYPE              pic x(7).
016600     03  RW-DATE-EDIT         pic x(10).
016700     03  RW-AMOUNT            pic s9(8)v99.
016800     03  RW-DESCRIPTION       pic x(40).
016900     03  RW-CATEGORY          pic x(20).
017000     03  RW-TAX-YEAR          pic x(7).
017100     03  RW-PAGE-LINES        pic 9(3)     comp value 58.
017200*
017300 01  WK-DATE-EDIT             pic x(10).
017400*
017500 report section.
017600* --------------
017700*
017800 rd  Txn-Export-Report
017900     control is final
018000     page limit RW-PAGE-LINES
018100     heading 1
018200     first detail 4
018300     last detail RW-PAGE-LINES.
018400*
018500 01  Report-Page-Head type page heading.
018600     03  line 1.
018700         05  col  1   pic x(19)  source PROG-NAME.
018800         05  col 21   pic x(28)  value
018900             "Self Employment Tax Manager".
019000         05  col 50   pic x(22)  value "Transaction Export Run".
019100         05  col 110  pic x(10)  source WK-DATE-EDIT.
019200     03  line 3.
019300         05  col  1   pic x(8)   value "TYPE".
019400         05  col 10   pic x(10)  value "DATE".
019500         05  col 22   pic x(15)  value "AMOUNT".
019600         05  col 38   pic x(40)  value "DESCRIPTION".
019700         05  col 79   pic x(20)  value "CATEGORY".
019800         05  col 100  pic x(8)   value "TAX YEAR".
019900*
020000 01  Report-User-Head type detail.
020100     03  line plus 2.
020200         05  col  1   pic x(8)   source RW-USER-ID.
020300         05  col 10   pic x(30)  source RW-USER-NAME.
020400*
020500 01  Report-Txn-Detail type detail.
020600     03  line plus 1.
020700         05  col  3   pic x(7)        source RW-TYPE.
020800         05  col 10   pic x(10)       source RW-DATE-EDIT.
020900         05  col 22   pic zzz,zzz,zz9.99
021000                                       source RW-AMOUNT.
021100         05  col 38   pic x(40)       source RW-DESCRIPTION.
021200         05  col 79   pic x(20)       source RW-CATEGORY.
021300         05  col 100  pic x(7)        source RW-TAX-YEAR.
021400*
021500 01  Report-Final-Foot type control footing final line plus 3.
021600     03  col  1   pic x(22)  value "Transactions Exported:".
021700     03  col 24   pic zzz,zz9  source WK-RC-TRANS.
021800*
021900 procedure division.
022000* ==================
022100*
022200 AA000-MAIN                   section.
022300* **************************************
022400     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
022500     perform  BB000-PROCESS-USERS
022600              until WK-USERS-EOF = "Y".
022700     perform  ZZ950-TERMINATE.
022800     stop     run.
022900*
023000 AA000-EXIT.  exit section.
023100*
023200 BB000-PROCESS-USERS          section.
023300     perform  CC000-PROCESS-ONE-USER.
023400     read     USERS-FILE
023500              at end move "Y" to WK-USERS-EOF.
023600*
023700 BB000-EXIT.  exit section.
023800*
023900 CC000-PROCESS-ONE-USER       section.
024000     move     User-Id     to RW-USER-ID.
024100     move     User-Name   to RW-USER-NAME.
024200     generate Report-User-Head.
024300     perform  DD000-REPORT-INCOME
024400              until WK-INCOME-EOF = "Y" or
024500                    Inc-User-Id not = User-Id.
024600     perform  DD100-REPORT-EXPENSE
024700              until WK-EXPENSE-EOF = "Y" or
024800                    Exp-User-Id not = User-Id.
024900*
025000 CC000-EXIT.  exit section.
025100*
025200 DD000-REPORT-INCOME          section.
025300     move     "INCOME"    to RW-TYPE.
025400     move     Inc-Date-Received to WK-DATE-PARTS-R.
025500     perform  ZZ020-EDIT-DATE.
025600     move     Inc-Amount  to RW-AMOUNT.
025700     move     Inc-Description to RW-DESCRIPTION.
025800     move     spaces      to RW-CATEGORY.
025900     move     Inc-Tax-Year to RW-TAX-YEAR.
026000     generate Report-Txn-Detail.
026100     add      1 to WK-RC-TRANS.
026200     read     INCOME-FILE
026300              at end move "Y" to WK-INCOME-EOF.
026400*
026500 DD000-EXIT.  exit section.
026600*
026700 DD100-REPORT-EXPENSE         section.
026800     move     "EXPENSE"   to RW-TYPE.
026900     move     Exp-Date-Paid to WK-DATE-PARTS-R.
027000     perform  ZZ020-EDIT-DATE.
027100     move     Exp-Amount  to RW-AMOUNT.
027200     move     Exp-Description to RW-DESCRIPTION.
027300     move     Exp-Category to RW-CATEGORY.
027400     move     Exp-Tax-Year to RW-TAX-YEAR.
027500     generate Report-Txn-Detail.
027600     add      1 to WK-RC-TRANS.
027700     read     EXPENSE-FILE
027800              at end move "Y" to WK-EXPENSE-EOF.
027900*
028000 DD100-EXIT.  exit section.
028100*
028200 ZZ020-EDIT-DATE              section.
028300     move     spaces      to RW-DATE-EDIT.
028400     move     WK-DP-YEAR  to RW-DATE-EDIT (1:4).
028500     move     "-"         to RW-DATE-EDIT (5:1).
028600     move     WK-DP-MONTH to RW-DATE-EDIT (6:2).
028700     move     "-"         to RW-DATE-EDIT (8:1).
028800     move     WK-DP-DAY   to RW-DATE-EDIT (9:2).
028900*
029000 ZZ020-EXIT.  exit section.
029100*
029200 ZZ900-INITIALISE             section.
029300* *************************************
029400     move     zero        to WK-RC-TRANS.
029500     accept   WK-RUN-DATE from DATE.
029600     move     spaces      to WK-DATE-EDIT.
029700     move     "20"        to WK-DATE-EDIT (1:2).
029800     move     WK-RD-YY    to WK-DATE-EDIT (3:2).
029900     move     "-"         to WK-DATE-EDIT (5:1).
030000     move     WK-RD-MM    to WK-DATE-EDIT (6:2).
030100     move     "-"         to WK-DATE-EDIT (8:1).
030200     move     WK-RD-DD    to WK-DATE-EDIT (9:2).
030300*
030400* 01/03/26 VBC - SE0025: FALLS THROUGH INTO ZZ905-OPEN-FILES
030500*                BELOW - CALLER USES PERFORM ... THRU ZZ900-EXIT.
030600 ZZ905-OPEN-FILES.
030700     open     input  USERS-FILE.
030800     open     input  INCOME-FILE.
030900     open     input  EXPENSE-FILE.
031000     open     output EXPORT-FILE.
031100     initiate Txn-Export-Report.
031200     read     USERS-FILE
031300              at end move "Y" to WK-USERS-EOF.
031400     read     INCOME-FILE
031500              at end move "Y" to WK-INCOME-EOF.
031600     read     EXPENSE-FILE
031700              at end move "Y" to WK-EXPENSE-EOF.
031800*
031900 ZZ900-EXIT.  exit section.
032000*
032100 ZZ950-TERMINATE              section.
032200     terminate Txn-Export-Report.
032300     close    USERS-FILE.
032400     close    INCOME-FILE.
032500     close    EXPENSE-FILE.
032600     close    EXPORT-FILE.
032700     display  "SETXEXP - TRANSACTIONS EXPORTED : " WK-RC-TRANS.
032800*
032900 ZZ950-EXIT.  exit section.
033000*
