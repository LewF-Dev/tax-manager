000100* ****************************************************************
000200*                                                                *
000300*           Tax Calculation Engine            (MAPS09)          *
000400*                                                                *
000500* ****************************************************************
000600*
000700 identification           division.
000800* ================================
000900*
001000 program-id.              MAPS09.
001100 author.                  V B COEN FBCS, FIDM, FIDPM.
001200 installation.             APPLEWOOD COMPUTERS.
001300 date-written.             01/11/1982.
001400 date-compiled.
001500 security.                COPYRIGHT (C) 1967-2026 AND LATER,
001600*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001700*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001800*                           THE FILE COPYING FOR DETAILS.
001900* **
002000*     REMARKS.            Was Check-Digit (Mod 11) calculation
002100*                          and verification routine. Slot re-used
002200*                          19/02/26 for the Self Employment Tax
002300*                          Manager's tax calculation engine -
002400*                          Income Tax by band, NI Class 2 flat
002500*                          rate, NI Class 4 banded, set-aside
002600*                          amount and recommended set-aside
002700*                          percentage. Caller passes one ruleset
002800*                          entry flat (see WSTAXRS) - this module
002900*                          does not itself hold the rate table.
003000* **
003100*     VERSION.            SEE PROG-NAME IN WS.
003200* **
003300*     CALLED MODULES.     NONE.
003400*     FUNCTIONS USED.     NONE.
003500*     FILES USED.         NONE - WORKING STORAGE ONLY.
003600* **
003700*     ERROR MESSAGES USED.
003800*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
003900* **
004000*  CHANGES:
004100*  01/11/82 VBC -      Created - Mod 11 check digit module.
004200*  17/06/85 VBC - 1.01 Alpha table widened to include hyphen.
004300*  30/03/90 VBC - 1.02 Added verify-only entry path.
004400*  11/08/94 VBC - 1.03 Housed under common/ with other MAPS nn.
004500*  19/11/97 VBC - 1.04 Y2K audit of calling programs - no change
004600*                       required to this module.
004700*  08/12/98 VBC - 1.05 Y2K: confirmed no century-sensitive data
004800*                       held in this module.
004900*  29/01/09 VBC - 1.06 Migration to Open Cobol/GnuCobol.
005000*  16/04/24 VBC -      Copyright notice update superseding all
005100*                       previous notices.
005200*  19/02/26 VBC - 2.00 SE0015: Slot re-used. Old Mod 11 check
005300*                       digit routine withdrawn, now replaced
005400*                       by the tax calculation engine below.
005500*  20/02/26 VBC - 2.01 SE0016: Added BB040 total tax breakdown and
005600*                       BB050 set-aside amount functions.
005700*  22/02/26 VBC - 2.02 SE0018: Added BB060 recommended set-aside
005800*                       percentage and reason text.
005900*  25/02/26 VBC - 2.03 SE0020: Clamp recommend pct to 15-50 range,
006000*                       round up to next multiple of 5 per HMG
006100*                       worked examples.
006200*  27/02/26 VBC - 2.04 SE0023: Prog-Name stamp added to Ws per
006300*                       house convention, tax hold field returned
006400*                       to 77-level.
006500*  01/03/26 VBC - 2.05 SE0024: Reason-Text wording for the two
006600*                       middle bands had drifted from the HMG
006700*                       wording on file - restored verbatim, Ws
006800*                       widened to hold it in full.
006900* **
007000* ****************************************************************
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007500* UPDATED 2024-04-16.
007600*
007700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007800* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007900* 1976-2026 AND LATER.
008000*
008100* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
008200* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
008300* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
008400* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
008500* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008600* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008700* ****************************************************************
008800*
008900 environment              division.
009000* ================================
009100*
009200 configuration            section.
009300 source-computer.         GENERIC.
009400 object-computer.         GENERIC.
009500 special-names.
009600     C01                  is top-of-form
009700     class UK-ALPHA       is "A" thru "Z"
009800     SWITCH-1             is upsi-0
009900                              on status is SE-TEST-RUN
010000                              off status is SE-LIVE-RUN.
010100*
010200 input-output             section.
010300* ------------------------------
010400*
010500 data                     division.
010600* ================================
010700*
010800 working-storage section.
010900* -----------------------
011000*
011100 77  PROG-NAME             pic x(17) value "MAPS09 (2.04.00)".
011200*
011300 01  WK-PROFIT-AREA.
011400     03  WK-TAXABLE            pic s9(9)v9999 comp-3.
011500     03  WK-BASIC-BAND-SIZE    pic s9(9)v9999 comp-3.
011600     03  WK-HIGHER-BAND-SIZE   pic s9(9)v9999 comp-3.
011700     03  WK-ADDITIONAL-CUTOFF  pic s9(9)v9999 comp-3.
011800     03  WK-REMAIN             pic s9(9)v9999 comp-3.
011900*
012000 01  WK-BAND-TAX.
012100     03  WK-BAND-TAX-AMT       pic s9(9)v9999 comp-3.
012200 01  WK-BAND-TAX-R redefines WK-BAND-TAX
012300                          pic s9(13)      comp-3.
012400*
012500 01  WK-NI4-WORK.
012600     03  WK-MAIN-BASE          pic s9(9)v9999 comp-3.
012700     03  WK-NI4-ACCUM          pic s9(9)v9999 comp-3.
012800 01  WK-NI4-WORK-R redefines WK-NI4-WORK
012900                          pic s9(18)      comp-3.
013000*
013100 01  WK-RECOMMEND-WORK.
013200     03  WK-EFF-RATE           pic s9(7)v9999 comp-3.
013300     03  WK-RECOMMEND          pic s9(5)v99   comp-3.
013400     03  WK-WHOLE-PCT          pic s9(3)      comp-3.
013500     03  WK-MOD5               pic s9(3)      comp-3.
013600 01  WK-RECOMMEND-WORK-R redefines WK-RECOMMEND-WORK
013700                          pic s9(14)      comp-3.
013800*
013900*
014000*  STANDALONE SCRATCH, SLOT RE-USED FROM THE OLD MOD 11 ROUTINE'S
014100*  OWN A/Y/Z 77-LEVEL WORK FIELDS.
014200 77  WK-TOTAL-TAX-HOLD         pic s9(9)v99 comp-3.
014300*
014400 linkage section.
014500* ---------------
014600*
014700* *********
014800*  MAPS09 *
014900* *********
015000*
015100 copy "wsmaps09.cob".
015200*
015300 procedure division using MAPS09-WS.
015400* ==================================
015500*
015600 AA000-MAIN.
015700     move     "N"         to SD-ERROR-FLAG.
015800     if       SD-FUNCTION = 1
015900              perform BB010-INCOME-TAX
016000              go to AA000-EXIT.
016100     if       SD-FUNCTION = 2
016200              perform BB020-NI-CLASS2
016300              go to AA000-EXIT.
016400     if       SD-FUNCTION = 3
016500              perform BB030-NI-CLASS4
016600              go to AA000-EXIT.
016700     if       SD-FUNCTION = 4
016800              perform BB040-TOTAL-TAX
016900              go to AA000-EXIT.
017000     if       SD-FUNCTION = 5
017100              perform BB050-SET-ASIDE
017200              go to AA000-EXIT.
017300     if       SD-FUNCTION = 6
017400              perform BB060-RECOMMEND-PCT thru BB065-EXIT
017500              go to AA000-EXIT.
017600     move     "Y"         to SD-ERROR-FLAG.
017700*
017800 AA000-EXIT.
017900     goback.
018000*
018100 BB010-INCOME-TAX.
018200* ****************
018300* PROFIT <= 0 OR TAXABLE <= 0 GIVES ZERO.  BASIC/HIGHER/
018400* ADDITIONAL BANDS AS PER THE 2024-25 RULESET SHAPE - NO
018500* PERSONAL ALLOWANCE TAPER ABOVE 100,000, BY DESIGN.
018600*
018700     move     zero        to WK-BAND-TAX-AMT.
018800     compute  WK-TAXABLE = SD-PROFIT -
018900                            SD-RS-PERSONAL-ALLOWANCE.
019000     if       SD-PROFIT not > zero or WK-TAXABLE not > zero
019100              move zero to SD-INCOME-TAX
019200              go to BB010-EXIT.
019300     compute  WK-BASIC-BAND-SIZE = SD-RS-BASIC-THRESHOLD -
019400                            SD-RS-PERSONAL-ALLOWANCE.
019500     compute  WK-HIGHER-BAND-SIZE = SD-RS-HIGHER-THRESHOLD -
019600                            SD-RS-BASIC-THRESHOLD.
019700     compute  WK-ADDITIONAL-CUTOFF = SD-RS-HIGHER-THRESHOLD -
019800                            SD-RS-PERSONAL-ALLOWANCE.
019900     if       WK-TAXABLE not > WK-BASIC-BAND-SIZE
020000              compute WK-BAND-TAX-AMT = WK-TAXABLE *
020100                            SD-RS-BASIC-RATE
020200              go to BB010-ROUND.
020300     compute  WK-BAND-TAX-AMT = WK-BASIC-BAND-SIZE *
020400                            SD-RS-BASIC-RATE.
020500     compute  WK-REMAIN = WK-TAXABLE - WK-BASIC-BAND-SIZE.
020600     if       WK-REMAIN not > WK-HIGHER-BAND-SIZE
020700              compute WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
020800                        (WK-REMAIN * SD-RS-HIGHER-RATE)
020900              go to BB010-ROUND.
021000     compute  WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
021100                        (WK-HIGHER-BAND-SIZE * SD-RS-HIGHER-RATE).
021200     if       WK-TAXABLE > WK-ADDITIONAL-CUTOFF
021300              compute WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
021400                        ((WK-TAXABLE - WK-ADDITIONAL-CUTOFF) *
021500                          SD-RS-ADDITIONAL-RATE).
021600*
021700 BB010-ROUND.
021800     compute  SD-INCOME-TAX rounded = WK-BAND-TAX-AMT.
021900*
022000 BB010-EXIT.  exit.
022100*
022200 BB020-NI-CLASS2.
022300* ***************
022400* FLAT RATE, PROFIT BELOW SMALL-PROFITS THRESHOLD GIVES ZERO.
022500*
022600     if       SD-PROFIT not > zero or
022700              SD-PROFIT < SD-RS-NI2-THRESHOLD
022800              move zero to SD-NI-CLASS2
022900              go to BB020-EXIT.
023000     compute  SD-NI-CLASS2 rounded = SD-RS-NI2-WEEKLY * 52.
023100*
023200 BB020-EXIT.  exit.
023300*
023400 BB030-NI-CLASS4.
023500* ***************
023600* MAIN BAND BETWEEN LOWER AND UPPER LIMITS, HIGHER BAND ABOVE.
023700*
023800     move     zero        to WK-NI4-ACCUM.
023900     if       SD-PROFIT not > SD-RS-NI4-LOWER
024000              move zero to SD-NI-CLASS4
024100              go to BB030-EXIT.
024200     if       SD-PROFIT < SD-RS-NI4-UPPER
024300              compute WK-MAIN-BASE = SD-PROFIT -
024400                            SD-RS-NI4-LOWER
024500     else
024600              compute WK-MAIN-BASE = SD-RS-NI4-UPPER -
024700                            SD-RS-NI4-LOWER
024800     end-if.
024900     compute  WK-NI4-ACCUM = WK-MAIN-BASE * SD-RS-NI4-RATE.
025000     if       SD-PROFIT > SD-RS-NI4-UPPER
025100              compute WK-NI4-ACCUM = WK-NI4-ACCUM +
025200                        ((SD-PROFIT - SD-RS-NI4-UPPER) *
025300                          SD-RS-NI4-HIGHER-RATE).
025400     compute  SD-NI-CLASS4 rounded = WK-NI4-ACCUM.
025500*
025600 BB030-EXIT.  exit.
025700*
025800 BB040-TOTAL-TAX.
025900* ***************
026000* SUMS THE THREE TAXES ABOVE FOR THE ONE PROFIT FIGURE PASSED.
026100*
026200     perform  BB010-INCOME-TAX.
026300     perform  BB020-NI-CLASS2.
026400     perform  BB030-NI-CLASS4.
026500     compute  SD-TOTAL-TAX = SD-INCOME-TAX + SD-NI-CLASS2 +
026600                              SD-NI-CLASS4.
026700*
026800 BB040-EXIT.  exit.
026900*
027000 BB050-SET-ASIDE.
027100* ***************
027200* AMOUNT x PERCENTAGE / 100, ZERO WHEN EITHER IS NOT POSITIVE.
027300*
027400     if       SD-AMOUNT not > zero or SD-PCT not > zero
027500              move zero to SD-SET-ASIDE
027600              go to BB050-EXIT.
027700     compute  SD-SET-ASIDE rounded = SD-AMOUNT * SD-PCT / 100.
027800*
027900 BB050-EXIT.  exit.
028000*
028100 BB060-RECOMMEND-PCT.
028200* ********************
028300* PROJECTED PROFIT IN SD-PROFIT.  ZERO OR LESS RECOMMENDS THE
028400* 20% DEFAULT.  OTHERWISE EFFECTIVE RATE + 5, ROUNDED UP TO THE
028500* NEXT MULTIPLE OF 5, CLAMPED TO THE 15-50 RANGE.
028600*
028700     if       SD-PROFIT not > zero
028800              move 20.00  to SD-RECOMMEND-PCT
028900              move zero   to SD-EFFECTIVE-RATE
029000              move "Default recommendation" to SD-REASON-TEXT
029100              go to BB060-EXIT.
029200     perform  BB040-TOTAL-TAX.
029300     move     SD-TOTAL-TAX to WK-TOTAL-TAX-HOLD.
029400     compute  WK-EFF-RATE = (WK-TOTAL-TAX-HOLD / SD-PROFIT) *
029500                              100.
029600     compute  SD-EFFECTIVE-RATE rounded = WK-EFF-RATE.
029700     compute  WK-RECOMMEND = WK-EFF-RATE + 5.
029800     compute  WK-WHOLE-PCT rounded = WK-RECOMMEND.
029900     divide   WK-WHOLE-PCT by 5 giving WK-RECOMMEND
030000                              remainder WK-MOD5.
030100     if       WK-MOD5 not = zero
030200              compute WK-WHOLE-PCT = WK-WHOLE-PCT +
030300                        (5 - WK-MOD5).
030400     if       WK-WHOLE-PCT < 15
030500              move 15 to WK-WHOLE-PCT.
030600     if       WK-WHOLE-PCT > 50
030700              move 50 to WK-WHOLE-PCT.
030800     move     WK-WHOLE-PCT to SD-RECOMMEND-PCT.
030900*
031000* 01/03/26 VBC - SE0025: FALLS THROUGH INTO BB065-REASON-TEXT
031100*                BELOW - CALLER USES PERFORM ... THRU BB065-EXIT
031200*                TO COVER BOTH.
031300 BB060-EXIT.  exit.
031400*
031500 BB065-REASON-TEXT.
031600     if       SD-PROFIT < 12570.00
031700              move "Below Personal Allowance - minimal tax expecte
031800-             "d"
031900                 to SD-REASON-TEXT
032000              go to BB065-EXIT.
032100     if       SD-PROFIT < 25000.00
032200              move "Basic rate taxpayer - 20% Income Tax + NI"
032300                 to SD-REASON-TEXT
032400              go to BB065-EXIT.
032500     if       SD-PROFIT < 50270.00
032600              move "Higher basic rate income - increased NI contri
032700-             "butions"
032800                 to SD-REASON-TEXT
032900              go to BB065-EXIT.
033000     if       SD-PROFIT < 100000.00
033100              move "Higher rate taxpayer - 40% Income Tax on earni
033200-             "ngs over £50,270"
033300                 to SD-REASON-TEXT
033400              go to BB065-EXIT.
033500     move     "High earner - 40%+ tax rates apply"
033600                 to SD-REASON-TEXT.
033700*
033800 BB065-EXIT.  exit.
033900*
