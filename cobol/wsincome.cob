000100* *******************************************
000200*                                           *
000300*  Record Definition For Income Transaction *
000400*    File - cash received, one row per      *
000500*    transaction, sorted User-Id then Date  *
000600* *******************************************
000700* 
000800*  14/02/26 vbc - Created from PY-Check-Record shape.
000900*  19/02/26 vbc - Added Inc-Tax-Year, Inc-Ruleset-Version,
001000*                 derived on ingest/maintenance pass.
001100* 
001200 01  SE-Income-Record.
001300     03  Inc-User-Id          pic x(8).
001400     03  Inc-Date-Received    pic 9(8).
001500*                                 ccyymmdd, cash basis.
001600     03  Inc-Amount           pic s9(8)v99.
001700     03  Inc-Description      pic x(40).
001800     03  Inc-Tax-Saved        pic s9(8)v99.
001900*                                 0 = none put by so far.
002000     03  Inc-Tax-Year         pic x(7).
002100*                                 derived, "yyyy-yy".
002200     03  Inc-Ruleset-Version  pic x(10).
002300*                                 derived, "yyyy-yy-vn".
002400     03  filler               pic x(7).
002500* 
