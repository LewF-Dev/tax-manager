000100* *******************************************
000200*                                           *
000300*   Record Definition For Tax Ruleset Table *
000400*    Held in Working-Storage of maps01,     *
000500*    one entry per UK tax year, versioned.  *
000600*    NOT a file - built from literals below *
000700*    and re-keyed each time HMRC re-issues  *
000800*    the bands, NI thresholds or VAT limit. *
000900* *******************************************
001000* 
001100*  15/02/26 vbc - Created from Ded-Sys-Data-Blocks shape.
001200*  21/02/26 vbc - Added VAT reg threshold per HMRC update.
001300* 
001400 01  SE-Ruleset-Table.
001500     03  RS-Entries-Used      pic 99  comp  value 3.
001600     03  RS-Entry                     occurs 3
001700                               indexed by RS-Idx.
001800         05  RS-Tax-Year      pic x(7).
001900         05  RS-Version       pic x(10).
002000         05  RS-Personal-Allowance
002100                               pic s9(7)v99 comp-3.
002200         05  RS-Basic-Rate    pic sv9(4)   comp-3.
002300         05  RS-Basic-Threshold
002400                               pic s9(7)v99 comp-3.
002500         05  RS-Higher-Rate   pic sv9(4)   comp-3.
002600         05  RS-Higher-Threshold
002700                               pic s9(7)v99 comp-3.
002800         05  RS-Additional-Rate
002900                               pic sv9(4)   comp-3.
003000         05  RS-Ni2-Threshold pic s9(7)v99 comp-3.
003100         05  RS-Ni2-Weekly    pic s9(3)v99 comp-3.
003200         05  RS-Ni4-Lower     pic s9(7)v99 comp-3.
003300         05  RS-Ni4-Upper     pic s9(7)v99 comp-3.
003400         05  RS-Ni4-Rate      pic sv9(4)   comp-3.
003500         05  RS-Ni4-Higher-Rate
003600                               pic sv9(4)   comp-3.
003700         05  RS-Vat-Threshold pic s9(7)v99 comp-3.
003800         05  RS-Vat-Reg-Threshold
003900                               pic s9(7)v99 comp-3.
004000         05  filler           pic x(5).
004100* 
