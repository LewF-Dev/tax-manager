000100* *******************************************
000200*                                           *
000300*  Record Definition For Self-Employment    *
000400*    Tax Manager USER (Account) file        *
000500*      Sorted by User-Id, sequential        *
000600* *******************************************
000700* 
000800*  14/02/26 vbc - Created from PY-Employee-Record shape.
000900*  18/02/26 vbc - Added Set-Aside-Pct, UC fields per HMG spec.
001000* 
001100 01  SE-User-Record.
001200     03  User-Id              pic x(8).
001300*                                 UK sole trader account ref.
001400     03  User-Name            pic x(30).
001500     03  User-Trading-Start   pic 9(8).
001600*                                 ccyymmdd, 0 = not set.
001700     03  User-UC-Enabled      pic x.
001800*                                 Y or N.
001900     03  User-UC-Assess-Day   pic 99.
002000*                                 1-28, 0 = not set.
002100     03  User-Set-Aside-Pct   pic s9(3)v99.
002200     03  filler               pic x(6).
002300* 
