000100* *******************************************
000200*                                           *
000300*  Parameter Area For MAPS01 - Tax Ruleset *
000400*    Table Lookup.  Shared by the          *
000500*    subprogram and every calling program. *
000600* *******************************************
000700* 
000800*  21/02/26 vbc - Created, slot re-used from Pass-word encoder.
000900* 
001000 01  MAPS01-WS.
001100     03  SD-FUNCTION       pic 9.
001200*                             1 LOOKUP BY DATE, 2 LOOKUP BY LABEL.
001300     03  SD-DATE-IN        pic 9(8).
001400     03  SD-TAX-YEAR-LABEL pic x(7).
001500     03  SD-RS-VERSION     pic x(10).
001600     03  SD-RS-PERSONAL-ALLOWANCE
001700                          pic s9(7)v99.
001800     03  SD-RS-BASIC-RATE  pic sv9(4).
001900     03  SD-RS-BASIC-THRESHOLD
002000                          pic s9(7)v99.
002100     03  SD-RS-HIGHER-RATE pic sv9(4).
002200     03  SD-RS-HIGHER-THRESHOLD
002300                          pic s9(7)v99.
002400     03  SD-RS-ADDITIONAL-RATE
002500                          pic sv9(4).
002600     03  SD-RS-NI2-THRESHOLD
002700                          pic s9(7)v99.
002800     03  SD-RS-NI2-WEEKLY  pic s9(3)v99.
002900     03  SD-RS-NI4-LOWER   pic s9(7)v99.
003000     03  SD-RS-NI4-UPPER   pic s9(7)v99.
003100     03  SD-RS-NI4-RATE    pic sv9(4).
003200     03  SD-RS-NI4-HIGHER-RATE
003300                          pic sv9(4).
003400     03  SD-RS-VAT-THRESHOLD
003500                          pic s9(7)v99.
003600     03  SD-RS-VAT-REG-THRESHOLD
003700                          pic s9(7)v99.
003800     03  SD-ERROR-FLAG     pic x.
003900     03  filler            pic x(4).
004000*
