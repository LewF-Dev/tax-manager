000100* ****************************************************************
000200*                                                                *
000300*           Tax-Year Dating Utilities  (MAPS04)                  *
000400*                                                                *
000500* ****************************************************************
000600* 
000700 identification           division.
000800* ================================
000900* 
001000 program-id.              MAPS04.
001100 author.                  V B COEN.
001200 installation.             APPLEWOOD COMPUTERS.
001300 date-written.             31/10/1982.
001400 date-compiled.
001500 security.                COPYRIGHT (C) 1976-2026 AND LATER,
001600*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001700*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001800*                           THE FILE COPYING FOR DETAILS.
001900* **
002000*     REMARKS.            Was Date Validation/Conversion for US
002100*                          dd/mm/ccyy screen entry. Slot re-used
002200*                          18/02/26 for the Self Employment Tax
002300*                          Manager's own calendar arithmetic -
002400*                          tax-year labelling, tax-year start and
002500*                          end dates, HMRC registration deadline
002600*                          and Universal Credit assessment period
002700*                          boundaries. No intrinsic FUNCTIONs used
002800*                          - all date maths is by hand per house
002900*                          rule for this subsystem.
003000* **
003100*     VERSION.            SEE PROG-NAME IN WS.
003200* **
003300*     CALLED MODULES.     NONE.
003400*     FUNCTIONS USED.     NONE.
003500*     FILES USED.         NONE - WORKING STORAGE ONLY.
003600* **
003700*     ERROR MESSAGES USED.
003800*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
003900* **
004000*  CHANGES:
004100*  31/10/82 VBC -      Created - CIS Cobol date validator.
004200*  14/03/84 VBC - 1.01 Added USA mm/dd swap path.
004300*  09/07/86 VBC - 1.02 Intl ccyy/mm/dd path added for export.
004400*  22/11/89 VBC - 1.03 Leap year test tightened for 2000.
004500*  02/05/93 VBC - 1.04 Housed under common/ with other MAPS nn.
004600*  17/09/96 VBC - 1.05 Date-Form switch moved to global area.
004700*  08/12/98 VBC - 1.06 Y2K: CC no longer assumed 19, now carried
004800*                       through from caller for all centuries.
004900*  26/01/99 VBC - 1.07 Y2K: removed two-digit year fallback path.
005000*  03/02/02 VBC - 1.08 Converted to year 2k using dd/mm/YYYY.
005100*  29/01/09 VBC - 1.10 Migration to Open Cobol/GnuCobol.
005200*  15/01/17 VBC - 1.11 Upgraded for RDB processing, no behaviour
005300*                       change to this module.
005400*  16/04/24 VBC -      Copyright notice update superseding all
005500*                       previous notices.
005600*  18/02/26 VBC - 2.00 SE0012: Slot re-used. Old dd/mm/ccyy
005700*                       validator withdrawn, replaced wholesale by
005800*                       UK tax-year dating utilities below.
005900*  19/02/26 VBC - 2.01 SE0014: Added BB030 HMRC deadline function.
006000*  21/02/26 VBC - 2.02 SE0017: Added BB040 UC assessment period,
006100*                       December to January rollover case.
006200*  24/02/26 VBC - 2.03 SE0019: Tidy leap year test, table literal
006300*                       for month lens, house Alpha/Ar1 idiom.
006400*  27/02/26 VBC - 2.04 SE0023: Prog-Name stamp added to Ws per
006500*                       house convention, leap-year scratch fields
006600*                       returned to 77-level.
006700* **
006800* ****************************************************************
006900*  COPYRIGHT NOTICE.
007000*  ****************
007100* 
007200*  THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007300*  UPDATED 2024-04-16.
007400* 
007500*  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007600*  ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007700*  1976-2026 AND LATER.
007800* 
007900*  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
008000*  AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
008100*  GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
008200*  FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
008300*  ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008400*  REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008500* ****************************************************************
008600* 
008700 environment              division.
008800* ================================
008900* 
009000 configuration            section.
009100 source-computer.         GENERIC.
009200 object-computer.         GENERIC.
009300 special-names.
009400     C01                  is top-of-form
009500     class UK-ALPHA       is "A" thru "Z"
009600     SWITCH-1             is upsi-0
009700                              on status is SE-TEST-RUN
009800                              off status is SE-LIVE-RUN.
009900* 
010000 input-output             section.
010100* ------------------------------
010200* 
010300 data                     division.
010400* ================================
010500* 
010600 working-storage section.
010700* -----------------------
010800*
010900 77  PROG-NAME             pic x(17) value "MAPS04 (2.04.00)".
011000*
011100 01  WK-DATE.
011200     03  WK-YEAR           pic 9(4).
011300     03  WK-MONTH          pic 99.
011400     03  WK-DAY            pic 99.
011500 01  WK-DATE9 redefines WK-DATE
011600                          pic 9(8).
011700* 
011800 01  WK-START-DATE.
011900     03  WK-START-YEAR     pic 9(4).
012000     03  WK-START-MONTH    pic 99.
012100     03  WK-START-DAY      pic 99.
012200 01  WK-START-DATE9 redefines WK-START-DATE
012300                          pic 9(8).
012400* 
012500 01  WK-NEXT-DATE.
012600     03  WK-NEXT-YEAR      pic 9(4).
012700     03  WK-NEXT-MONTH     pic 99.
012800     03  WK-NEXT-DAY       pic 99.
012900 01  WK-NEXT-DATE9 redefines WK-NEXT-DATE
013000                          pic 9(8).
013100* 
013200 01  WK-END-DATE.
013300     03  WK-END-YEAR       pic 9(4).
013400     03  WK-END-MONTH      pic 99.
013500     03  WK-END-DAY        pic 99.
013600 01  WK-END-DATE9 redefines WK-END-DATE
013700                          pic 9(8).
013800* 
013900 01  WK-MONTH-DAYS-TAB.
014000*     JAN FEB MAR APR MAY JUN JUL AUG SEP OCT NOV DEC
014100     03  filler            pic x(24)
014200                   value "312831303130313130313031".
014300 01  WK-MONTH-DAYS redefines WK-MONTH-DAYS-TAB.
014400     03  WK-MD             pic 99 occurs 12.
014500* 
014600*
014700*  STANDALONE SCRATCH NUMERICS, SLOT RE-USED FROM THE OLD DATE
014800*  VALIDATOR'S OWN 77-LEVEL WORK FIELDS.
014900 77  WK-REM4               pic 9    comp.
015000 77  WK-REM100             pic 9(3) comp.
015100 77  WK-REM400             pic 9(3) comp.
015200 77  WK-TEMP               pic 9(4) comp.
015300 77  WK-LABEL-YEAR         pic 9(4) comp.
015400 77  WK-END-YY             pic 99   comp.
015500*
015600 linkage section.
015700* ---------------
015800* 
015900* *********
016000*  MAPS04 *
016100* *********
016200* 
016300 copy "wsmaps04.cob".
016400*
016500 procedure division using MAPS04-WS.
016600* ==================================
016700* 
016800 AA000-MAIN.
016900     move     "N"         to SD-ERROR-FLAG.
017000     if       SD-FUNCTION = 1
017100              perform BB010-LABEL-FROM-DATE thru BB015-EXIT
017200              go to AA000-EXIT.
017300     if       SD-FUNCTION = 2
017400              perform BB020-DATES-FROM-LABEL
017500              go to AA000-EXIT.
017600     if       SD-FUNCTION = 3
017700              perform BB030-HMRC-DEADLINE
017800              go to AA000-EXIT.
017900     if       SD-FUNCTION = 4
018000              perform BB040-UC-PERIOD
018100              go to AA000-EXIT.
018200     move     "Y"         to SD-ERROR-FLAG.
018300* 
018400 AA000-EXIT.
018500     goback.
018600* 
018700 BB010-LABEL-FROM-DATE.
018800* *********************
018900*  INPUT  SD-DATE-IN.  OUTPUT SD-TAX-YEAR-LABEL, SD-YEAR-START,
019000*  SD-YEAR-END.  TAX YEAR RUNS 6 APRIL TO 5 APRIL.
019100* 
019200     move     SD-DATE-IN  to WK-DATE9.
019300     if       WK-MONTH > 4 or
019400             (WK-MONTH = 4 and WK-DAY not < 6)
019500              move WK-YEAR to WK-LABEL-YEAR
019600     else
019700              compute WK-LABEL-YEAR = WK-YEAR - 1
019800     end-if.
019900*
020000* 01/03/26 VBC - SE0025: FALLS THROUGH INTO
020100*                BB015-BUILD-LABEL-AND-DATES BELOW - CALLER
020200*                USES PERFORM ... THRU BB015-EXIT TO COVER BOTH.
020300 BB010-EXIT.  exit.
020400*
020500 BB015-BUILD-LABEL-AND-DATES.
020600     move     WK-LABEL-YEAR to WK-START-YEAR.
020700     perform  ZZ090-LAST-TWO-DIGITS.
020800     move     WK-LABEL-YEAR to SD-TAX-YEAR-LABEL (1:4).
020900     move     "-"            to SD-TAX-YEAR-LABEL (5:1).
021000     move     WK-END-YY      to SD-TAX-YEAR-LABEL (6:2).
021100     compute  SD-YEAR-START = (WK-LABEL-YEAR * 10000) + 0406.
021200     compute  SD-YEAR-END   = ((WK-LABEL-YEAR + 1) * 10000)
021300                                + 0405.
021400* 
021500 BB015-EXIT.  exit.
021600* 
021700 BB020-DATES-FROM-LABEL.
021800* **********************
021900*  INPUT  SD-TAX-YEAR-LABEL "YYYY-YY".  OUTPUT SD-YEAR-START,
022000*  SD-YEAR-END.
022100* 
022200     move     SD-TAX-YEAR-LABEL (1:4) to WK-LABEL-YEAR.
022300     compute  SD-YEAR-START = (WK-LABEL-YEAR * 10000) + 0406.
022400     compute  SD-YEAR-END   = ((WK-LABEL-YEAR + 1) * 10000)
022500                                + 0405.
022600* 
022700 BB020-EXIT.  exit.
022800* 
022900 BB030-HMRC-DEADLINE.
023000* *******************
023100*  INPUT  SD-DATE-IN = TRADING START DATE, 0 = NOT SET.
023200*  OUTPUT SD-HMRC-DEADLINE = 5 OCTOBER FOLLOWING THE END OF THE
023300*  TAX YEAR TRADING STARTED IN.  UNSET = 2099-12-31.
023400* 
023500     if       SD-DATE-IN = zero
023600              move 20991231 to SD-HMRC-DEADLINE
023700              go to BB030-EXIT.
023800     move     SD-DATE-IN  to WK-DATE9.
023900     if       WK-MONTH > 4 or
024000             (WK-MONTH = 4 and WK-DAY not < 6)
024100              move WK-YEAR to WK-LABEL-YEAR
024200     else
024300              compute WK-LABEL-YEAR = WK-YEAR - 1
024400     end-if.
024500     compute  SD-HMRC-DEADLINE = ((WK-LABEL-YEAR + 1) * 10000)
024600                                   + 1005.
024700* 
024800 BB030-EXIT.  exit.
024900* 
025000 BB040-UC-PERIOD.
025100* ***************
025200*  INPUT  SD-DATE-IN = REFERENCE DATE, SD-ASSESS-DAY (1-28).
025300*  OUTPUT SD-PERIOD-START, SD-PERIOD-END.
025400* 
025500     if       SD-ASSESS-DAY < 1 or > 28
025600              move "Y" to SD-ERROR-FLAG
025700              go to BB040-EXIT.
025800     move     SD-DATE-IN  to WK-DATE9.
025900     if       WK-DAY not < SD-ASSESS-DAY
026000              move WK-YEAR  to WK-START-YEAR
026100              move WK-MONTH to WK-START-MONTH
026200     else
026300              if   WK-MONTH = 1
026400                   compute WK-START-YEAR = WK-YEAR - 1
026500                   move 12 to WK-START-MONTH
026600              else
026700                   move WK-YEAR to WK-START-YEAR
026800                   compute WK-START-MONTH = WK-MONTH - 1
026900              end-if
027000     end-if.
027100     move     SD-ASSESS-DAY to WK-START-DAY.
027200     move     WK-START-DATE9 to SD-PERIOD-START.
027300* 
027400     if       WK-START-MONTH = 12
027500              compute WK-NEXT-YEAR = WK-START-YEAR + 1
027600              move 1 to WK-NEXT-MONTH
027700     else
027800              move WK-START-YEAR to WK-NEXT-YEAR
027900              compute WK-NEXT-MONTH = WK-START-MONTH + 1
028000     end-if.
028100     move     SD-ASSESS-DAY to WK-NEXT-DAY.
028200* 
028300     if       SD-ASSESS-DAY > 1
028400              move WK-NEXT-YEAR  to WK-END-YEAR
028500              move WK-NEXT-MONTH to WK-END-MONTH
028600              compute WK-END-DAY = SD-ASSESS-DAY - 1
028700     else
028800              if   WK-NEXT-MONTH = 1
028900                   compute WK-END-YEAR = WK-NEXT-YEAR - 1
029000                   move 12 to WK-END-MONTH
029100              else
029200                   move WK-NEXT-YEAR to WK-END-YEAR
029300                   compute WK-END-MONTH = WK-NEXT-MONTH - 1
029400              end-if
029500              move WK-END-YEAR to WK-YEAR
029600              perform ZZ010-LEAP-YEAR-TEST
029700              move WK-MD (WK-END-MONTH) to WK-END-DAY
029800     end-if.
029900     move     WK-END-DATE9 to SD-PERIOD-END.
030000* 
030100 BB040-EXIT.  exit.
030200* 
030300 ZZ010-LEAP-YEAR-TEST.
030400* ********************
030500*  RESETS WK-MONTH-DAYS-TAB THEN PATCHES FEBRUARY FOR WK-YEAR.
030600* 
030700     move     "312831303130313130313031" to WK-MONTH-DAYS-TAB.
030800     divide   WK-YEAR by 4   giving WK-TEMP remainder WK-REM4.
030900     divide   WK-YEAR by 100 giving WK-TEMP remainder WK-REM100.
031000     divide   WK-YEAR by 400 giving WK-TEMP remainder WK-REM400.
031100     if       WK-REM4 = zero and
031200             (WK-REM100 not = zero or WK-REM400 = zero)
031300              move 29 to WK-MD (2).
031400* 
031500 ZZ010-EXIT.  exit.
031600* 
031700 ZZ090-LAST-TWO-DIGITS.
031800* *********************
031900*  WK-END-YY = LAST TWO DIGITS OF (WK-LABEL-YEAR + 1), NO
032000*  INTRINSIC FUNCTIONS PER HOUSE RULE FOR THIS SUBSYSTEM.
032100* 
032200     divide   WK-LABEL-YEAR by 100
032300              giving WK-TEMP remainder WK-END-YY.
032400     add      1 to WK-END-YY.
032500     if       WK-END-YY > 99
032600              move zero to WK-END-YY.
032700* 
032800 ZZ090-EXIT.  exit.
032900* 
