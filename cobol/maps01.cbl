000100* ****************************************************************
000200*                                                                *
000300*           Tax Ruleset Table Lookup           (MAPS01)         *
000400*                                                                *
000500* ****************************************************************
000600*
000700 identification           division.
000800* ================================
000900*
001000 program-id.              MAPS01.
001100 author.                  V B COEN FBCS, FIDM, FIDPM.
001200 installation.             APPLEWOOD COMPUTERS.
001300 date-written.             31/10/1982.
001400 date-compiled.
001500 security.                COPYRIGHT (C) 1976-2026 AND LATER,
001600*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001700*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001800*                           THE FILE COPYING FOR DETAILS.
001900* **
002000*     REMARKS.            Was Pass-Word / Name Encoder. Slot
002100*                          re-used 21/02/26 for the Self
002200*                          Employment Tax Manager's tax ruleset
002300*                          table - holds one entry per UK tax
002400*                          year, built from literals below at
002500*                          first call, looked up by date or by
002600*                          tax-year label. Out-of-range date or
002700*                          label is a hard error (SD-ERROR-FLAG).
002800* **
002900*     VERSION.            SEE PROG-NAME IN WS.
003000* **
003100*     CALLED MODULES.     NONE.
003200*     FUNCTIONS USED.     NONE.
003300*     FILES USED.         NONE - WORKING STORAGE ONLY.
003400* **
003500*     ERROR MESSAGES USED.
003600*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
003700* **
003800*  CHANGES:
003900*  31/10/82 VBC -      Created - Pass-word/name encoder.
004000*  14/03/84 VBC - 1.01 Lower-case table added.
004100*  19/07/88 VBC - 1.02 Four-char password path separated out.
004200*  02/05/93 VBC - 1.03 Housed under common/ with other MAPS nn.
004300*  08/12/98 VBC - 1.04 Y2K audit - no century data held here,
004400*                       no change required.
004500*  03/02/02 VBC - 1.3.0 Of 03/02/02 21:00, simplified for export.
004600*  29/01/09 VBC - 1.3.1 Migration to Open Cobol/GnuCobol.
004700*  08/04/18 VBC - 1.3.2 No longer used in O/S version.
004800*  16/04/24 VBC -      Copyright notice update superseding all
004900*                       previous notices.
005000*  21/02/26 VBC - 2.00 SE0013: Slot re-used. Old password/name
005100*                       encoder withdrawn, replaced by the tax
005200*                       ruleset table lookup below.
005300*  23/02/26 VBC - 2.01 SE0017: Added RS-Vat-Reg-Threshold to the
005400*                       built-in table per HMRC update.
005500*  27/02/26 VBC - 2.02 SE0023: Prog-Name stamp added to Ws per
005600*                       house convention, slot scratch fields
005700*                       returned to 77-level.
005800* **
005900* ****************************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006400* UPDATED 2024-04-16.
006500*
006600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006700* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
006800* 1976-2026 AND LATER.
006900*
007000* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
007100* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
007200* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
007300* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
007400* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
007500* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
007600* ****************************************************************
007700*
007800 environment              division.
007900* ================================
008000*
008100 configuration            section.
008200 source-computer.         GENERIC.
008300 object-computer.         GENERIC.
008400 special-names.
008500     C01                  is top-of-form
008600     class UK-ALPHA       is "A" thru "Z"
008700     SWITCH-1             is upsi-0
008800                              on status is SE-TEST-RUN
008900                              off status is SE-LIVE-RUN.
009000*
009100 input-output             section.
009200* ------------------------------
009300*
009400 data                     division.
009500* ================================
009600*
009700 working-storage section.
009800* -----------------------
009900*
010000 77  PROG-NAME             pic x(17) value "MAPS01 (2.02.00)".
010100*
010200 01  WK-RS-LOADED         pic x value "N".
010300*
010400 copy "wstaxrs.cob".
010500*
010600 01  WK-DATE.
010700     03  WK-YEAR           pic 9(4).
010800     03  WK-MONTH          pic 99.
010900     03  WK-DAY            pic 99.
011000 01  WK-DATE9 redefines WK-DATE
011100                          pic 9(8).
011200*
011300 01  WK-FOUND-LABEL        pic x(7).
011400 01  WK-FOUND-LABEL-R redefines WK-FOUND-LABEL.
011500     03  WK-FL-YEAR        pic 9(4).
011600     03  WK-FL-DASH        pic x.
011700     03  WK-FL-YY          pic 99.
011800*
011900 01  WK-LABEL-YEAR         pic 9(4).
012000 01  WK-LABEL-YEAR-R redefines WK-LABEL-YEAR.
012100     03  WK-LY-CENTURY     pic 99.
012200     03  WK-LY-YY          pic 99.
012300*
012400*  STANDALONE SCRATCH NUMERICS, SLOT RE-USED FROM THE OLD
012500*  PASS-WORD ENCODER'S OWN Q/Y/Z/BASE 77-LEVEL WORK FIELDS.
012600 77  WK-TEMP               pic 9(4)    comp.
012700 77  WK-END-YY             pic 99      comp.
012800*
012900 linkage section.
013000* ---------------
013100*
013200* *********
013300*  MAPS01 *
013400* *********
013500*
013600 copy "wsmaps01.cob".
013700*
013800 procedure division using MAPS01-WS.
013900* ==================================
014000*
014100 AA000-MAIN.
014200     move     "N"         to SD-ERROR-FLAG.
014300     if       WK-RS-LOADED = "N"
014400              perform ZZ010-BUILD-TABLE.
014500     if       SD-FUNCTION = 1
014600              perform BB010-LOOKUP-BY-DATE thru BB020-EXIT
014700              move WK-FOUND-LABEL to SD-TAX-YEAR-LABEL
014800              go to AA000-EXIT.
014900     if       SD-FUNCTION = 2
015000              move SD-TAX-YEAR-LABEL to WK-FOUND-LABEL
015100              perform BB020-LOOKUP-BY-LABEL
015200              go to AA000-EXIT.
015300     move     "Y"         to SD-ERROR-FLAG.
015400*
015500 AA000-EXIT.
015600     goback.
015700*
015800 BB010-LOOKUP-BY-DATE.
015900* ********************
016000* DERIVES THE TAX-YEAR LABEL FOR SD-DATE-IN (6 APRIL BOUNDARY)
016100* THEN LOOKS THE ENTRY UP BY THAT LABEL.
016200*
016300     move     SD-DATE-IN  to WK-DATE9.
016400     if       WK-MONTH > 4 or
016500             (WK-MONTH = 4 and WK-DAY not < 6)
016600              move WK-YEAR to WK-LABEL-YEAR
016700     else
016800              compute WK-LABEL-YEAR = WK-YEAR - 1
016900     end-if.
017000     divide   WK-LABEL-YEAR by 100
017100              giving WK-TEMP remainder WK-END-YY.
017200     add      1 to WK-END-YY.
017300     if       WK-END-YY > 99
017400              move zero to WK-END-YY.
017500     move     WK-LABEL-YEAR to WK-FOUND-LABEL (1:4).
017600     move     "-"           to WK-FOUND-LABEL (5:1).
017700     move     WK-END-YY     to WK-FOUND-LABEL (6:2).
017800*
017900* 01/03/26 VBC - SE0025: FALLS THROUGH INTO BB020-LOOKUP-BY-LABEL
018000*                BELOW RATHER THAN A SEPARATE PERFORM - CALLERS
018100*                USE PERFORM ... THRU BB020-EXIT TO COVER BOTH.
018200 BB010-EXIT.  exit.
018300*
018400 BB020-LOOKUP-BY-LABEL.
018500* *********************
018600* SEARCHES RS-ENTRY FOR WK-FOUND-LABEL, COPIES OUT THE MATCHING
018700* RULESET, OR SETS THE ERROR FLAG WHEN NONE MATCHES.
018800*
018900     set      RS-IDX to 1.
019000     search   RS-ENTRY
019100              at end
019200                   move "Y" to SD-ERROR-FLAG
019300                   go to BB020-EXIT
019400              when RS-TAX-YEAR (RS-IDX) = WK-FOUND-LABEL
019500                   perform BB025-COPY-ENTRY.
019600*
019700 BB020-EXIT.  exit.
019800*
019900 BB025-COPY-ENTRY.
020000     move     RS-VERSION (RS-IDX)       to SD-RS-VERSION.
020100     move     RS-PERSONAL-ALLOWANCE (RS-IDX)
020200              to SD-RS-PERSONAL-ALLOWANCE.
020300     move     RS-BASIC-RATE (RS-IDX)    to SD-RS-BASIC-RATE.
020400     move     RS-BASIC-THRESHOLD (RS-IDX)
020500              to SD-RS-BASIC-THRESHOLD.
020600     move     RS-HIGHER-RATE (RS-IDX)   to SD-RS-HIGHER-RATE.
020700     move     RS-HIGHER-THRESHOLD (RS-IDX)
020800              to SD-RS-HIGHER-THRESHOLD.
020900     move     RS-ADDITIONAL-RATE (RS-IDX)
021000                                         to SD-RS-ADDITIONAL-RATE.
021100     move     RS-NI2-THRESHOLD (RS-IDX) to SD-RS-NI2-THRESHOLD.
021200     move     RS-NI2-WEEKLY (RS-IDX)    to SD-RS-NI2-WEEKLY.
021300     move     RS-NI4-LOWER (RS-IDX)     to SD-RS-NI4-LOWER.
021400     move     RS-NI4-UPPER (RS-IDX)     to SD-RS-NI4-UPPER.
021500     move     RS-NI4-RATE (RS-IDX)      to SD-RS-NI4-RATE.
021600     move     RS-NI4-HIGHER-RATE (RS-IDX)
021700              to SD-RS-NI4-HIGHER-RATE.
021800     move     RS-VAT-THRESHOLD (RS-IDX) to SD-RS-VAT-THRESHOLD.
021900     move     RS-VAT-REG-THRESHOLD (RS-IDX)
022000              to SD-RS-VAT-REG-THRESHOLD.
022100*
022200 ZZ010-BUILD-TABLE.
022300* *****************
022400* BUILDS THE THREE KNOWN TAX YEARS.  ALL THREE CARRY IDENTICAL
022500* RATES AND THRESHOLDS AT THE TIME OF WRITING - HMRC HAVE NOT
022600* MOVED THE BANDS SINCE 2023-24.  RE-KEY HERE WHEN THEY DO.
022700*
022800     move     3           to RS-ENTRIES-USED.
022900     move     "2023-24"   to RS-TAX-YEAR (1).
023000     move     "2023-24-v1" to RS-VERSION (1).
023100     move     "2024-25"   to RS-TAX-YEAR (2).
023200     move     "2024-25-v1" to RS-VERSION (2).
023300     move     "2025-26"   to RS-TAX-YEAR (3).
023400     move     "2025-26-v1" to RS-VERSION (3).
023500     perform  ZZ020-BUILD-RATES
023600              varying RS-IDX from 1 by 1
023700              until RS-IDX > 3.
023800     move     "Y"         to WK-RS-LOADED.
023900*
024000 ZZ010-EXIT.  exit.
024100*
024200 ZZ020-BUILD-RATES.
024300     move     12570.00    to RS-PERSONAL-ALLOWANCE (RS-IDX).
024400     move     .2000       to RS-BASIC-RATE (RS-IDX).
024500     move     50270.00    to RS-BASIC-THRESHOLD (RS-IDX).
024600     move     .4000       to RS-HIGHER-RATE (RS-IDX).
024700     move     125140.00   to RS-HIGHER-THRESHOLD (RS-IDX).
024800     move     .4500       to RS-ADDITIONAL-RATE (RS-IDX).
024900     move     6725.00     to RS-NI2-THRESHOLD (RS-IDX).
025000     move     3.45        to RS-NI2-WEEKLY (RS-IDX).
025100     move     12570.00    to RS-NI4-LOWER (RS-IDX).
025200     move     50270.00    to RS-NI4-UPPER (RS-IDX).
025300     move     .0900       to RS-NI4-RATE (RS-IDX).
025400     move     .0200       to RS-NI4-HIGHER-RATE (RS-IDX).
025500     move     85000.00    to RS-VAT-THRESHOLD (RS-IDX).
025600     move     90000.00    to RS-VAT-REG-THRESHOLD (RS-IDX).
025700*
025800 ZZ020-EXIT.  exit.
025900*
