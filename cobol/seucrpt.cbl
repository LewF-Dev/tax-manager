000100* ****************************************************************
000200*                                                               *
000300*         Self Employment Tax Manager                          *
000400*         Universal Credit Assessment-Period Report (SEUCRPT)  *
000500*                                                               *
000600* ****************************************************************
000700*
000800 identification           division.
000900* ================================
001000*
001100 program-id.              SEUCRPT.
001200 author.                  V B COEN FBCS, FIDM, FIDPM.
001300 installation.             APPLEWOOD COMPUTERS.
001400 date-written.             17/02/2026.
001500 date-compiled.
001600 security.                COPYRIGHT (C) 2026 AND LATER,
001700*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
001800*                           THE GNU GENERAL PUBLIC LICENSE. SEE
001900*                           THE FILE COPYING FOR DETAILS.
002000* **
002100*     REMARKS.            Monthly Universal Credit batch.  For
002200*                          every user on the USERS file who has
002300*                          UC reporting switched on and a valid
002400*                          assessment day, works out the UC
002500*                          assessment period that the run date
002600*                          falls in, sums income and expenses
002700*                          falling within that period, and
002800*                          writes one UCREPORT record per user.
002900*                          Users with UC switched off, or with
003000*                          no assessment day set, are skipped
003100*                          without comment; a bad assessment day
003200*                          on an enabled user is logged to the
003300*                          console and the user is skipped.
003400* **
003500*     VERSION.            SEE PROG-NAME IN WS.
003600* **
003700*     CALLED MODULES.     MAPS04.  (Tax-year dating utilities -
003800*                         UC period derivation, function 4)
003900* **
004000*     FUNCTIONS USED.     NONE.
004100*     FILES USED.         USERS.     Input, line sequential.
004200*                         INCOME.    Input, line sequential.
004300*                         EXPENSES.  Input, line sequential.
004400*                         UCREPORT.  Output, line sequential.
004500* **
004600*     ERROR MESSAGES USED.
004700*                         SE010 - BAD ASSESSMENT DAY ON ENABLED
004800*                                 USER, SKIPPED.
004900* **
005000*  CHANGES:
005100*  17/02/26 VBC -      Created.
005200*  21/02/26 VBC - 1.01 SE0017: period end now comes straight off
005300*                       MAPS04 function 4, no local Dec/Jan
005400*                       rollover code needed here any more.
005500*  25/02/26 VBC - 1.02 SE0020: skip count and error count added
005600*                       to the end-of-run console totals.
005700*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws and
005800*                       displayed on startup per house convention.
005900*  01/03/26 VBC - 1.04 SE0024: Income-Eof and Expense-Eof flags
006000*                       were missing from Ws - Sum-Income and
006100*                       Sum-Expenses were setting fields that did
006200*                       not exist.  Added to Wk-Eof-Flags.
006300* **
006400* ****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006900* UPDATED 2024-04-16.
007000*
007100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007200* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007300* 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
007600* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
007700* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
007800* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
007900* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
008000* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008100* ****************************************************************
008200*
008300 environment              division.
008400* ================================
008500*
008600 configuration            section.
008700 source-computer.         GENERIC.
008800 object-computer.         GENERIC.
008900 special-names.
009000     C01                  is top-of-form
009100     class UK-ALPHA       is "A" thru "Z"
009200     SWITCH-1             is upsi-0
009300                              on status is SE-TEST-RUN
009400                              off status is SE-LIVE-RUN.
009500*
009600 input-output             section.
009700* ------------------------------
009800*
009900 file-control.
010000     select   USERS-FILE  assign to "USERS"
010100                          organization line sequential
010200                          status WK-USERS-STATUS.
010300     select   INCOME-FILE assign to "INCOME"
010400                          organization line sequential
010500                          status WK-INCOME-STATUS.
010600     select   EXPENSE-FILE assign to "EXPENSES"
010700                          organization line sequential
010800                          status WK-EXPENSE-STATUS.
010900     select   UCREPORT-FILE assign to "UCREPORT"
011000                          organization line sequential
011100                          status WK-UCREPT-STATUS.
011200*
011300 data                     division.
011400* ================================
011500*
011600 file section.
011700*
011800 fd  USERS-FILE.
011900 copy "wsuser.cob".
012000*
012100 fd  INCOME-FILE.
012200 copy "wsincome.cob".
012300*
012400 fd  EXPENSE-FILE.
012500 copy "wsexpense.cob".
012600*
012700 fd  UCREPORT-FILE.
012800 copy "wsucrpt.cob".
012900*
013000 working-storage section.
013100* -----------------------
013200*
013300 77  PROG-NAME              pic x(19) value "SEUCRPT (1.03.00)".
013400*
013500 01  WK-FILE-STATUS-AREA.
013600     03  WK-USERS-STATUS      pic xx.
013700     03  WK-INCOME-STATUS     pic xx.
013800     03  WK-EXPENSE-STATUS    pic xx.
013900     03  WK-UCREPT-STATUS     pic xx.
014000*
014100 01  WK-EOF-FLAGS.
014200     03  WK-USERS-EOF         pic x     value "N".
014300     03  WK-INCOME-EOF        pic x     value "N".
014400     03  WK-EXPENSE-EOF       pic x     value "N".
014500*
014600 copy "wsmaps04.cob".
014700*
014800 01  WK-PERIOD-TOTALS.
014900     03  WK-PT-INCOME         pic s9(9)v99 comp-3.
015000     03  WK-PT-EXPENSES       pic s9(9)v99 comp-3.
015100     03  WK-PT-NET-PROFIT     pic s9(9)v99 comp-3.
015200 01  WK-PERIOD-TOTALS-R redefines WK-PERIOD-TOTALS
015300                          pic s9(26)  comp-3.
015400*
015500 01  WK-RUN-TOTALS.
015600     03  WK-RT-USERS-OK       pic 9(5)     comp-3.
015700     03  WK-RT-USERS-SKIP     pic 9(5)     comp-3.
015800     03  WK-RT-USERS-ERROR    pic 9(5)     comp-3.
015900 01  WK-RUN-TOTALS-R redefines WK-RUN-TOTALS
016000                          pic 9(15)   comp-3.
016100*
016200 01  WK-RUN-DATE.
016300     03  WK-RD-YY             pic 99.
016400     03  WK-RD-MM             pic 99.
016500     03  WK-RD-DD             pic 99.
016600 01  WK-RUN-DATE-R redefines WK-RUN-DATE
016700                          pic 9(6).
016800*
016900 01  WK-REF-DATE.
017000     03  WK-RF-CC             pic 99    value 20.
017100     03  WK-RF-YY             pic 99.
017200     03  WK-RF-MM             pic 99.
017300     03  WK-RF-DD             pic 99.
017400 01  WK-REF-DATE9 redefines WK-REF-DATE
017500                          pic 9(8).
017600*
017700 01  WK-CONSOLE-LINE          pic x(60).
017800*
017900 procedure division.
018000* ===================
018100*
018200 AA000-MAIN                   section.
018300* **************************************
018400     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
018500     perform  BB000-PROCESS-USERS until WK-USERS-EOF = "Y".
018600     perform  ZZ950-TERMINATE.
018700     stop     run.
018800*
018900 AA000-EXIT.  exit section.
019000*
019100 BB000-PROCESS-USERS          section.
019200     if       User-UC-Enabled = "Y" and
019300              User-UC-Assess-Day > 0
019400              perform CC000-PROCESS-ONE-USER
019500     else
019600              add 1 to WK-RT-USERS-SKIP.
019700     read     USERS-FILE
019800              at end move "Y" to WK-USERS-EOF.
019900*
020000 BB000-EXIT.  exit section.
020100*
020200 CC000-PROCESS-ONE-USER       section.
020300     move     zero        to WK-PERIOD-TOTALS.
020400     move     4           to SD-FUNCTION.
020500     move     WK-REF-DATE9 to SD-DATE-IN.
020600     move     User-UC-Assess-Day to SD-ASSESS-DAY.
020700     call     "MAPS04"    using MAPS04-WS.
020800     if       SD-ERROR-FLAG = "Y"
020900              add 1 to WK-RT-USERS-ERROR
021000              move spaces to WK-CONSOLE-LINE
021100              string "SE010 BAD ASSESSMENT DAY USER="
021200                      User-Id delimited by size
021300                      into WK-CONSOLE-LINE
021400              display WK-CONSOLE-LINE
021500              go to CC000-EXIT.
021600     perform  DD000-SUM-INCOME.
021700     perform  DD100-SUM-EXPENSES.
021800     compute  WK-PT-NET-PROFIT = WK-PT-INCOME - WK-PT-EXPENSES.
021900     perform  EE000-WRITE-UC-REPORT.
022000     add      1 to WK-RT-USERS-OK.
022100*
022200 CC000-EXIT.  exit section.
022300*
022400 DD000-SUM-INCOME             section.
022500     close    INCOME-FILE.
022600     open     input INCOME-FILE.
022700     read     INCOME-FILE
022800              at end move "Y" to WK-INCOME-EOF.
022900     perform  DD010-SUM-ONE-INCOME
023000              until WK-INCOME-EOF = "Y".
023100     close    INCOME-FILE.
023200     open     input INCOME-FILE.
023300     move     "N"         to WK-INCOME-EOF.
023400*
023500 DD000-EXIT.  exit section.
023600*
023700 DD010-SUM-ONE-INCOME         section.
023800     if       Inc-User-Id = User-Id and
023900              Inc-Date-Received not < SD-PERIOD-START and
024000              Inc-Date-Received not > SD-PERIOD-END
024100              add Inc-Amount to WK-PT-INCOME.
024200     read     INCOME-FILE
024300              at end move "Y" to WK-INCOME-EOF.
024400*
024500 DD010-EXIT.  exit section.
024600*
024700 DD100-SUM-EXPENSES           section.
024800     close    EXPENSE-FILE.
024900     open     input EXPENSE-FILE.
025000     read     EXPENSE-FILE
025100              at end move "Y" to WK-EXPENSE-EOF.
025200     perform  DD110-SUM-ONE-EXPENSE
025300              until WK-EXPENSE-EOF = "Y".
025400     close    EXPENSE-FILE.
025500     open     input EXPENSE-FILE.
025600     move     "N"         to WK-EXPENSE-EOF.
025700*
025800 DD100-EXIT.  exit section.
025900*
026000 DD110-SUM-ONE-EXPENSE        section.
026100     if       Exp-User-Id = User-Id and
026200              Exp-Date-Paid not < SD-PERIOD-START and
026300              Exp-Date-Paid not > SD-PERIOD-END
026400              add Exp-Amount to WK-PT-EXPENSES.
026500     read     EXPENSE-FILE
026600              at end move "Y" to WK-EXPENSE-EOF.
026700*
026800 DD110-EXIT.  exit section.
026900*
027000 EE000-WRITE-UC-REPORT        section.
027100     move     spaces          to SE-Uc-Report-Record.
027200     move     User-Id         to Uc-User-Id.
027300     move     SD-PERIOD-START to Uc-Period-Start.
027400     move     SD-PERIOD-END   to Uc-Period-End.
027500     move     WK-PT-INCOME    to Uc-Total-Income.
027600     move     WK-PT-EXPENSES  to Uc-Total-Expenses.
027700     move     WK-PT-NET-PROFIT to Uc-Net-Profit.
027800     write    SE-Uc-Report-Record.
027900*
028000 EE000-EXIT.  exit section.
028100*
028200 ZZ900-INITIALISE             section.
028300* *************************************
028400     display  PROG-NAME " Starting".
028500     move     zero        to WK-RUN-TOTALS.
028600     accept   WK-RUN-DATE from DATE.
028700     move     WK-RD-YY    to WK-RF-YY.
028800     move     WK-RD-MM    to WK-RF-MM.
028900     move     WK-RD-DD    to WK-RF-DD.
029000*
029100* 01/03/26 VBC - SE0025: FALLS THROUGH INTO ZZ905-OPEN-FILES
029200*                BELOW - CALLER USES PERFORM ... THRU ZZ900-EXIT.
029300 ZZ905-OPEN-FILES.
029400     open     input  USERS-FILE.
029500     open     input  INCOME-FILE.
029600     open     input  EXPENSE-FILE.
029700     open     output UCREPORT-FILE.
029800     read     USERS-FILE
029900              at end move "Y" to WK-USERS-EOF.
030000*
030100 ZZ900-EXIT.  exit section.
030200*
030300 ZZ950-TERMINATE              section.
030400     close    USERS-FILE.
030500     close    INCOME-FILE.
030600     close    EXPENSE-FILE.
030700     close    UCREPORT-FILE.
030800     display  "SEUCRPT - USERS REPORTED  : " WK-RT-USERS-OK.
030900     display  "SEUCRPT - USERS SKIPPED   : " WK-RT-USERS-SKIP.
031000     display  "SEUCRPT - USERS IN ERROR  : " WK-RT-USERS-ERROR.
031100*
031200 ZZ950-EXIT.  exit section.
031300*
