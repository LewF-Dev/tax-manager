000100* *******************************************
000200*                                           *
000300*  Parameter Area For MAPS04 - Tax-Year    *
000400*    Dating Utilities.  Shared by the      *
000500*    subprogram and every calling program. *
000600* *******************************************
000700* 
000800*  18/02/26 vbc - Created, slot re-used from Pass/Name area.
000900* 
001000 01  MAPS04-WS.
001100     03  SD-FUNCTION       pic 9.
001200*                             1 LABEL FROM DATE, 2 DATES FROM
001300*                             LABEL, 3 HMRC DEADLINE, 4 UC PERIOD.
001400     03  SD-DATE-IN        pic 9(8).
001500     03  SD-ASSESS-DAY     pic 99.
001600     03  SD-TAX-YEAR-LABEL pic x(7).
001700     03  SD-YEAR-START     pic 9(8).
001800     03  SD-YEAR-END       pic 9(8).
001900     03  SD-HMRC-DEADLINE  pic 9(8).
002000     03  SD-PERIOD-START   pic 9(8).
002100     03  SD-PERIOD-END     pic 9(8).
002200     03  SD-ERROR-FLAG     pic x.
002300     03  filler            pic x(4).
002400*
