000100* *******************************************
000200*                                           *
000300*   Record Definition For UC Assessment     *
000400*    Period Report File - output, one row   *
000500*    per user per Universal Credit period   *
000600* *******************************************
000700* 
000800*  17/02/26 vbc - Created from PY-Hours-Record shape.
000900* 
001000 01  SE-Uc-Report-Record.
001100     03  Uc-User-Id           pic x(8).
001200     03  Uc-Period-Start      pic 9(8).
001300     03  Uc-Period-End        pic 9(8).
001400     03  Uc-Total-Income      pic s9(9)v99.
001500     03  Uc-Total-Expenses    pic s9(9)v99.
001600     03  Uc-Net-Profit        pic s9(9)v99.
001700     03  filler               pic x(3).
001800* 
