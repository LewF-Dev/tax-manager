000100* *******************************************
000200*                                           *
000300*   Record Definition For Tax Snapshot File *
000400*    Output, one row per user per tax year  *
000500*    Built at end of tax-year summary run   *
000600* *******************************************
000700* 
000800*  16/02/26 vbc - Created from PY-Comp-Hist-Record QTD/YTD
000900*                 aggregate shape.
001000*  22/02/26 vbc - Added Snap-Ruleset-Version for audit trail.
001100* 
001200 01  SE-Snapshot-Record.
001300     03  Snap-User-Id         pic x(8).
001400     03  Snap-Tax-Year        pic x(7).
001500     03  Snap-Year-Start      pic 9(8).
001600     03  Snap-Year-End        pic 9(8).
001700     03  Snap-Total-Income    pic s9(9)v99.
001800     03  Snap-Total-Expenses  pic s9(9)v99.
001900     03  Snap-Net-Profit      pic s9(9)v99.
002000     03  Snap-Income-Tax      pic s9(9)v99.
002100     03  Snap-Ni-Class2       pic s9(9)v99.
002200     03  Snap-Ni-Class4       pic s9(9)v99.
002300     03  Snap-Total-Tax       pic s9(9)v99.
002400     03  Snap-Set-Aside       pic s9(9)v99.
002500     03  Snap-Tax-Saved       pic s9(9)v99.
002600     03  Snap-Hmrc-Deadline   pic 9(8).
002700     03  Snap-Vat-Proximity   pic s9(3)v99.
002800     03  Snap-Ruleset-Version pic x(10).
002900     03  filler               pic x(8).
003000* 
