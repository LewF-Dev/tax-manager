*>*******************************************
*>                                          *
*>  Record Definition For Tax Ruleset Table *
*>   Held in Working-Storage of maps01,     *
*>   one entry per UK tax year, versioned.  *
*>   NOT a file - built from literals below *
*>   and re-keyed each time HMRC re-issues  *
*>   the bands, NI thresholds or VAT limit. *
*>*******************************************
*>
*> 15/02/26 vbc - Created from Ded-Sys-Data-Blocks shape.
*> 21/02/26 vbc - Added VAT reg threshold per HMRC update.
*>
 01  SE-Ruleset-Table.
     03  RS-Entries-Used      pic 99  comp  value 3.
     03  RS-Entry                     occurs 3
                               indexed by RS-Idx.
         05  RS-Tax-Year      pic x(7).
         05  RS-Version       pic x(10).
         05  RS-Personal-Allowance
                               pic s9(7)v99 comp-3.
         05  RS-Basic-Rate    pic sv9(4)   comp-3.
         05  RS-Basic-Threshold
                               pic s9(7)v99 comp-3.
         05  RS-Higher-Rate   pic sv9(4)   comp-3.
         05  RS-Higher-Threshold
                               pic s9(7)v99 comp-3.
         05  RS-Additional-Rate
                               pic sv9(4)   comp-3.
         05  RS-Ni2-Threshold pic s9(7)v99 comp-3.
         05  RS-Ni2-Weekly    pic s9(3)v99 comp-3.
         05  RS-Ni4-Lower     pic s9(7)v99 comp-3.
         05  RS-Ni4-Upper     pic s9(7)v99 comp-3.
         05  RS-Ni4-Rate      pic sv9(4)   comp-3.
         05  RS-Ni4-Higher-Rate
                               pic sv9(4)   comp-3.
         05  RS-Vat-Threshold pic s9(7)v99 comp-3.
         05  RS-Vat-Reg-Threshold
                               pic s9(7)v99 comp-3.
         05  filler           pic x(5).
*>
