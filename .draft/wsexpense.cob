* *******************************************
*                                           *
*  Record Definition For Expense Transaction*
*    File - cash paid, one row per          *
*    transaction, sorted User-Id then Date  *
* *******************************************
* 
*  14/02/26 vbc - Created from PY-Emp-History-Record shape.
*  19/02/26 vbc - Added Exp-Tax-Year, derived on ingest pass.
* 
 01  SE-Expense-Record.
     03  Exp-User-Id          pic x(8).
     03  Exp-Date-Paid        pic 9(8).
*                                 ccyymmdd, cash basis.
     03  Exp-Amount           pic s9(8)v99.
     03  Exp-Category         pic x(20).
*                                 Equipment, Software, Travel,
*                                 Office Supp's, Professional Fees,
*                                 Marketing, Training, Insurance,
*                                 Other.
     03  Exp-Description      pic x(40).
     03  Exp-Tax-Year         pic x(7).
*                                 derived, "yyyy-yy".
     03  filler               pic x(7).
* 
