*>*******************************************
*>                                          *
*>  Record Definition For Tax Snapshot File *
*>   Output, one row per user per tax year  *
*>   Built at end of tax-year summary run   *
*>*******************************************
*>
*> 16/02/26 vbc - Created from PY-Comp-Hist-Record QTD/YTD
*>                aggregate shape.
*> 22/02/26 vbc - Added Snap-Ruleset-Version for audit trail.
*>
 01  SE-Snapshot-Record.
     03  Snap-User-Id         pic x(8).
     03  Snap-Tax-Year        pic x(7).
     03  Snap-Year-Start      pic 9(8).
     03  Snap-Year-End        pic 9(8).
     03  Snap-Total-Income    pic s9(9)v99.
     03  Snap-Total-Expenses  pic s9(9)v99.
     03  Snap-Net-Profit      pic s9(9)v99.
     03  Snap-Income-Tax      pic s9(9)v99.
     03  Snap-Ni-Class2       pic s9(9)v99.
     03  Snap-Ni-Class4       pic s9(9)v99.
     03  Snap-Total-Tax       pic s9(9)v99.
     03  Snap-Set-Aside       pic s9(9)v99.
     03  Snap-Tax-Saved       pic s9(9)v99.
     03  Snap-Hmrc-Deadline   pic 9(8).
     03  Snap-Vat-Proximity   pic s9(3)v99.
     03  Snap-Ruleset-Version pic x(10).
     03  filler               pic x(8).
*>
