* ****************************************************************
*                                                               *
*         Self Employment Tax Manager                          *
*         Universal Credit Assessment-Period Report (SEUCRPT)  *
*                                                               *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              SEUCRPT.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             17/02/2026.
 date-compiled.
 security.                COPYRIGHT (C) 2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Monthly Universal Credit batch.  For
*                          every user on the USERS file who has
*                          UC reporting switched on and a valid
*                          assessment day, works out the UC
*                          assessment period that the run date
*                          falls in, sums income and expenses
*                          falling within that period, and
*                          writes one UCREPORT record per user.
*                          Users with UC switched off, or with
*                          no assessment day set, are skipped
*                          without comment; a bad assessment day
*                          on an enabled user is logged to the
*                          console and the user is skipped.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     MAPS04.  (Tax-year dating utilities -
*                         UC period derivation, function 4)
* **
*     FUNCTIONS USED.     NONE.
*     FILES USED.         USERS.     Input, line sequential.
*                         INCOME.    Input, line sequential.
*                         EXPENSES.  Input, line sequential.
*                         UCREPORT.  Output, line sequential.
* **
*     ERROR MESSAGES USED.
*                         SE010 - BAD ASSESSMENT DAY ON ENABLED
*                                 USER, SKIPPED.
* **
*  CHANGES:
*  17/02/26 VBC -      Created.
*  21/02/26 VBC - 1.01 SE0017: period end now comes straight off
*                       MAPS04 function 4, no local Dec/Jan
*                       rollover code needed here any more.
*  25/02/26 VBC - 1.02 SE0020: skip count and error count added
*                       to the end-of-run console totals.
*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws and
*                       displayed on startup per house convention.
*  01/03/26 VBC - 1.04 SE0024: Income-Eof and Expense-Eof flags
*                       were missing from Ws - Sum-Income and
*                       Sum-Expenses were setting fields that did
*                       not exist.  Added to Wk-Eof-Flags.
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 file-control.
     select   USERS-FILE  assign to "USERS"
                          organization line sequential
                          status WK-USERS-STATUS.
     select   INCOME-FILE assign to "INCOME"
                          organization line sequential
                          status WK-INCOME-STATUS.
     select   EXPENSE-FILE assign to "EXPENSES"
                          organization line sequential
                          status WK-EXPENSE-STATUS.
     select   UCREPORT-FILE assign to "UCREPORT"
                          organization line sequential
                          status WK-UCREPT-STATUS.
*
 data                     division.
* ================================
*
 file section.
*
 fd  USERS-FILE.
 copy "wsuser.cob".
*
 fd  INCOME-FILE.
 copy "wsincome.cob".
*
 fd  EXPENSE-FILE.
 copy "wsexpense.cob".
*
 fd  UCREPORT-FILE.
 copy "wsucrpt.cob".
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME              pic x(19) value "SEUCRPT (1.03.00)".
*
 01  WK-FILE-STATUS-AREA.
     03  WK-USERS-STATUS      pic xx.
     03  WK-INCOME-STATUS     pic xx.
     03  WK-EXPENSE-STATUS    pic xx.
     03  WK-UCREPT-STATUS     pic xx.
*
 01  WK-EOF-FLAGS.
     03  WK-USERS-EOF         pic x     value "N".
     03  WK-INCOME-EOF        pic x     value "N".
     03  WK-EXPENSE-EOF       pic x     value "N".
*
 copy "wsmaps04.cob".
*
 01  WK-PERIOD-TOTALS.
     03  WK-PT-INCOME         pic s9(9)v99 comp-3.
     03  WK-PT-EXPENSES       pic s9(9)v99 comp-3.
     03  WK-PT-NET-PROFIT     pic s9(9)v99 comp-3.
 01  WK-PERIOD-TOTALS-R redefines WK-PERIOD-TOTALS
                          pic s9(26)  comp-3.
*
 01  WK-RUN-TOTALS.
     03  WK-RT-USERS-OK       pic 9(5)     comp-3.
     03  WK-RT-USERS-SKIP     pic 9(5)     comp-3.
     03  WK-RT-USERS-ERROR    pic 9(5)     comp-3.
 01  WK-RUN-TOTALS-R redefines WK-RUN-TOTALS
                          pic 9(15)   comp-3.
*
 01  WK-RUN-DATE.
     03  WK-RD-YY             pic 99.
     03  WK-RD-MM             pic 99.
     03  WK-RD-DD             pic 99.
 01  WK-RUN-DATE-R redefines WK-RUN-DATE
                          pic 9(6).
*
 01  WK-REF-DATE.
     03  WK-RF-CC             pic 99    value 20.
     03  WK-RF-YY             pic 99.
     03  WK-RF-MM             pic 99.
     03  WK-RF-DD             pic 99.
 01  WK-REF-DATE9 redefines WK-REF-DATE
                          pic 9(8).
*
 01  WK-CONSOLE-LINE          pic x(60).
*
 procedure division.
* ===================
*
 AA000-MAIN                   section.
* **************************************
     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
     perform  BB000-PROCESS-USERS until WK-USERS-EOF = "Y".
     perform  ZZ950-TERMINATE.
     stop     run.
*
 AA000-EXIT.  exit section.
*
 BB000-PROCESS-USERS          section.
     if       User-UC-Enabled = "Y" and
              User-UC-Assess-Day > 0
              perform CC000-PROCESS-ONE-USER
     else
              add 1 to WK-RT-USERS-SKIP.
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
*
 BB000-EXIT.  exit section.
*
 CC000-PROCESS-ONE-USER       section.
     move     zero        to WK-PERIOD-TOTALS.
     move     4           to SD-FUNCTION.
     move     WK-REF-DATE9 to SD-DATE-IN.
     move     User-UC-Assess-Day to SD-ASSESS-DAY.
     call     "MAPS04"    using MAPS04-WS.
     if       SD-ERROR-FLAG = "Y"
              add 1 to WK-RT-USERS-ERROR
              move spaces to WK-CONSOLE-LINE
              string "SE010 BAD ASSESSMENT DAY USER="
                      User-Id delimited by size
                      into WK-CONSOLE-LINE
              display WK-CONSOLE-LINE
              go to CC000-EXIT.
     perform  DD000-SUM-INCOME.
     perform  DD100-SUM-EXPENSES.
     compute  WK-PT-NET-PROFIT = WK-PT-INCOME - WK-PT-EXPENSES.
     perform  EE000-WRITE-UC-REPORT.
     add      1 to WK-RT-USERS-OK.
*
 CC000-EXIT.  exit section.
*
 DD000-SUM-INCOME             section.
     close    INCOME-FILE.
     open     input INCOME-FILE.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
     perform  DD010-SUM-ONE-INCOME
              until WK-INCOME-EOF = "Y".
     close    INCOME-FILE.
     open     input INCOME-FILE.
     move     "N"         to WK-INCOME-EOF.
*
 DD000-EXIT.  exit section.
*
 DD010-SUM-ONE-INCOME         section.
     if       Inc-User-Id = User-Id and
              Inc-Date-Received not < SD-PERIOD-START and
              Inc-Date-Received not > SD-PERIOD-END
              add Inc-Amount to WK-PT-INCOME.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
*
 DD010-EXIT.  exit section.
*
 DD100-SUM-EXPENSES           section.
     close    EXPENSE-FILE.
     open     input EXPENSE-FILE.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
     perform  DD110-SUM-ONE-EXPENSE
              until WK-EXPENSE-EOF = "Y".
     close    EXPENSE-FILE.
     open     input EXPENSE-FILE.
     move     "N"         to WK-EXPENSE-EOF.
*
 DD100-EXIT.  exit section.
*
 DD110-SUM-ONE-EXPENSE        section.
     if       Exp-User-Id = User-Id and
              Exp-Date-Paid not < SD-PERIOD-START and
              Exp-Date-Paid not > SD-PERIOD-END
              add Exp-Amount to WK-PT-EXPENSES.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 DD110-EXIT.  exit section.
*
 EE000-WRITE-UC-REPORT        section.
     move     spaces          to SE-Uc-Report-Record.
     move     User-Id         to Uc-User-Id.
     move     SD-PERIOD-START to Uc-Period-Start.
     move     SD-PERIOD-END   to Uc-Period-End.
     move     WK-PT-INCOME    to Uc-Total-Income.
     move     WK-PT-EXPENSES  to Uc-Total-Expenses.
     move     WK-PT-NET-PROFIT to Uc-Net-Profit.
     write    SE-Uc-Report-Record.
*
 EE000-EXIT.  exit section.
*
 ZZ900-INITIALISE             section.
* *************************************
     display  PROG-NAME " Starting".
     move     zero        to WK-RUN-TOTALS.
     accept   WK-RUN-DATE from DATE.
     move     WK-RD-YY    to WK-RF-YY.
     move     WK-RD-MM    to WK-RF-MM.
     move     WK-RD-DD    to WK-RF-DD.
*
* 01/03/26 VBC - SE0025: FALLS THROUGH INTO ZZ905-OPEN-FILES
*                BELOW - CALLER USES PERFORM ... THRU ZZ900-EXIT.
 ZZ905-OPEN-FILES.
     open     input  USERS-FILE.
     open     input  INCOME-FILE.
     open     input  EXPENSE-FILE.
     open     output UCREPORT-FILE.
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
*
 ZZ900-EXIT.  exit section.
*
 ZZ950-TERMINATE              section.
     close    USERS-FILE.
     close    INCOME-FILE.
     close    EXPENSE-FILE.
     close    UCREPORT-FILE.
     display  "SEUCRPT - USERS REPORTED  : " WK-RT-USERS-OK.
     display  "SEUCRPT - USERS SKIPPED   : " WK-RT-USERS-SKIP.
     display  "SEUCRPT - USERS IN ERROR  : " WK-RT-USERS-ERROR.
*
 ZZ950-EXIT.  exit section.
*
