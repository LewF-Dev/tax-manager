* *******************************************
*                                           *
*  Parameter Area For MAPS09 - Tax         *
*    Calculation Engine.  Shared by the    *
*    subprogram and every calling program. *
* *******************************************
* 
*  19/02/26 vbc - Created, slot re-used from Mod 11 check digit.
*  01/03/26 vbc - SE0024: Sd-Reason-Text widened 60->63 to hold
*                 the full Higher Rate reason wording.
*
 01  MAPS09-WS.
     03  SD-FUNCTION       pic 9.
*                             1 INCOME TAX, 2 NI CLASS 2, 3 NI
*                             CLASS 4, 4 TOTAL TAX BREAKDOWN,
*                             5 SET-ASIDE AMOUNT, 6 RECOMMEND PCT.
     03  SD-PROFIT         pic s9(9)v99.
     03  SD-AMOUNT         pic s9(9)v99.
     03  SD-PCT            pic s9(3)v99.
     03  SD-RS-PERSONAL-ALLOWANCE
                          pic s9(7)v99.
     03  SD-RS-BASIC-RATE  pic sv9(4).
     03  SD-RS-BASIC-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-HIGHER-RATE pic sv9(4).
     03  SD-RS-HIGHER-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-ADDITIONAL-RATE
                          pic sv9(4).
     03  SD-RS-NI2-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-NI2-WEEKLY  pic s9(3)v99.
     03  SD-RS-NI4-LOWER   pic s9(7)v99.
     03  SD-RS-NI4-UPPER   pic s9(7)v99.
     03  SD-RS-NI4-RATE    pic sv9(4).
     03  SD-RS-NI4-HIGHER-RATE
                          pic sv9(4).
     03  SD-INCOME-TAX     pic s9(9)v99.
     03  SD-NI-CLASS2      pic s9(9)v99.
     03  SD-NI-CLASS4      pic s9(9)v99.
     03  SD-TOTAL-TAX      pic s9(9)v99.
     03  SD-SET-ASIDE      pic s9(9)v99.
     03  SD-RECOMMEND-PCT  pic s9(3)v99.
     03  SD-EFFECTIVE-RATE pic s9(3)v9.
     03  SD-REASON-TEXT    pic x(63).
     03  SD-ERROR-FLAG     pic x.
     03  filler            pic x(1).
*
