* *******************************************
*                                           *
*  Record Definition For Income Transaction *
*    File - cash received, one row per      *
*    transaction, sorted User-Id then Date  *
* *******************************************
* 
*  14/02/26 vbc - Created from PY-Check-Record shape.
*  19/02/26 vbc - Added Inc-Tax-Year, Inc-Ruleset-Version,
*                 derived on ingest/maintenance pass.
* 
 01  SE-Income-Record.
     03  Inc-User-Id          pic x(8).
     03  Inc-Date-Received    pic 9(8).
*                                 ccyymmdd, cash basis.
     03  Inc-Amount           pic s9(8)v99.
     03  Inc-Description      pic x(40).
     03  Inc-Tax-Saved        pic s9(8)v99.
*                                 0 = none put by so far.
     03  Inc-Tax-Year         pic x(7).
*                                 derived, "yyyy-yy".
     03  Inc-Ruleset-Version  pic x(10).
*                                 derived, "yyyy-yy-vn".
     03  filler               pic x(7).
* 
