* *******************************************
*                                           *
*  Parameter Area For MAPS04 - Tax-Year    *
*    Dating Utilities.  Shared by the      *
*    subprogram and every calling program. *
* *******************************************
* 
*  18/02/26 vbc - Created, slot re-used from Pass/Name area.
* 
 01  MAPS04-WS.
     03  SD-FUNCTION       pic 9.
*                             1 LABEL FROM DATE, 2 DATES FROM
*                             LABEL, 3 HMRC DEADLINE, 4 UC PERIOD.
     03  SD-DATE-IN        pic 9(8).
     03  SD-ASSESS-DAY     pic 99.
     03  SD-TAX-YEAR-LABEL pic x(7).
     03  SD-YEAR-START     pic 9(8).
     03  SD-YEAR-END       pic 9(8).
     03  SD-HMRC-DEADLINE  pic 9(8).
     03  SD-PERIOD-START   pic 9(8).
     03  SD-PERIOD-END     pic 9(8).
     03  SD-ERROR-FLAG     pic x.
     03  filler            pic x(4).
*
