* ****************************************************************
*                                                               *
*         Self Employment Tax Manager                          *
*         Tax-Year Summary Builder            (SETAXSNP)       *
*                                                               *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              SETAXSNP.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             14/02/2026.
 date-compiled.
 security.                COPYRIGHT (C) 2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Tax-year summary batch.  For every
*                          user on the USERS file, works out
*                          every tax year that user has income
*                          or expense transactions for, sums
*                          income and expenses for that year,
*                          calls the tax engine for the full tax
*                          breakdown, works out the HMRC
*                          registration deadline and VAT
*                          proximity, and writes one TAXSNAP
*                          record plus one SUMMARY report line
*                          per user per tax year.  Uses RW
*                          (Report Writer) for the print file.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     MAPS01.  (Ruleset table lookup)
*                         MAPS04.  (Tax-year dating utilities)
*                         MAPS09.  (Tax calculation engine)
* **
*     FUNCTIONS USED.     NONE.
*     FILES USED.         USERS.    Input, line sequential.
*                         INCOME.   Input, line sequential.
*                         EXPENSES. Input, line sequential.
*                         TAXSNAP.  Output, line sequential.
*                         SUMMARY.  Output, print, Report Writer.
* **
*     ERROR MESSAGES USED.
*                         SE001 - 3.
* **
*  CHANGES:
*  14/02/26 VBC -      Created.
*  16/02/26 VBC - 1.01 Added Report Writer SUMMARY print layout.
*  20/02/26 VBC - 1.02 SE0016: total tax breakdown now comes from
*                       a single MAPS09 call (function 4).
*  23/02/26 VBC - 1.03 SE0019: VAT proximity and HMRC deadline
*                       added to both TAXSNAP and SUMMARY.
*  26/02/26 VBC - 1.04 SE0021: label scan capped at 10 distinct
*                       tax years per user - more than enough for
*                       any trading history seen to date.
*  28/02/26 VBC - 1.05 SE0023: Prog-Name stamp added to Ws, source
*                       into page heading per house convention,
*                       date scratch fields returned to 77-level.
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 file-control.
     select   USERS-FILE  assign to "USERS"
                          organization line sequential
                          status WK-USERS-STATUS.
     select   INCOME-FILE assign to "INCOME"
                          organization line sequential
                          status WK-INCOME-STATUS.
     select   EXPENSE-FILE assign to "EXPENSES"
                          organization line sequential
                          status WK-EXPENSE-STATUS.
     select   TAXSNAP-FILE assign to "TAXSNAP"
                          organization line sequential
                          status WK-TAXSNAP-STATUS.
     select   SUMMARY-FILE assign to "SUMMARY"
                          organization line sequential
                          status WK-SUMMARY-STATUS.
*
 data                     division.
* ================================
*
 file section.
*
 fd  USERS-FILE.
 copy "wsuser.cob".
*
 fd  INCOME-FILE.
 copy "wsincome.cob".
*
 fd  EXPENSE-FILE.
 copy "wsexpense.cob".
*
 fd  TAXSNAP-FILE.
 copy "wstaxsnp.cob".
*
 fd  SUMMARY-FILE
     report is Batch-Summary-Report.
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME             pic x(19) value "SETAXSNP (1.05.00)".
*
 01  WK-FILE-STATUS-AREA.
     03  WK-USERS-STATUS      pic xx.
     03  WK-INCOME-STATUS     pic xx.
     03  WK-EXPENSE-STATUS    pic xx.
     03  WK-TAXSNAP-STATUS    pic xx.
     03  WK-SUMMARY-STATUS    pic xx.
*
 01  WK-EOF-FLAGS.
     03  WK-USERS-EOF         pic x     value "N".
     03  WK-INCOME-EOF        pic x     value "N".
     03  WK-EXPENSE-EOF       pic x     value "N".
*
 copy "wsmaps01.cob".
 copy "wsmaps04.cob".
 copy "wsmaps09.cob".
*
 01  WK-LABEL-TABLE.
     03  WK-LABEL-COUNT       pic 99    comp value zero.
     03  WK-LABEL-ENTRY occurs 10 indexed by WK-LBL-IDX.
         05  WK-LABEL         pic x(7).
 01  WK-LABEL-TABLE-R redefines WK-LABEL-TABLE
                          pic x(72).
 01  WK-SCAN-LABEL            pic x(7).
 01  WK-FOUND-DUP             pic x     value "N".
*
 01  WK-YEAR-TOTALS.
     03  WK-YT-INCOME         pic s9(9)v99 comp-3.
     03  WK-YT-EXPENSES       pic s9(9)v99 comp-3.
     03  WK-YT-TAX-SAVED      pic s9(9)v99 comp-3.
     03  WK-YT-NET-PROFIT     pic s9(9)v99 comp-3.
 01  WK-YEAR-TOTALS-R redefines WK-YEAR-TOTALS
                          pic s9(35)  comp-3.
*
 01  WK-USER-TOTALS.
     03  WK-UT-INCOME         pic s9(9)v99 comp-3.
     03  WK-UT-EXPENSES       pic s9(9)v99 comp-3.
     03  WK-UT-TOTAL-TAX      pic s9(9)v99 comp-3.
 01  WK-USER-TOTALS-R redefines WK-USER-TOTALS
                          pic s9(26)  comp-3.
*
 01  WK-GRAND-TOTALS.
     03  WK-GT-USERS          pic 9(5)     comp-3.
     03  WK-GT-TRANS          pic 9(7)     comp-3.
     03  WK-GT-INCOME         pic s9(9)v99 comp-3.
     03  WK-GT-EXPENSES       pic s9(9)v99 comp-3.
     03  WK-GT-TOTAL-TAX      pic s9(9)v99 comp-3.
*
*
*  STANDALONE SCRATCH NUMERICS, 77-LEVEL PER HOUSE HABIT.
 77  WK-FIRST-INC-DATE        pic 9(8) comp.
 77  WK-LOOKUP-DATE           pic 9(8) comp.
*
 01  RW-CONTROL-FIELDS.
     03  RW-USER-ID           pic x(8).
     03  RW-USER-NAME         pic x(30).
     03  RW-TAX-YEAR          pic x(7).
     03  RW-TOTAL-INCOME      pic s9(9)v99.
     03  RW-TOTAL-EXPENSES    pic s9(9)v99.
     03  RW-NET-PROFIT        pic s9(9)v99.
     03  RW-INCOME-TAX        pic s9(9)v99.
     03  RW-NI-CLASS2         pic s9(9)v99.
     03  RW-NI-CLASS4         pic s9(9)v99.
     03  RW-TOTAL-TAX         pic s9(9)v99.
     03  RW-SET-ASIDE         pic s9(9)v99.
     03  RW-TAX-SAVED         pic s9(9)v99.
     03  RW-VAT-PROXIMITY     pic s9(3)v99.
     03  RW-VAT-WARN          pic x(11).
     03  RW-HMRC-DEADLINE     pic x(10).
     03  RW-PAGE-LINES        pic 9(3)  comp value 58.
*
 01  WK-DATE-EDIT             pic x(10) value spaces.
 01  WK-RUN-DATE.
     03  WK-RD-YY             pic 99.
     03  WK-RD-MM             pic 99.
     03  WK-RD-DD             pic 99.
*
 01  WK-DEADLINE-PARTS.
     03  WK-DE-YEAR           pic 9(4).
     03  WK-DE-MONTH          pic 99.
     03  WK-DE-DAY            pic 99.
*
 report section.
* --------------
*
 rd  Batch-Summary-Report
     control is final
     page limit RW-PAGE-LINES
     heading 1
     first detail 5
     last detail RW-PAGE-LINES.
*
 01  Report-Page-Head type page heading.
     03  line 1.
         05  col  1   pic x(19)  source PROG-NAME.
         05  col 21   pic x(28)  value
             "Self Employment Tax Manager".
         05  col 50   pic x(18)  value "Batch Summary Run".
         05  col 110  pic x(10)  source WK-DATE-EDIT.
     03  line 3.
         05  col  1   pic x(22)  value "User         Tax Year".
         05  col 24   pic x(49)  value
             "  Income     Expenses   Net Profit   Income Tax".
         05  col 73   pic x(49)  value
             "    NI2        NI4    Total Tax   Set-Aside".
         05  col 122  pic x(11)  value "VAT % Dline".
*
 01  Report-User-Head type detail.
     03  line plus 2.
         05  col  1   pic x(8)   source RW-USER-ID.
         05  col 10   pic x(30)  source RW-USER-NAME.
*
 01  Report-Year-Detail type detail.
     03  line plus 1.
         05  col  3   pic x(7)        source RW-TAX-YEAR.
         05  col 14   pic z,zzz,zz9.99 source RW-TOTAL-INCOME.
         05  col 27   pic z,zzz,zz9.99 source RW-TOTAL-EXPENSES.
         05  col 40   pic z,zzz,zz9.99 source RW-NET-PROFIT.
         05  col 53   pic z,zzz,zz9.99 source RW-INCOME-TAX.
         05  col 66   pic zz,zz9.99    source RW-NI-CLASS2.
         05  col 77   pic zz,zz9.99    source RW-NI-CLASS4.
         05  col 88   pic z,zzz,zz9.99 source RW-TOTAL-TAX.
         05  col 101  pic z,zzz,zz9.99 source RW-SET-ASIDE.
         05  col 114  pic zz9.99       source RW-VAT-PROXIMITY.
         05  col 120  pic x(11)        source RW-VAT-WARN.
         05  col 132  pic x(10)        source RW-HMRC-DEADLINE.
*
 01  Report-User-Foot type detail.
     03  line plus 1.
         05  col  3   pic x(13)  value "User Totals -".
         05  col 14   pic z,zzz,zz9.99 source RW-TOTAL-INCOME.
         05  col 27   pic z,zzz,zz9.99 source RW-TOTAL-EXPENSES.
         05  col 88   pic z,zzz,zz9.99 source RW-TOTAL-TAX.
*
 01  Report-Final-Foot type control footing final line plus 3.
     03  col  1   pic x(30)  value "*** Grand Totals ***".
     03  col 32   pic x(17)  value "Users Processed:".
     03  col 50   pic zz,zz9   source WK-GT-USERS.
     03  col 60   pic x(17)  value "Trans'ns Read:".
     03  col 78   pic zzz,zz9   source WK-GT-TRANS.
     03  line plus 1.
         05  col 32   pic x(14)  value "Total Income:".
         05  col 50   pic z,zzz,zzz,zz9.99 source WK-GT-INCOME.
         05  col 72   pic x(16)  value "Total Expenses:".
         05  col 92   pic z,zzz,zzz,zz9.99 source WK-GT-EXPENSES.
     03  line plus 1.
         05  col 32   pic x(16)  value "Total Tax (All):".
         05  col 50   pic z,zzz,zzz,zz9.99 source WK-GT-TOTAL-TAX.
*
 procedure division.
* ==================
*
 AA000-MAIN                   section.
* **************************************
     perform  ZZ900-INITIALISE.
     perform  BB000-PROCESS-USERS
              until WK-USERS-EOF = "Y".
     perform  ZZ950-TERMINATE.
     stop     run.
*
 AA000-EXIT.  exit section.
*
 BB000-PROCESS-USERS          section.
* *******************
*
     perform  CC000-PROCESS-ONE-USER.
     add      1 to WK-GT-USERS.
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
*
 BB000-EXIT.  exit section.
*
 CC000-PROCESS-ONE-USER       section.
* **********************
* WORKS OUT THE DISTINCT TAX YEARS THIS USER HAS TRANSACTIONS
* FOR, THEN BUILDS ONE TAXSNAP RECORD AND REPORT LINE PER YEAR.
*
     move     zero        to WK-LABEL-COUNT, WK-UT-INCOME,
                              WK-UT-EXPENSES, WK-UT-TOTAL-TAX.
     move     User-Id     to RW-USER-ID.
     move     User-Name   to RW-USER-NAME.
     generate Report-User-Head.
     perform  DD000-SCAN-LABELS.
     perform  EE000-PROCESS-ONE-LABEL
              varying WK-LBL-IDX from 1 by 1
              until WK-LBL-IDX > WK-LABEL-COUNT.
     move     WK-UT-INCOME    to RW-TOTAL-INCOME.
     move     WK-UT-EXPENSES  to RW-TOTAL-EXPENSES.
     move     WK-UT-TOTAL-TAX to RW-TOTAL-TAX.
     generate Report-User-Foot.
*
 CC000-EXIT.  exit section.
*
 DD000-SCAN-LABELS            section.
* *****************
* RE-OPENS INCOME THEN EXPENSES AND COLLECTS EVERY DISTINCT
* TAX-YEAR LABEL BELONGING TO THE CURRENT USER, IN THE ORDER
* FIRST SEEN (BOTH FILES ARE SORTED BY USER-ID THEN DATE SO
* LABELS ARRIVE IN ASCENDING ORDER WITHIN EACH FILE).
*
     close    INCOME-FILE.
     open     input INCOME-FILE.
     move     "N"         to WK-INCOME-EOF.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
     perform  DD010-SCAN-INCOME-LABELS
              until WK-INCOME-EOF = "Y".
*
     close    EXPENSE-FILE.
     open     input EXPENSE-FILE.
     move     "N"         to WK-EXPENSE-EOF.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
     perform  DD020-SCAN-EXPENSE-LABELS
              until WK-EXPENSE-EOF = "Y".
*
 DD000-EXIT.  exit section.
*
 DD010-SCAN-INCOME-LABELS     section.
     if       Inc-User-Id = User-Id
              move Inc-Tax-Year to WK-SCAN-LABEL
              perform ZZ010-ADD-LABEL.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
*
 DD010-EXIT.  exit section.
*
 DD020-SCAN-EXPENSE-LABELS    section.
     if       Exp-User-Id = User-Id
              move Exp-Tax-Year to WK-SCAN-LABEL
              perform ZZ010-ADD-LABEL.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 DD020-EXIT.  exit section.
*
 EE000-PROCESS-ONE-LABEL      section.
* ***********************
* SUMS INCOME/EXPENSES FOR WK-LABEL (WK-LBL-IDX), RUNS THE TAX
* ENGINE, BUILDS TAXSNAP AND THE REPORT DETAIL LINE.
*
     move     zero        to WK-YT-INCOME, WK-YT-EXPENSES,
                              WK-YT-TAX-SAVED.
     move     zero        to WK-FIRST-INC-DATE.
     perform  FF010-SUM-INCOME.
     perform  FF020-SUM-EXPENSES.
     compute  WK-YT-NET-PROFIT = WK-YT-INCOME - WK-YT-EXPENSES.
*
     if       WK-FIRST-INC-DATE = zero
              perform ZZ020-YEAR-START-DATE
              move SD-YEAR-START to WK-LOOKUP-DATE
     else
              move WK-FIRST-INC-DATE to WK-LOOKUP-DATE
     end-if.
     perform  ZZ030-LOOKUP-RULESET thru ZZ030-EXIT.
*
     move     4           to SD-FUNCTION in MAPS09-WS.
     move     WK-YT-NET-PROFIT to SD-PROFIT in MAPS09-WS.
     call     "MAPS09"    using MAPS09-WS.
*
     move     User-Set-Aside-Pct to SD-PCT in MAPS09-WS.
     move     WK-YT-INCOME to SD-AMOUNT in MAPS09-WS.
     move     5           to SD-FUNCTION in MAPS09-WS.
     call     "MAPS09"    using MAPS09-WS.
*
     perform  FF030-BUILD-TAXSNAP.
     perform  FF040-BUILD-REPORT-LINE.
     generate Report-Year-Detail.
     write    Snap-Record.
*
     add      WK-YT-INCOME   to WK-UT-INCOME.
     add      WK-YT-EXPENSES to WK-UT-EXPENSES.
     add      SD-TOTAL-TAX   to WK-UT-TOTAL-TAX.
     add      WK-YT-INCOME   to WK-GT-INCOME.
     add      WK-YT-EXPENSES to WK-GT-EXPENSES.
     add      SD-TOTAL-TAX   to WK-GT-TOTAL-TAX.
*
 EE000-EXIT.  exit section.
*
 FF010-SUM-INCOME             section.
* ****************
* RE-SCANS INCOME FOR THIS USER/LABEL - SEE REMARKS IN SPEC
* ABOUT FILTERING BY USER-ID AND TAX-YEAR LABEL.
*
     close    INCOME-FILE.
     open     input INCOME-FILE.
     move     "N"         to WK-INCOME-EOF.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
     perform  FF011-SUM-ONE-INCOME
              until WK-INCOME-EOF = "Y".
*
 FF010-EXIT.  exit section.
*
 FF011-SUM-ONE-INCOME         section.
     if       Inc-User-Id = User-Id
         and  Inc-Tax-Year = WK-LABEL (WK-LBL-IDX)
              add 1 to WK-GT-TRANS
              add Inc-Amount     to WK-YT-INCOME
              add Inc-Tax-Saved  to WK-YT-TAX-SAVED
              if WK-FIRST-INC-DATE = zero
                 move Inc-Date-Received to WK-FIRST-INC-DATE
              end-if.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
*
 FF011-EXIT.  exit section.
*
 FF020-SUM-EXPENSES           section.
     close    EXPENSE-FILE.
     open     input EXPENSE-FILE.
     move     "N"         to WK-EXPENSE-EOF.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
     perform  FF021-SUM-ONE-EXPENSE
              until WK-EXPENSE-EOF = "Y".
*
 FF020-EXIT.  exit section.
*
 FF021-SUM-ONE-EXPENSE        section.
     if       Exp-User-Id = User-Id
         and  Exp-Tax-Year = WK-LABEL (WK-LBL-IDX)
              add 1 to WK-GT-TRANS
              add Exp-Amount to WK-YT-EXPENSES.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 FF021-EXIT.  exit section.
*
 FF030-BUILD-TAXSNAP          section.
* ********************
* SD-RS-* AND SD-INCOME-TAX/NI2/NI4/TOTAL-TAX/SET-ASIDE WERE
* LEFT SET BY THE MAPS09 CALLS ABOVE.
*
     move     User-Id     to Snap-User-Id.
     move     WK-LABEL (WK-LBL-IDX) to Snap-Tax-Year.
     move     SD-YEAR-START to Snap-Year-Start.
     move     SD-YEAR-END   to Snap-Year-End.
     move     WK-YT-INCOME   to Snap-Total-Income.
     move     WK-YT-EXPENSES to Snap-Total-Expenses.
     move     WK-YT-NET-PROFIT to Snap-Net-Profit.
     move     SD-INCOME-TAX  to Snap-Income-Tax.
     move     SD-NI-CLASS2   to Snap-Ni-Class2.
     move     SD-NI-CLASS4   to Snap-Ni-Class4.
     move     SD-TOTAL-TAX   to Snap-Total-Tax.
     move     SD-SET-ASIDE   to Snap-Set-Aside.
     move     WK-YT-TAX-SAVED to Snap-Tax-Saved.
     move     SD-RS-VERSION  to Snap-Ruleset-Version.
*
     move     3           to SD-FUNCTION in MAPS04-WS.
     move     User-Trading-Start to SD-DATE-IN in MAPS04-WS.
     call     "MAPS04"    using MAPS04-WS.
     move     SD-HMRC-DEADLINE to Snap-Hmrc-Deadline.
*
     compute  Snap-Vat-Proximity rounded =
                 (WK-YT-INCOME / SD-RS-VAT-THRESHOLD) * 100.
*
 FF030-EXIT.  exit section.
*
 FF040-BUILD-REPORT-LINE      section.
     move     WK-LABEL (WK-LBL-IDX) to RW-TAX-YEAR.
     move     WK-YT-INCOME    to RW-TOTAL-INCOME.
     move     WK-YT-EXPENSES  to RW-TOTAL-EXPENSES.
     move     WK-YT-NET-PROFIT to RW-NET-PROFIT.
     move     Snap-Income-Tax to RW-INCOME-TAX.
     move     Snap-Ni-Class2  to RW-NI-CLASS2.
     move     Snap-Ni-Class4  to RW-NI-CLASS4.
     move     Snap-Total-Tax  to RW-TOTAL-TAX.
     move     Snap-Set-Aside  to RW-SET-ASIDE.
     move     Snap-Tax-Saved  to RW-TAX-SAVED.
     move     Snap-Vat-Proximity to RW-VAT-PROXIMITY.
     move     spaces      to RW-VAT-WARN.
     if       Snap-Vat-Proximity > 80.00
              move "VAT WARNING" to RW-VAT-WARN.
     move     Snap-Hmrc-Deadline to WK-DE-YEAR, WK-DE-MONTH,
                                     WK-DE-DAY.
     perform  ZZ040-EDIT-DEADLINE.
*
 FF040-EXIT.  exit section.
*
 ZZ010-ADD-LABEL              section.
* ***************
* ADDS WK-SCAN-LABEL TO THE TABLE IF NOT ALREADY PRESENT AND
* THERE IS ROOM - SEE CHANGE SE0021 ON THE 10-ENTRY CAP.
*
     move     "N"         to WK-FOUND-DUP.
     perform  ZZ015-CHECK-ONE-LABEL
              varying WK-LBL-IDX from 1 by 1
              until WK-LBL-IDX > WK-LABEL-COUNT
                 or WK-FOUND-DUP = "Y".
     if       WK-FOUND-DUP = "N" and WK-LABEL-COUNT < 10
              add 1 to WK-LABEL-COUNT
              move WK-SCAN-LABEL to WK-LABEL (WK-LABEL-COUNT).
*
 ZZ010-EXIT.  exit section.
*
 ZZ015-CHECK-ONE-LABEL        section.
     if       WK-LABEL (WK-LBL-IDX) = WK-SCAN-LABEL
              move "Y" to WK-FOUND-DUP.
*
 ZZ015-EXIT.  exit section.
*
 ZZ020-YEAR-START-DATE        section.
* *********************
* WHEN THERE IS NO INCOME DATE TO GO ON (EXPENSES-ONLY YEAR)
* THE YEAR IS TAKEN AS THE TAX-YEAR START/END FOR WK-LABEL.
*
     move     2           to SD-FUNCTION in MAPS04-WS.
     move     WK-LABEL (WK-LBL-IDX) to SD-TAX-YEAR-LABEL
                                        in MAPS04-WS.
     call     "MAPS04"    using MAPS04-WS.
*
 ZZ020-EXIT.  exit section.
*
 ZZ030-LOOKUP-RULESET       section.
* ***********************************
*
     move     1           to SD-FUNCTION in MAPS01-WS.
     move     WK-LOOKUP-DATE to SD-DATE-IN in MAPS01-WS.
     call     "MAPS01"    using MAPS01-WS.
*
 ZZ035-COPY-RULESET-TO-MAPS09.
* ****************************
* MAPS01 AND MAPS09 EACH HOLD THEIR OWN COPY OF THE RULESET
* FIELDS IN THEIR OWN PARAMETER AREA - MOVE THE ONE JUST
* LOOKED UP ACROSS BEFORE FALLING THROUGH TO ZZ030-EXIT - THE
* CALLER PERFORMS ZZ030-LOOKUP-RULESET THRU ZZ030-EXIT TO COVER
* BOTH (SE0025).
*
     move     SD-RS-PERSONAL-ALLOWANCE in MAPS01-WS to
                 SD-RS-PERSONAL-ALLOWANCE in MAPS09-WS.
     move     SD-RS-BASIC-RATE in MAPS01-WS to
                 SD-RS-BASIC-RATE in MAPS09-WS.
     move     SD-RS-BASIC-THRESHOLD in MAPS01-WS to
                 SD-RS-BASIC-THRESHOLD in MAPS09-WS.
     move     SD-RS-HIGHER-RATE in MAPS01-WS to
                 SD-RS-HIGHER-RATE in MAPS09-WS.
     move     SD-RS-HIGHER-THRESHOLD in MAPS01-WS to
                 SD-RS-HIGHER-THRESHOLD in MAPS09-WS.
     move     SD-RS-ADDITIONAL-RATE in MAPS01-WS to
                 SD-RS-ADDITIONAL-RATE in MAPS09-WS.
     move     SD-RS-NI2-THRESHOLD in MAPS01-WS to
                 SD-RS-NI2-THRESHOLD in MAPS09-WS.
     move     SD-RS-NI2-WEEKLY in MAPS01-WS to
                 SD-RS-NI2-WEEKLY in MAPS09-WS.
     move     SD-RS-NI4-LOWER in MAPS01-WS to
                 SD-RS-NI4-LOWER in MAPS09-WS.
     move     SD-RS-NI4-UPPER in MAPS01-WS to
                 SD-RS-NI4-UPPER in MAPS09-WS.
     move     SD-RS-NI4-RATE in MAPS01-WS to
                 SD-RS-NI4-RATE in MAPS09-WS.
     move     SD-RS-NI4-HIGHER-RATE in MAPS01-WS to
                 SD-RS-NI4-HIGHER-RATE in MAPS09-WS.
*
 ZZ030-EXIT.  exit section.
*
 ZZ040-EDIT-DEADLINE          section.
     move     spaces      to RW-HMRC-DEADLINE.
     move     WK-DE-YEAR  to RW-HMRC-DEADLINE (1:4).
     move     "-"         to RW-HMRC-DEADLINE (5:1).
     move     WK-DE-MONTH to RW-HMRC-DEADLINE (6:2).
     move     "-"         to RW-HMRC-DEADLINE (8:1).
     move     WK-DE-DAY   to RW-HMRC-DEADLINE (9:2).
*
 ZZ040-EXIT.  exit section.
*
 ZZ900-INITIALISE             section.
* ****************
*
     move     zero        to WK-GT-USERS, WK-GT-TRANS,
                              WK-GT-INCOME, WK-GT-EXPENSES,
                              WK-GT-TOTAL-TAX.
     open     input USERS-FILE.
     open     output TAXSNAP-FILE.
     open     output SUMMARY-FILE.
     initiate Batch-Summary-Report.
     accept   WK-RUN-DATE from DATE.
     move     "20"        to WK-DATE-EDIT (1:2).
     move     WK-RD-YY    to WK-DATE-EDIT (3:2).
     move     "-"         to WK-DATE-EDIT (5:1).
     move     WK-RD-MM    to WK-DATE-EDIT (6:2).
     move     "-"         to WK-DATE-EDIT (8:1).
     move     WK-RD-DD    to WK-DATE-EDIT (9:2).
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
*
 ZZ900-EXIT.  exit section.
*
 ZZ950-TERMINATE              section.
     terminate Batch-Summary-Report.
     close    USERS-FILE, INCOME-FILE, EXPENSE-FILE,
              TAXSNAP-FILE, SUMMARY-FILE.
*
 ZZ950-EXIT.  exit section.
*
