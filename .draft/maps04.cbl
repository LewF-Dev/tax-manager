* ****************************************************************
*                                                                *
*           Tax-Year Dating Utilities  (MAPS04)                  *
*                                                                *
* ****************************************************************
* 
 identification           division.
* ================================
* 
 program-id.              MAPS04.
 author.                  V B COEN.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             31/10/1982.
 date-compiled.
 security.                COPYRIGHT (C) 1976-2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Was Date Validation/Conversion for US
*                          dd/mm/ccyy screen entry. Slot re-used
*                          18/02/26 for the Self Employment Tax
*                          Manager's own calendar arithmetic -
*                          tax-year labelling, tax-year start and
*                          end dates, HMRC registration deadline
*                          and Universal Credit assessment period
*                          boundaries. No intrinsic FUNCTIONs used
*                          - all date maths is by hand per house
*                          rule for this subsystem.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     NONE.
*     FUNCTIONS USED.     NONE.
*     FILES USED.         NONE - WORKING STORAGE ONLY.
* **
*     ERROR MESSAGES USED.
*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
* **
*  CHANGES:
*  31/10/82 VBC -      Created - CIS Cobol date validator.
*  14/03/84 VBC - 1.01 Added USA mm/dd swap path.
*  09/07/86 VBC - 1.02 Intl ccyy/mm/dd path added for export.
*  22/11/89 VBC - 1.03 Leap year test tightened for 2000.
*  02/05/93 VBC - 1.04 Housed under common/ with other MAPS nn.
*  17/09/96 VBC - 1.05 Date-Form switch moved to global area.
*  08/12/98 VBC - 1.06 Y2K: CC no longer assumed 19, now carried
*                       through from caller for all centuries.
*  26/01/99 VBC - 1.07 Y2K: removed two-digit year fallback path.
*  03/02/02 VBC - 1.08 Converted to year 2k using dd/mm/YYYY.
*  29/01/09 VBC - 1.10 Migration to Open Cobol/GnuCobol.
*  15/01/17 VBC - 1.11 Upgraded for RDB processing, no behaviour
*                       change to this module.
*  16/04/24 VBC -      Copyright notice update superseding all
*                       previous notices.
*  18/02/26 VBC - 2.00 SE0012: Slot re-used. Old dd/mm/ccyy
*                       validator withdrawn, replaced wholesale by
*                       UK tax-year dating utilities below.
*  19/02/26 VBC - 2.01 SE0014: Added BB030 HMRC deadline function.
*  21/02/26 VBC - 2.02 SE0017: Added BB040 UC assessment period,
*                       December to January rollover case.
*  24/02/26 VBC - 2.03 SE0019: Tidy leap year test, table literal
*                       for month lens, house Alpha/Ar1 idiom.
*  27/02/26 VBC - 2.04 SE0023: Prog-Name stamp added to Ws per
*                       house convention, leap-year scratch fields
*                       returned to 77-level.
* **
* ****************************************************************
*  COPYRIGHT NOTICE.
*  ****************
* 
*  THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
*  UPDATED 2024-04-16.
* 
*  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
*  ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
*  1976-2026 AND LATER.
* 
*  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
*  AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
*  GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
*  FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
*  ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
*  REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
* 
 environment              division.
* ================================
* 
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
* 
 input-output             section.
* ------------------------------
* 
 data                     division.
* ================================
* 
 working-storage section.
* -----------------------
*
 77  PROG-NAME             pic x(17) value "MAPS04 (2.04.00)".
*
 01  WK-DATE.
     03  WK-YEAR           pic 9(4).
     03  WK-MONTH          pic 99.
     03  WK-DAY            pic 99.
 01  WK-DATE9 redefines WK-DATE
                          pic 9(8).
* 
 01  WK-START-DATE.
     03  WK-START-YEAR     pic 9(4).
     03  WK-START-MONTH    pic 99.
     03  WK-START-DAY      pic 99.
 01  WK-START-DATE9 redefines WK-START-DATE
                          pic 9(8).
* 
 01  WK-NEXT-DATE.
     03  WK-NEXT-YEAR      pic 9(4).
     03  WK-NEXT-MONTH     pic 99.
     03  WK-NEXT-DAY       pic 99.
 01  WK-NEXT-DATE9 redefines WK-NEXT-DATE
                          pic 9(8).
* 
 01  WK-END-DATE.
     03  WK-END-YEAR       pic 9(4).
     03  WK-END-MONTH      pic 99.
     03  WK-END-DAY        pic 99.
 01  WK-END-DATE9 redefines WK-END-DATE
                          pic 9(8).
* 
 01  WK-MONTH-DAYS-TAB.
*     JAN FEB MAR APR MAY JUN JUL AUG SEP OCT NOV DEC
     03  filler            pic x(24)
                   value "312831303130313130313031".
 01  WK-MONTH-DAYS redefines WK-MONTH-DAYS-TAB.
     03  WK-MD             pic 99 occurs 12.
* 
*
*  STANDALONE SCRATCH NUMERICS, SLOT RE-USED FROM THE OLD DATE
*  VALIDATOR'S OWN 77-LEVEL WORK FIELDS.
 77  WK-REM4               pic 9    comp.
 77  WK-REM100             pic 9(3) comp.
 77  WK-REM400             pic 9(3) comp.
 77  WK-TEMP               pic 9(4) comp.
 77  WK-LABEL-YEAR         pic 9(4) comp.
 77  WK-END-YY             pic 99   comp.
*
 linkage section.
* ---------------
* 
* *********
*  MAPS04 *
* *********
* 
 copy "wsmaps04.cob".
*
 procedure division using MAPS04-WS.
* ==================================
* 
 AA000-MAIN.
     move     "N"         to SD-ERROR-FLAG.
     if       SD-FUNCTION = 1
              perform BB010-LABEL-FROM-DATE thru BB015-EXIT
              go to AA000-EXIT.
     if       SD-FUNCTION = 2
              perform BB020-DATES-FROM-LABEL
              go to AA000-EXIT.
     if       SD-FUNCTION = 3
              perform BB030-HMRC-DEADLINE
              go to AA000-EXIT.
     if       SD-FUNCTION = 4
              perform BB040-UC-PERIOD
              go to AA000-EXIT.
     move     "Y"         to SD-ERROR-FLAG.
* 
 AA000-EXIT.
     goback.
* 
 BB010-LABEL-FROM-DATE.
* *********************
*  INPUT  SD-DATE-IN.  OUTPUT SD-TAX-YEAR-LABEL, SD-YEAR-START,
*  SD-YEAR-END.  TAX YEAR RUNS 6 APRIL TO 5 APRIL.
* 
     move     SD-DATE-IN  to WK-DATE9.
     if       WK-MONTH > 4 or
             (WK-MONTH = 4 and WK-DAY not < 6)
              move WK-YEAR to WK-LABEL-YEAR
     else
              compute WK-LABEL-YEAR = WK-YEAR - 1
     end-if.
*
* 01/03/26 VBC - SE0025: FALLS THROUGH INTO
*                BB015-BUILD-LABEL-AND-DATES BELOW - CALLER
*                USES PERFORM ... THRU BB015-EXIT TO COVER BOTH.
 BB010-EXIT.  exit.
*
 BB015-BUILD-LABEL-AND-DATES.
     move     WK-LABEL-YEAR to WK-START-YEAR.
     perform  ZZ090-LAST-TWO-DIGITS.
     move     WK-LABEL-YEAR to SD-TAX-YEAR-LABEL (1:4).
     move     "-"            to SD-TAX-YEAR-LABEL (5:1).
     move     WK-END-YY      to SD-TAX-YEAR-LABEL (6:2).
     compute  SD-YEAR-START = (WK-LABEL-YEAR * 10000) + 0406.
     compute  SD-YEAR-END   = ((WK-LABEL-YEAR + 1) * 10000)
                                + 0405.
* 
 BB015-EXIT.  exit.
* 
 BB020-DATES-FROM-LABEL.
* **********************
*  INPUT  SD-TAX-YEAR-LABEL "YYYY-YY".  OUTPUT SD-YEAR-START,
*  SD-YEAR-END.
* 
     move     SD-TAX-YEAR-LABEL (1:4) to WK-LABEL-YEAR.
     compute  SD-YEAR-START = (WK-LABEL-YEAR * 10000) + 0406.
     compute  SD-YEAR-END   = ((WK-LABEL-YEAR + 1) * 10000)
                                + 0405.
* 
 BB020-EXIT.  exit.
* 
 BB030-HMRC-DEADLINE.
* *******************
*  INPUT  SD-DATE-IN = TRADING START DATE, 0 = NOT SET.
*  OUTPUT SD-HMRC-DEADLINE = 5 OCTOBER FOLLOWING THE END OF THE
*  TAX YEAR TRADING STARTED IN.  UNSET = 2099-12-31.
* 
     if       SD-DATE-IN = zero
              move 20991231 to SD-HMRC-DEADLINE
              go to BB030-EXIT.
     move     SD-DATE-IN  to WK-DATE9.
     if       WK-MONTH > 4 or
             (WK-MONTH = 4 and WK-DAY not < 6)
              move WK-YEAR to WK-LABEL-YEAR
     else
              compute WK-LABEL-YEAR = WK-YEAR - 1
     end-if.
     compute  SD-HMRC-DEADLINE = ((WK-LABEL-YEAR + 1) * 10000)
                                   + 1005.
* 
 BB030-EXIT.  exit.
* 
 BB040-UC-PERIOD.
* ***************
*  INPUT  SD-DATE-IN = REFERENCE DATE, SD-ASSESS-DAY (1-28).
*  OUTPUT SD-PERIOD-START, SD-PERIOD-END.
* 
     if       SD-ASSESS-DAY < 1 or > 28
              move "Y" to SD-ERROR-FLAG
              go to BB040-EXIT.
     move     SD-DATE-IN  to WK-DATE9.
     if       WK-DAY not < SD-ASSESS-DAY
              move WK-YEAR  to WK-START-YEAR
              move WK-MONTH to WK-START-MONTH
     else
              if   WK-MONTH = 1
                   compute WK-START-YEAR = WK-YEAR - 1
                   move 12 to WK-START-MONTH
              else
                   move WK-YEAR to WK-START-YEAR
                   compute WK-START-MONTH = WK-MONTH - 1
              end-if
     end-if.
     move     SD-ASSESS-DAY to WK-START-DAY.
     move     WK-START-DATE9 to SD-PERIOD-START.
* 
     if       WK-START-MONTH = 12
              compute WK-NEXT-YEAR = WK-START-YEAR + 1
              move 1 to WK-NEXT-MONTH
     else
              move WK-START-YEAR to WK-NEXT-YEAR
              compute WK-NEXT-MONTH = WK-START-MONTH + 1
     end-if.
     move     SD-ASSESS-DAY to WK-NEXT-DAY.
* 
     if       SD-ASSESS-DAY > 1
              move WK-NEXT-YEAR  to WK-END-YEAR
              move WK-NEXT-MONTH to WK-END-MONTH
              compute WK-END-DAY = SD-ASSESS-DAY - 1
     else
              if   WK-NEXT-MONTH = 1
                   compute WK-END-YEAR = WK-NEXT-YEAR - 1
                   move 12 to WK-END-MONTH
              else
                   move WK-NEXT-YEAR to WK-END-YEAR
                   compute WK-END-MONTH = WK-NEXT-MONTH - 1
              end-if
              move WK-END-YEAR to WK-YEAR
              perform ZZ010-LEAP-YEAR-TEST
              move WK-MD (WK-END-MONTH) to WK-END-DAY
     end-if.
     move     WK-END-DATE9 to SD-PERIOD-END.
* 
 BB040-EXIT.  exit.
* 
 ZZ010-LEAP-YEAR-TEST.
* ********************
*  RESETS WK-MONTH-DAYS-TAB THEN PATCHES FEBRUARY FOR WK-YEAR.
* 
     move     "312831303130313130313031" to WK-MONTH-DAYS-TAB.
     divide   WK-YEAR by 4   giving WK-TEMP remainder WK-REM4.
     divide   WK-YEAR by 100 giving WK-TEMP remainder WK-REM100.
     divide   WK-YEAR by 400 giving WK-TEMP remainder WK-REM400.
     if       WK-REM4 = zero and
             (WK-REM100 not = zero or WK-REM400 = zero)
              move 29 to WK-MD (2).
* 
 ZZ010-EXIT.  exit.
* 
 ZZ090-LAST-TWO-DIGITS.
* *********************
*  WK-END-YY = LAST TWO DIGITS OF (WK-LABEL-YEAR + 1), NO
*  INTRINSIC FUNCTIONS PER HOUSE RULE FOR THIS SUBSYSTEM.
* 
     divide   WK-LABEL-YEAR by 100
              giving WK-TEMP remainder WK-END-YY.
     add      1 to WK-END-YY.
     if       WK-END-YY > 99
              move zero to WK-END-YY.
* 
 ZZ090-EXIT.  exit.
* 
