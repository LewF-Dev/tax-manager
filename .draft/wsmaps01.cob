* *******************************************
*                                           *
*  Parameter Area For MAPS01 - Tax Ruleset *
*    Table Lookup.  Shared by the          *
*    subprogram and every calling program. *
* *******************************************
* 
*  21/02/26 vbc - Created, slot re-used from Pass-word encoder.
* 
 01  MAPS01-WS.
     03  SD-FUNCTION       pic 9.
*                             1 LOOKUP BY DATE, 2 LOOKUP BY LABEL.
     03  SD-DATE-IN        pic 9(8).
     03  SD-TAX-YEAR-LABEL pic x(7).
     03  SD-RS-VERSION     pic x(10).
     03  SD-RS-PERSONAL-ALLOWANCE
                          pic s9(7)v99.
     03  SD-RS-BASIC-RATE  pic sv9(4).
     03  SD-RS-BASIC-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-HIGHER-RATE pic sv9(4).
     03  SD-RS-HIGHER-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-ADDITIONAL-RATE
                          pic sv9(4).
     03  SD-RS-NI2-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-NI2-WEEKLY  pic s9(3)v99.
     03  SD-RS-NI4-LOWER   pic s9(7)v99.
     03  SD-RS-NI4-UPPER   pic s9(7)v99.
     03  SD-RS-NI4-RATE    pic sv9(4).
     03  SD-RS-NI4-HIGHER-RATE
                          pic sv9(4).
     03  SD-RS-VAT-THRESHOLD
                          pic s9(7)v99.
     03  SD-RS-VAT-REG-THRESHOLD
                          pic s9(7)v99.
     03  SD-ERROR-FLAG     pic x.
     03  filler            pic x(4).
*
