* ****************************************************************
*                                                               *
*         Self Employment Tax Manager                          *
*         Transaction Export Builder          (SETXEXP)        *
*                                                               *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              SETXEXP.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             18/02/2026.
 date-compiled.
 security.                COPYRIGHT (C) 2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Transaction export batch.  USERS,
*                          INCOME and EXPENSES are all sorted by
*                          User-Id (and, within a user, by date)
*                          on the way in, so this program walks
*                          all three in step - for every user it
*                          prints that user's income lines
*                          oldest first, then that user's
*                          expense lines oldest first, with a
*                          user heading and a running page
*                          heading.  Was going to be a straight
*                          copy of PAYSLIP but the column set is
*                          too different to be worth it.  Uses RW
*                          (Report Writer) for the print file.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     NONE.
* **
*     FUNCTIONS USED.     NONE.
*     FILES USED.         USERS.    Input, line sequential.
*                         INCOME.   Input, line sequential.
*                         EXPENSES. Input, line sequential.
*                         EXPORT.   Output, print, Report Writer.
* **
*     ERROR MESSAGES USED.
*                         NONE.
* **
*  CHANGES:
*  18/02/26 VBC -      Created.
*  22/02/26 VBC - 1.01 SE0018: date columns now edited ccyy-mm-dd
*                       in line with the rest of the suite.
*  26/02/26 VBC - 1.02 SE0021: transaction count added to the
*                       end-of-report footing.
*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws, source
*                       into page heading per house convention,
*                       transaction count returned to 77-level.
*  01/03/26 VBC - 1.04 SE0024: Tax Year heading widened to X(8) -
*                       literal was truncating to "TAX YEA".
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 file-control.
     select   USERS-FILE  assign to "USERS"
                          organization line sequential
                          status WK-USERS-STATUS.
     select   INCOME-FILE assign to "INCOME"
                          organization line sequential
                          status WK-INCOME-STATUS.
     select   EXPENSE-FILE assign to "EXPENSES"
                          organization line sequential
                          status WK-EXPENSE-STATUS.
     select   EXPORT-FILE assign to "EXPORT"
                          organization line sequential
                          status WK-EXPORT-STATUS.
*
 data                     division.
* ================================
*
 file section.
*
 fd  USERS-FILE.
 copy "wsuser.cob".
*
 fd  INCOME-FILE.
 copy "wsincome.cob".
*
 fd  EXPENSE-FILE.
 copy "wsexpense.cob".
*
 fd  EXPORT-FILE
     report is Txn-Export-Report.
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME                pic x(19) value "SETXEXP (1.03.00)".
*
 01  WK-FILE-STATUS-AREA.
     03  WK-USERS-STATUS      pic xx.
     03  WK-INCOME-STATUS     pic xx.
     03  WK-EXPENSE-STATUS    pic xx.
     03  WK-EXPORT-STATUS     pic xx.
*
 01  WK-EOF-FLAGS.
     03  WK-USERS-EOF         pic x     value "N".
     03  WK-INCOME-EOF        pic x     value "N".
     03  WK-EXPENSE-EOF       pic x     value "N".
 01  WK-EOF-FLAGS-R redefines WK-EOF-FLAGS
                          pic x(3).
*
 01  WK-DATE-PARTS.
     03  WK-DP-YEAR           pic 9(4).
     03  WK-DP-MONTH          pic 99.
     03  WK-DP-DAY            pic 99.
 01  WK-DATE-PARTS-R redefines WK-DATE-PARTS
                          pic 9(8).
*
*
*  STANDALONE SCRATCH, 77-LEVEL PER HOUSE HABIT.
 77  WK-RC-TRANS              pic 9(7)     comp-3.
*
 01  WK-RUN-DATE.
     03  WK-RD-YY             pic 99.
     03  WK-RD-MM             pic 99.
     03  WK-RD-DD             pic 99.
 01  WK-RUN-DATE-R redefines WK-RUN-DATE
                          pic 9(6).
*
 01  RW-CONTROL-FIELDS.
     03  RW-USER-ID           pic x(8).
     03  RW-USER-NAME         pic x(30).
     03  RW-TYPE              pic x(7).
     03  RW-DATE-EDIT         pic x(10).
     03  RW-AMOUNT            pic s9(8)v99.
     03  RW-DESCRIPTION       pic x(40).
     03  RW-CATEGORY          pic x(20).
     03  RW-TAX-YEAR          pic x(7).
     03  RW-PAGE-LINES        pic 9(3)     comp value 58.
*
 01  WK-DATE-EDIT             pic x(10).
*
 report section.
* --------------
*
 rd  Txn-Export-Report
     control is final
     page limit RW-PAGE-LINES
     heading 1
     first detail 4
     last detail RW-PAGE-LINES.
*
 01  Report-Page-Head type page heading.
     03  line 1.
         05  col  1   pic x(19)  source PROG-NAME.
         05  col 21   pic x(28)  value
             "Self Employment Tax Manager".
         05  col 50   pic x(22)  value "Transaction Export Run".
         05  col 110  pic x(10)  source WK-DATE-EDIT.
     03  line 3.
         05  col  1   pic x(8)   value "TYPE".
         05  col 10   pic x(10)  value "DATE".
         05  col 22   pic x(15)  value "AMOUNT".
         05  col 38   pic x(40)  value "DESCRIPTION".
         05  col 79   pic x(20)  value "CATEGORY".
         05  col 100  pic x(8)   value "TAX YEAR".
*
 01  Report-User-Head type detail.
     03  line plus 2.
         05  col  1   pic x(8)   source RW-USER-ID.
         05  col 10   pic x(30)  source RW-USER-NAME.
*
 01  Report-Txn-Detail type detail.
     03  line plus 1.
         05  col  3   pic x(7)        source RW-TYPE.
         05  col 10   pic x(10)       source RW-DATE-EDIT.
         05  col 22   pic zzz,zzz,zz9.99
                                       source RW-AMOUNT.
         05  col 38   pic x(40)       source RW-DESCRIPTION.
         05  col 79   pic x(20)       source RW-CATEGORY.
         05  col 100  pic x(7)        source RW-TAX-YEAR.
*
 01  Report-Final-Foot type control footing final line plus 3.
     03  col  1   pic x(22)  value "Transactions Exported:".
     03  col 24   pic zzz,zz9  source WK-RC-TRANS.
*
 procedure division.
* ==================
*
 AA000-MAIN                   section.
* **************************************
     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
     perform  BB000-PROCESS-USERS
              until WK-USERS-EOF = "Y".
     perform  ZZ950-TERMINATE.
     stop     run.
*
 AA000-EXIT.  exit section.
*
 BB000-PROCESS-USERS          section.
     perform  CC000-PROCESS-ONE-USER.
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
*
 BB000-EXIT.  exit section.
*
 CC000-PROCESS-ONE-USER       section.
     move     User-Id     to RW-USER-ID.
     move     User-Name   to RW-USER-NAME.
     generate Report-User-Head.
     perform  DD000-REPORT-INCOME
              until WK-INCOME-EOF = "Y" or
                    Inc-User-Id not = User-Id.
     perform  DD100-REPORT-EXPENSE
              until WK-EXPENSE-EOF = "Y" or
                    Exp-User-Id not = User-Id.
*
 CC000-EXIT.  exit section.
*
 DD000-REPORT-INCOME          section.
     move     "INCOME"    to RW-TYPE.
     move     Inc-Date-Received to WK-DATE-PARTS-R.
     perform  ZZ020-EDIT-DATE.
     move     Inc-Amount  to RW-AMOUNT.
     move     Inc-Description to RW-DESCRIPTION.
     move     spaces      to RW-CATEGORY.
     move     Inc-Tax-Year to RW-TAX-YEAR.
     generate Report-Txn-Detail.
     add      1 to WK-RC-TRANS.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
*
 DD000-EXIT.  exit section.
*
 DD100-REPORT-EXPENSE         section.
     move     "EXPENSE"   to RW-TYPE.
     move     Exp-Date-Paid to WK-DATE-PARTS-R.
     perform  ZZ020-EDIT-DATE.
     move     Exp-Amount  to RW-AMOUNT.
     move     Exp-Description to RW-DESCRIPTION.
     move     Exp-Category to RW-CATEGORY.
     move     Exp-Tax-Year to RW-TAX-YEAR.
     generate Report-Txn-Detail.
     add      1 to WK-RC-TRANS.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 DD100-EXIT.  exit section.
*
 ZZ020-EDIT-DATE              section.
     move     spaces      to RW-DATE-EDIT.
     move     WK-DP-YEAR  to RW-DATE-EDIT (1:4).
     move     "-"         to RW-DATE-EDIT (5:1).
     move     WK-DP-MONTH to RW-DATE-EDIT (6:2).
     move     "-"         to RW-DATE-EDIT (8:1).
     move     WK-DP-DAY   to RW-DATE-EDIT (9:2).
*
 ZZ020-EXIT.  exit section.
*
 ZZ900-INITIALISE             section.
* *************************************
     move     zero        to WK-RC-TRANS.
     accept   WK-RUN-DATE from DATE.
     move     spaces      to WK-DATE-EDIT.
     move     "20"        to WK-DATE-EDIT (1:2).
     move     WK-RD-YY    to WK-DATE-EDIT (3:2).
     move     "-"         to WK-DATE-EDIT (5:1).
     move     WK-RD-MM    to WK-DATE-EDIT (6:2).
     move     "-"         to WK-DATE-EDIT (8:1).
     move     WK-RD-DD    to WK-DATE-EDIT (9:2).
*
* 01/03/26 VBC - SE0025: FALLS THROUGH INTO ZZ905-OPEN-FILES
*                BELOW - CALLER USES PERFORM ... THRU ZZ900-EXIT.
 ZZ905-OPEN-FILES.
     open     input  USERS-FILE.
     open     input  INCOME-FILE.
     open     input  EXPENSE-FILE.
     open     output EXPORT-FILE.
     initiate Txn-Export-Report.
     read     USERS-FILE
              at end move "Y" to WK-USERS-EOF.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 ZZ900-EXIT.  exit section.
*
 ZZ950-TERMINATE              section.
     terminate Txn-Export-Report.
     close    USERS-FILE.
     close    INCOME-FILE.
     close    EXPENSE-FILE.
     close    EXPORT-FILE.
     display  "SETXEXP - TRANSACTIONS EXPORTED : " WK-RC-TRANS.
*
 ZZ950-EXIT.  exit section.
*
