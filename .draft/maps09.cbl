* ****************************************************************
*                                                                *
*           Tax Calculation Engine            (MAPS09)          *
*                                                                *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              MAPS09.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             01/11/1982.
 date-compiled.
 security.                COPYRIGHT (C) 1967-2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Was Check-Digit (Mod 11) calculation
*                          and verification routine. Slot re-used
*                          19/02/26 for the Self Employment Tax
*                          Manager's tax calculation engine -
*                          Income Tax by band, NI Class 2 flat
*                          rate, NI Class 4 banded, set-aside
*                          amount and recommended set-aside
*                          percentage. Caller passes one ruleset
*                          entry flat (see WSTAXRS) - this module
*                          does not itself hold the rate table.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     NONE.
*     FUNCTIONS USED.     NONE.
*     FILES USED.         NONE - WORKING STORAGE ONLY.
* **
*     ERROR MESSAGES USED.
*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
* **
*  CHANGES:
*  01/11/82 VBC -      Created - Mod 11 check digit module.
*  17/06/85 VBC - 1.01 Alpha table widened to include hyphen.
*  30/03/90 VBC - 1.02 Added verify-only entry path.
*  11/08/94 VBC - 1.03 Housed under common/ with other MAPS nn.
*  19/11/97 VBC - 1.04 Y2K audit of calling programs - no change
*                       required to this module.
*  08/12/98 VBC - 1.05 Y2K: confirmed no century-sensitive data
*                       held in this module.
*  29/01/09 VBC - 1.06 Migration to Open Cobol/GnuCobol.
*  16/04/24 VBC -      Copyright notice update superseding all
*                       previous notices.
*  19/02/26 VBC - 2.00 SE0015: Slot re-used. Old Mod 11 check
*                       digit routine withdrawn, now replaced
*                       by the tax calculation engine below.
*  20/02/26 VBC - 2.01 SE0016: Added BB040 total tax breakdown and
*                       BB050 set-aside amount functions.
*  22/02/26 VBC - 2.02 SE0018: Added BB060 recommended set-aside
*                       percentage and reason text.
*  25/02/26 VBC - 2.03 SE0020: Clamp recommend pct to 15-50 range,
*                       round up to next multiple of 5 per HMG
*                       worked examples.
*  27/02/26 VBC - 2.04 SE0023: Prog-Name stamp added to Ws per
*                       house convention, tax hold field returned
*                       to 77-level.
*  01/03/26 VBC - 2.05 SE0024: Reason-Text wording for the two
*                       middle bands had drifted from the HMG
*                       wording on file - restored verbatim, Ws
*                       widened to hold it in full.
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 data                     division.
* ================================
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME             pic x(17) value "MAPS09 (2.04.00)".
*
 01  WK-PROFIT-AREA.
     03  WK-TAXABLE            pic s9(9)v9999 comp-3.
     03  WK-BASIC-BAND-SIZE    pic s9(9)v9999 comp-3.
     03  WK-HIGHER-BAND-SIZE   pic s9(9)v9999 comp-3.
     03  WK-ADDITIONAL-CUTOFF  pic s9(9)v9999 comp-3.
     03  WK-REMAIN             pic s9(9)v9999 comp-3.
*
 01  WK-BAND-TAX.
     03  WK-BAND-TAX-AMT       pic s9(9)v9999 comp-3.
 01  WK-BAND-TAX-R redefines WK-BAND-TAX
                          pic s9(13)      comp-3.
*
 01  WK-NI4-WORK.
     03  WK-MAIN-BASE          pic s9(9)v9999 comp-3.
     03  WK-NI4-ACCUM          pic s9(9)v9999 comp-3.
 01  WK-NI4-WORK-R redefines WK-NI4-WORK
                          pic s9(18)      comp-3.
*
 01  WK-RECOMMEND-WORK.
     03  WK-EFF-RATE           pic s9(7)v9999 comp-3.
     03  WK-RECOMMEND          pic s9(5)v99   comp-3.
     03  WK-WHOLE-PCT          pic s9(3)      comp-3.
     03  WK-MOD5               pic s9(3)      comp-3.
 01  WK-RECOMMEND-WORK-R redefines WK-RECOMMEND-WORK
                          pic s9(14)      comp-3.
*
*
*  STANDALONE SCRATCH, SLOT RE-USED FROM THE OLD MOD 11 ROUTINE'S
*  OWN A/Y/Z 77-LEVEL WORK FIELDS.
 77  WK-TOTAL-TAX-HOLD         pic s9(9)v99 comp-3.
*
 linkage section.
* ---------------
*
* *********
*  MAPS09 *
* *********
*
 copy "wsmaps09.cob".
*
 procedure division using MAPS09-WS.
* ==================================
*
 AA000-MAIN.
     move     "N"         to SD-ERROR-FLAG.
     if       SD-FUNCTION = 1
              perform BB010-INCOME-TAX
              go to AA000-EXIT.
     if       SD-FUNCTION = 2
              perform BB020-NI-CLASS2
              go to AA000-EXIT.
     if       SD-FUNCTION = 3
              perform BB030-NI-CLASS4
              go to AA000-EXIT.
     if       SD-FUNCTION = 4
              perform BB040-TOTAL-TAX
              go to AA000-EXIT.
     if       SD-FUNCTION = 5
              perform BB050-SET-ASIDE
              go to AA000-EXIT.
     if       SD-FUNCTION = 6
              perform BB060-RECOMMEND-PCT thru BB065-EXIT
              go to AA000-EXIT.
     move     "Y"         to SD-ERROR-FLAG.
*
 AA000-EXIT.
     goback.
*
 BB010-INCOME-TAX.
* ****************
* PROFIT <= 0 OR TAXABLE <= 0 GIVES ZERO.  BASIC/HIGHER/
* ADDITIONAL BANDS AS PER THE 2024-25 RULESET SHAPE - NO
* PERSONAL ALLOWANCE TAPER ABOVE 100,000, BY DESIGN.
*
     move     zero        to WK-BAND-TAX-AMT.
     compute  WK-TAXABLE = SD-PROFIT -
                            SD-RS-PERSONAL-ALLOWANCE.
     if       SD-PROFIT not > zero or WK-TAXABLE not > zero
              move zero to SD-INCOME-TAX
              go to BB010-EXIT.
     compute  WK-BASIC-BAND-SIZE = SD-RS-BASIC-THRESHOLD -
                            SD-RS-PERSONAL-ALLOWANCE.
     compute  WK-HIGHER-BAND-SIZE = SD-RS-HIGHER-THRESHOLD -
                            SD-RS-BASIC-THRESHOLD.
     compute  WK-ADDITIONAL-CUTOFF = SD-RS-HIGHER-THRESHOLD -
                            SD-RS-PERSONAL-ALLOWANCE.
     if       WK-TAXABLE not > WK-BASIC-BAND-SIZE
              compute WK-BAND-TAX-AMT = WK-TAXABLE *
                            SD-RS-BASIC-RATE
              go to BB010-ROUND.
     compute  WK-BAND-TAX-AMT = WK-BASIC-BAND-SIZE *
                            SD-RS-BASIC-RATE.
     compute  WK-REMAIN = WK-TAXABLE - WK-BASIC-BAND-SIZE.
     if       WK-REMAIN not > WK-HIGHER-BAND-SIZE
              compute WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
                        (WK-REMAIN * SD-RS-HIGHER-RATE)
              go to BB010-ROUND.
     compute  WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
                        (WK-HIGHER-BAND-SIZE * SD-RS-HIGHER-RATE).
     if       WK-TAXABLE > WK-ADDITIONAL-CUTOFF
              compute WK-BAND-TAX-AMT = WK-BAND-TAX-AMT +
                        ((WK-TAXABLE - WK-ADDITIONAL-CUTOFF) *
                          SD-RS-ADDITIONAL-RATE).
*
 BB010-ROUND.
     compute  SD-INCOME-TAX rounded = WK-BAND-TAX-AMT.
*
 BB010-EXIT.  exit.
*
 BB020-NI-CLASS2.
* ***************
* FLAT RATE, PROFIT BELOW SMALL-PROFITS THRESHOLD GIVES ZERO.
*
     if       SD-PROFIT not > zero or
              SD-PROFIT < SD-RS-NI2-THRESHOLD
              move zero to SD-NI-CLASS2
              go to BB020-EXIT.
     compute  SD-NI-CLASS2 rounded = SD-RS-NI2-WEEKLY * 52.
*
 BB020-EXIT.  exit.
*
 BB030-NI-CLASS4.
* ***************
* MAIN BAND BETWEEN LOWER AND UPPER LIMITS, HIGHER BAND ABOVE.
*
     move     zero        to WK-NI4-ACCUM.
     if       SD-PROFIT not > SD-RS-NI4-LOWER
              move zero to SD-NI-CLASS4
              go to BB030-EXIT.
     if       SD-PROFIT < SD-RS-NI4-UPPER
              compute WK-MAIN-BASE = SD-PROFIT -
                            SD-RS-NI4-LOWER
     else
              compute WK-MAIN-BASE = SD-RS-NI4-UPPER -
                            SD-RS-NI4-LOWER
     end-if.
     compute  WK-NI4-ACCUM = WK-MAIN-BASE * SD-RS-NI4-RATE.
     if       SD-PROFIT > SD-RS-NI4-UPPER
              compute WK-NI4-ACCUM = WK-NI4-ACCUM +
                        ((SD-PROFIT - SD-RS-NI4-UPPER) *
                          SD-RS-NI4-HIGHER-RATE).
     compute  SD-NI-CLASS4 rounded = WK-NI4-ACCUM.
*
 BB030-EXIT.  exit.
*
 BB040-TOTAL-TAX.
* ***************
* SUMS THE THREE TAXES ABOVE FOR THE ONE PROFIT FIGURE PASSED.
*
     perform  BB010-INCOME-TAX.
     perform  BB020-NI-CLASS2.
     perform  BB030-NI-CLASS4.
     compute  SD-TOTAL-TAX = SD-INCOME-TAX + SD-NI-CLASS2 +
                              SD-NI-CLASS4.
*
 BB040-EXIT.  exit.
*
 BB050-SET-ASIDE.
* ***************
* AMOUNT x PERCENTAGE / 100, ZERO WHEN EITHER IS NOT POSITIVE.
*
     if       SD-AMOUNT not > zero or SD-PCT not > zero
              move zero to SD-SET-ASIDE
              go to BB050-EXIT.
     compute  SD-SET-ASIDE rounded = SD-AMOUNT * SD-PCT / 100.
*
 BB050-EXIT.  exit.
*
 BB060-RECOMMEND-PCT.
* ********************
* PROJECTED PROFIT IN SD-PROFIT.  ZERO OR LESS RECOMMENDS THE
* 20% DEFAULT.  OTHERWISE EFFECTIVE RATE + 5, ROUNDED UP TO THE
* NEXT MULTIPLE OF 5, CLAMPED TO THE 15-50 RANGE.
*
     if       SD-PROFIT not > zero
              move 20.00  to SD-RECOMMEND-PCT
              move zero   to SD-EFFECTIVE-RATE
              move "Default recommendation" to SD-REASON-TEXT
              go to BB060-EXIT.
     perform  BB040-TOTAL-TAX.
     move     SD-TOTAL-TAX to WK-TOTAL-TAX-HOLD.
     compute  WK-EFF-RATE = (WK-TOTAL-TAX-HOLD / SD-PROFIT) *
                              100.
     compute  SD-EFFECTIVE-RATE rounded = WK-EFF-RATE.
     compute  WK-RECOMMEND = WK-EFF-RATE + 5.
     compute  WK-WHOLE-PCT rounded = WK-RECOMMEND.
     divide   WK-WHOLE-PCT by 5 giving WK-RECOMMEND
                              remainder WK-MOD5.
     if       WK-MOD5 not = zero
              compute WK-WHOLE-PCT = WK-WHOLE-PCT +
                        (5 - WK-MOD5).
     if       WK-WHOLE-PCT < 15
              move 15 to WK-WHOLE-PCT.
     if       WK-WHOLE-PCT > 50
              move 50 to WK-WHOLE-PCT.
     move     WK-WHOLE-PCT to SD-RECOMMEND-PCT.
*
* 01/03/26 VBC - SE0025: FALLS THROUGH INTO BB065-REASON-TEXT
*                BELOW - CALLER USES PERFORM ... THRU BB065-EXIT
*                TO COVER BOTH.
 BB060-EXIT.  exit.
*
 BB065-REASON-TEXT.
     if       SD-PROFIT < 12570.00
              move "Below Personal Allowance - minimal tax expecte
-             "d"
                 to SD-REASON-TEXT
              go to BB065-EXIT.
     if       SD-PROFIT < 25000.00
              move "Basic rate taxpayer - 20% Income Tax + NI"
                 to SD-REASON-TEXT
              go to BB065-EXIT.
     if       SD-PROFIT < 50270.00
              move "Higher basic rate income - increased NI contri
-             "butions"
                 to SD-REASON-TEXT
              go to BB065-EXIT.
     if       SD-PROFIT < 100000.00
              move "Higher rate taxpayer - 40% Income Tax on earni
-             "ngs over £50,270"
                 to SD-REASON-TEXT
              go to BB065-EXIT.
     move     "High earner - 40%+ tax rates apply"
                 to SD-REASON-TEXT.
*
 BB065-EXIT.  exit.
*
