* ****************************************************************
*                                                               *
*         Self Employment Tax Manager                          *
*         Transaction Ingest/Maintenance Pass  (SETXMNT)       *
*                                                               *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              SETXMNT.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             19/02/2026.
 date-compiled.
 security.                COPYRIGHT (C) 2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Transaction maintenance batch.  Runs
*                          over the raw INCOME and EXPENSES
*                          files, validates every record, works
*                          out the tax-year label each belongs
*                          to (and, for income, stamps the
*                          ruleset version in force on the date
*                          the cash was received), and writes
*                          the derived records away to the "new"
*                          generation of each file.  Re-dating a
*                          transaction by hand and re-running
*                          this batch re-derives both fields, so
*                          there is no separate re-date program.
*                          An income record whose date falls
*                          outside every ruleset on file is
*                          rejected, logged and dropped; expense
*                          records always get a label, there
*                          being no ruleset test for them.
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     MAPS01.  (Ruleset table lookup - income)
*                         MAPS04.  (Tax-year dating - expense)
* **
*     FUNCTIONS USED.     NONE.
*     FILES USED.         INCOME.     Input, line sequential.
*                         INCOME-NEW. Output, line sequential.
*                         EXPENSES.   Input, line sequential.
*                         EXPENSES-NEW. Output, line sequential.
* **
*     ERROR MESSAGES USED.
*                         SE020 - INCOME REJECTED, AMOUNT/DESC.
*                         SE021 - INCOME REJECTED, NO RULESET.
*                         SE022 - EXPENSE REJECTED, VALIDATION.
* **
*  CHANGES:
*  19/02/26 VBC -      Created.
*  23/02/26 VBC - 1.01 SE0019: expense validation now checks
*                       category as well as amount/description.
*  27/02/26 VBC - 1.02 SE0022: read/written/rejected counts added
*                       to the end-of-run console totals.
*  28/02/26 VBC - 1.03 SE0023: Prog-Name stamp added to Ws and
*                       displayed on startup per house convention.
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 file-control.
     select   INCOME-FILE assign to "INCOME"
                          organization line sequential
                          status WK-INCOME-STATUS.
     select   INCOME-NEW-FILE assign to "INCOME-NEW"
                          organization line sequential
                          status WK-INCOME-NEW-STATUS.
     select   EXPENSE-FILE assign to "EXPENSES"
                          organization line sequential
                          status WK-EXPENSE-STATUS.
     select   EXPENSE-NEW-FILE assign to "EXPENSES-NEW"
                          organization line sequential
                          status WK-EXPENSE-NEW-STATUS.
*
 data                     division.
* ================================
*
 file section.
*
 fd  INCOME-FILE.
 copy "wsincome.cob".
*
 fd  INCOME-NEW-FILE.
 copy "wsincome.cob" replacing SE-Income-Record
                          by SE-Income-New-Record.
*
 fd  EXPENSE-FILE.
 copy "wsexpense.cob".
*
 fd  EXPENSE-NEW-FILE.
 copy "wsexpense.cob" replacing SE-Expense-Record
                          by SE-Expense-New-Record.
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME              pic x(19) value "SETXMNT (1.03.00)".
*
 01  WK-FILE-STATUS-AREA.
     03  WK-INCOME-STATUS      pic xx.
     03  WK-INCOME-NEW-STATUS  pic xx.
     03  WK-EXPENSE-STATUS     pic xx.
     03  WK-EXPENSE-NEW-STATUS pic xx.
*
 01  WK-EOF-FLAGS.
     03  WK-INCOME-EOF         pic x     value "N".
     03  WK-EXPENSE-EOF        pic x     value "N".
 01  WK-EOF-FLAGS-R redefines WK-EOF-FLAGS
                          pic xx.
*
 copy "wsmaps01.cob".
 copy "wsmaps04.cob".
*
 01  WK-INC-COUNTS.
     03  WK-INC-READ           pic 9(7)     comp-3.
     03  WK-INC-WRITTEN        pic 9(7)     comp-3.
     03  WK-INC-REJECTED       pic 9(7)     comp-3.
 01  WK-INC-COUNTS-R redefines WK-INC-COUNTS
                          pic 9(21)   comp-3.
*
 01  WK-EXP-COUNTS.
     03  WK-EXP-READ           pic 9(7)     comp-3.
     03  WK-EXP-WRITTEN        pic 9(7)     comp-3.
     03  WK-EXP-REJECTED       pic 9(7)     comp-3.
 01  WK-EXP-COUNTS-R redefines WK-EXP-COUNTS
                          pic 9(21)   comp-3.
*
 01  WK-MSG-LINE               pic x(60).
*
 procedure division.
* ==================
*
 AA000-MAIN.
     perform  ZZ900-INITIALISE thru ZZ900-EXIT.
     perform  BB000-PROCESS-ONE-INCOME
              until WK-INCOME-EOF = "Y".
     perform  CC000-PROCESS-ONE-EXPENSE
              until WK-EXPENSE-EOF = "Y".
     perform  ZZ950-TERMINATE.
     stop     run.
*
 AA000-EXIT.  exit.
*
 BB000-PROCESS-ONE-INCOME.
     add      1 to WK-INC-READ.
     if       Inc-Amount not > zero or
              Inc-Description = spaces
              add 1 to WK-INC-REJECTED
              move spaces to WK-MSG-LINE
              string "SE020 INCOME REJECTED, BAD AMOUNT/DESC "
                      Inc-User-Id delimited by size
                      into WK-MSG-LINE
              display WK-MSG-LINE
              go to BB000-EXIT.
     move     1           to SD-FUNCTION in MAPS01-WS.
     move     Inc-Date-Received to SD-DATE-IN in MAPS01-WS.
     call     "MAPS01"    using MAPS01-WS.
     if       SD-ERROR-FLAG in MAPS01-WS = "Y"
              add 1 to WK-INC-REJECTED
              move spaces to WK-MSG-LINE
              string "SE021 INCOME REJECTED, NO RULESET "
                      Inc-User-Id delimited by size
                      into WK-MSG-LINE
              display WK-MSG-LINE
              go to BB000-EXIT.
     move     SD-TAX-YEAR-LABEL in MAPS01-WS to Inc-Tax-Year.
     move     SD-RS-VERSION in MAPS01-WS to Inc-Ruleset-Version.
     move     SE-Income-Record to SE-Income-New-Record.
     write    SE-Income-New-Record.
     add      1 to WK-INC-WRITTEN.
*
 BB000-EXIT.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
*
 CC000-PROCESS-ONE-EXPENSE.
     add      1 to WK-EXP-READ.
     if       Exp-Amount not > zero or
              Exp-Category = spaces or
              Exp-Description = spaces
              add 1 to WK-EXP-REJECTED
              move spaces to WK-MSG-LINE
              string "SE022 EXPENSE REJECTED, VALIDATION "
                      Exp-User-Id delimited by size
                      into WK-MSG-LINE
              display WK-MSG-LINE
              go to CC000-EXIT.
     move     1           to SD-FUNCTION in MAPS04-WS.
     move     Exp-Date-Paid to SD-DATE-IN in MAPS04-WS.
     call     "MAPS04"    using MAPS04-WS.
     move     SD-TAX-YEAR-LABEL in MAPS04-WS to Exp-Tax-Year.
     move     SE-Expense-Record to SE-Expense-New-Record.
     write    SE-Expense-New-Record.
     add      1 to WK-EXP-WRITTEN.
*
 CC000-EXIT.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 ZZ900-INITIALISE.
     display  PROG-NAME " Starting".
     move     zero        to WK-INC-COUNTS.
     move     zero        to WK-EXP-COUNTS.
*
* 01/03/26 VBC - SE0025: SPLIT OUT ZZ900-OPEN-FILES BELOW SO THE
*                CALLER CAN PERFORM ... THRU ZZ900-EXIT AS ONE
*                FALL-THROUGH RANGE.
 ZZ900-OPEN-FILES.
     open     input  INCOME-FILE.
     open     output INCOME-NEW-FILE.
     open     input  EXPENSE-FILE.
     open     output EXPENSE-NEW-FILE.
     read     INCOME-FILE
              at end move "Y" to WK-INCOME-EOF.
     read     EXPENSE-FILE
              at end move "Y" to WK-EXPENSE-EOF.
*
 ZZ900-EXIT.  exit.
*
 ZZ950-TERMINATE.
     close    INCOME-FILE.
     close    INCOME-NEW-FILE.
     close    EXPENSE-FILE.
     close    EXPENSE-NEW-FILE.
     display  "SETXMNT - INCOME  READ/WRITTEN/REJECTED : "
              WK-INC-READ " / " WK-INC-WRITTEN
              " / " WK-INC-REJECTED.
     display  "SETXMNT - EXPENSE READ/WRITTEN/REJECTED : "
              WK-EXP-READ " / " WK-EXP-WRITTEN
              " / " WK-EXP-REJECTED.
*
 ZZ950-EXIT.  exit.
*
