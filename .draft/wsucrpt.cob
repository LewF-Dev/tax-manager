*>*******************************************
*>                                          *
*>  Record Definition For UC Assessment     *
*>   Period Report File - output, one row   *
*>   per user per Universal Credit period   *
*>*******************************************
*>
*> 17/02/26 vbc - Created from PY-Hours-Record shape.
*>
 01  SE-Uc-Report-Record.
     03  Uc-User-Id           pic x(8).
     03  Uc-Period-Start      pic 9(8).
     03  Uc-Period-End        pic 9(8).
     03  Uc-Total-Income      pic s9(9)v99.
     03  Uc-Total-Expenses    pic s9(9)v99.
     03  Uc-Net-Profit        pic s9(9)v99.
     03  filler               pic x(3).
*>
