* ****************************************************************
*                                                                *
*           Tax Ruleset Table Lookup           (MAPS01)         *
*                                                                *
* ****************************************************************
*
 identification           division.
* ================================
*
 program-id.              MAPS01.
 author.                  V B COEN FBCS, FIDM, FIDPM.
 installation.             APPLEWOOD COMPUTERS.
 date-written.             31/10/1982.
 date-compiled.
 security.                COPYRIGHT (C) 1976-2026 AND LATER,
*                           VINCENT BRYAN COEN. DISTRIBUTED UNDER
*                           THE GNU GENERAL PUBLIC LICENSE. SEE
*                           THE FILE COPYING FOR DETAILS.
* **
*     REMARKS.            Was Pass-Word / Name Encoder. Slot
*                          re-used 21/02/26 for the Self
*                          Employment Tax Manager's tax ruleset
*                          table - holds one entry per UK tax
*                          year, built from literals below at
*                          first call, looked up by date or by
*                          tax-year label. Out-of-range date or
*                          label is a hard error (SD-ERROR-FLAG).
* **
*     VERSION.            SEE PROG-NAME IN WS.
* **
*     CALLED MODULES.     NONE.
*     FUNCTIONS USED.     NONE.
*     FILES USED.         NONE - WORKING STORAGE ONLY.
* **
*     ERROR MESSAGES USED.
*                         SD-ERROR-FLAG SET TO "Y" ON BAD INPUT.
* **
*  CHANGES:
*  31/10/82 VBC -      Created - Pass-word/name encoder.
*  14/03/84 VBC - 1.01 Lower-case table added.
*  19/07/88 VBC - 1.02 Four-char password path separated out.
*  02/05/93 VBC - 1.03 Housed under common/ with other MAPS nn.
*  08/12/98 VBC - 1.04 Y2K audit - no century data held here,
*                       no change required.
*  03/02/02 VBC - 1.3.0 Of 03/02/02 21:00, simplified for export.
*  29/01/09 VBC - 1.3.1 Migration to Open Cobol/GnuCobol.
*  08/04/18 VBC - 1.3.2 No longer used in O/S version.
*  16/04/24 VBC -      Copyright notice update superseding all
*                       previous notices.
*  21/02/26 VBC - 2.00 SE0013: Slot re-used. Old password/name
*                       encoder withdrawn, replaced by the tax
*                       ruleset table lookup below.
*  23/02/26 VBC - 2.01 SE0017: Added RS-Vat-Reg-Threshold to the
*                       built-in table per HMRC update.
*  27/02/26 VBC - 2.02 SE0023: Prog-Name stamp added to Ws per
*                       house convention, slot scratch fields
*                       returned to 77-level.
* **
* ****************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
* UPDATED 2024-04-16.
*
* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
* 1976-2026 AND LATER.
*
* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
* AND/OR MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU
* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE
* FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL USAGE
* ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
* ****************************************************************
*
 environment              division.
* ================================
*
 configuration            section.
 source-computer.         GENERIC.
 object-computer.         GENERIC.
 special-names.
     C01                  is top-of-form
     class UK-ALPHA       is "A" thru "Z"
     SWITCH-1             is upsi-0
                              on status is SE-TEST-RUN
                              off status is SE-LIVE-RUN.
*
 input-output             section.
* ------------------------------
*
 data                     division.
* ================================
*
 working-storage section.
* -----------------------
*
 77  PROG-NAME             pic x(17) value "MAPS01 (2.02.00)".
*
 01  WK-RS-LOADED         pic x value "N".
*
 copy "wstaxrs.cob".
*
 01  WK-DATE.
     03  WK-YEAR           pic 9(4).
     03  WK-MONTH          pic 99.
     03  WK-DAY            pic 99.
 01  WK-DATE9 redefines WK-DATE
                          pic 9(8).
*
 01  WK-FOUND-LABEL        pic x(7).
 01  WK-FOUND-LABEL-R redefines WK-FOUND-LABEL.
     03  WK-FL-YEAR        pic 9(4).
     03  WK-FL-DASH        pic x.
     03  WK-FL-YY          pic 99.
*
 01  WK-LABEL-YEAR         pic 9(4).
 01  WK-LABEL-YEAR-R redefines WK-LABEL-YEAR.
     03  WK-LY-CENTURY     pic 99.
     03  WK-LY-YY          pic 99.
*
*  STANDALONE SCRATCH NUMERICS, SLOT RE-USED FROM THE OLD
*  PASS-WORD ENCODER'S OWN Q/Y/Z/BASE 77-LEVEL WORK FIELDS.
 77  WK-TEMP               pic 9(4)    comp.
 77  WK-END-YY             pic 99      comp.
*
 linkage section.
* ---------------
*
* *********
*  MAPS01 *
* *********
*
 copy "wsmaps01.cob".
*
 procedure division using MAPS01-WS.
* ==================================
*
 AA000-MAIN.
     move     "N"         to SD-ERROR-FLAG.
     if       WK-RS-LOADED = "N"
              perform ZZ010-BUILD-TABLE.
     if       SD-FUNCTION = 1
              perform BB010-LOOKUP-BY-DATE thru BB020-EXIT
              move WK-FOUND-LABEL to SD-TAX-YEAR-LABEL
              go to AA000-EXIT.
     if       SD-FUNCTION = 2
              move SD-TAX-YEAR-LABEL to WK-FOUND-LABEL
              perform BB020-LOOKUP-BY-LABEL
              go to AA000-EXIT.
     move     "Y"         to SD-ERROR-FLAG.
*
 AA000-EXIT.
     goback.
*
 BB010-LOOKUP-BY-DATE.
* ********************
* DERIVES THE TAX-YEAR LABEL FOR SD-DATE-IN (6 APRIL BOUNDARY)
* THEN LOOKS THE ENTRY UP BY THAT LABEL.
*
     move     SD-DATE-IN  to WK-DATE9.
     if       WK-MONTH > 4 or
             (WK-MONTH = 4 and WK-DAY not < 6)
              move WK-YEAR to WK-LABEL-YEAR
     else
              compute WK-LABEL-YEAR = WK-YEAR - 1
     end-if.
     divide   WK-LABEL-YEAR by 100
              giving WK-TEMP remainder WK-END-YY.
     add      1 to WK-END-YY.
     if       WK-END-YY > 99
              move zero to WK-END-YY.
     move     WK-LABEL-YEAR to WK-FOUND-LABEL (1:4).
     move     "-"           to WK-FOUND-LABEL (5:1).
     move     WK-END-YY     to WK-FOUND-LABEL (6:2).
*
* 01/03/26 VBC - SE0025: FALLS THROUGH INTO BB020-LOOKUP-BY-LABEL
*                BELOW RATHER THAN A SEPARATE PERFORM - CALLERS
*                USE PERFORM ... THRU BB020-EXIT TO COVER BOTH.
 BB010-EXIT.  exit.
*
 BB020-LOOKUP-BY-LABEL.
* *********************
* SEARCHES RS-ENTRY FOR WK-FOUND-LABEL, COPIES OUT THE MATCHING
* RULESET, OR SETS THE ERROR FLAG WHEN NONE MATCHES.
*
     set      RS-IDX to 1.
     search   RS-ENTRY
              at end
                   move "Y" to SD-ERROR-FLAG
                   go to BB020-EXIT
              when RS-TAX-YEAR (RS-IDX) = WK-FOUND-LABEL
                   perform BB025-COPY-ENTRY.
*
 BB020-EXIT.  exit.
*
 BB025-COPY-ENTRY.
     move     RS-VERSION (RS-IDX)       to SD-RS-VERSION.
     move     RS-PERSONAL-ALLOWANCE (RS-IDX)
              to SD-RS-PERSONAL-ALLOWANCE.
     move     RS-BASIC-RATE (RS-IDX)    to SD-RS-BASIC-RATE.
     move     RS-BASIC-THRESHOLD (RS-IDX)
              to SD-RS-BASIC-THRESHOLD.
     move     RS-HIGHER-RATE (RS-IDX)   to SD-RS-HIGHER-RATE.
     move     RS-HIGHER-THRESHOLD (RS-IDX)
              to SD-RS-HIGHER-THRESHOLD.
     move     RS-ADDITIONAL-RATE (RS-IDX)
                                         to SD-RS-ADDITIONAL-RATE.
     move     RS-NI2-THRESHOLD (RS-IDX) to SD-RS-NI2-THRESHOLD.
     move     RS-NI2-WEEKLY (RS-IDX)    to SD-RS-NI2-WEEKLY.
     move     RS-NI4-LOWER (RS-IDX)     to SD-RS-NI4-LOWER.
     move     RS-NI4-UPPER (RS-IDX)     to SD-RS-NI4-UPPER.
     move     RS-NI4-RATE (RS-IDX)      to SD-RS-NI4-RATE.
     move     RS-NI4-HIGHER-RATE (RS-IDX)
              to SD-RS-NI4-HIGHER-RATE.
     move     RS-VAT-THRESHOLD (RS-IDX) to SD-RS-VAT-THRESHOLD.
     move     RS-VAT-REG-THRESHOLD (RS-IDX)
              to SD-RS-VAT-REG-THRESHOLD.
*
 ZZ010-BUILD-TABLE.
* *****************
* BUILDS THE THREE KNOWN TAX YEARS.  ALL THREE CARRY IDENTICAL
* RATES AND THRESHOLDS AT THE TIME OF WRITING - HMRC HAVE NOT
* MOVED THE BANDS SINCE 2023-24.  RE-KEY HERE WHEN THEY DO.
*
     move     3           to RS-ENTRIES-USED.
     move     "2023-24"   to RS-TAX-YEAR (1).
     move     "2023-24-v1" to RS-VERSION (1).
     move     "2024-25"   to RS-TAX-YEAR (2).
     move     "2024-25-v1" to RS-VERSION (2).
     move     "2025-26"   to RS-TAX-YEAR (3).
     move     "2025-26-v1" to RS-VERSION (3).
     perform  ZZ020-BUILD-RATES
              varying RS-IDX from 1 by 1
              until RS-IDX > 3.
     move     "Y"         to WK-RS-LOADED.
*
 ZZ010-EXIT.  exit.
*
 ZZ020-BUILD-RATES.
     move     12570.00    to RS-PERSONAL-ALLOWANCE (RS-IDX).
     move     .2000       to RS-BASIC-RATE (RS-IDX).
     move     50270.00    to RS-BASIC-THRESHOLD (RS-IDX).
     move     .4000       to RS-HIGHER-RATE (RS-IDX).
     move     125140.00   to RS-HIGHER-THRESHOLD (RS-IDX).
     move     .4500       to RS-ADDITIONAL-RATE (RS-IDX).
     move     6725.00     to RS-NI2-THRESHOLD (RS-IDX).
     move     3.45        to RS-NI2-WEEKLY (RS-IDX).
     move     12570.00    to RS-NI4-LOWER (RS-IDX).
     move     50270.00    to RS-NI4-UPPER (RS-IDX).
     move     .0900       to RS-NI4-RATE (RS-IDX).
     move     .0200       to RS-NI4-HIGHER-RATE (RS-IDX).
     move     85000.00    to RS-VAT-THRESHOLD (RS-IDX).
     move     90000.00    to RS-VAT-REG-THRESHOLD (RS-IDX).
*
 ZZ020-EXIT.  exit.
*
