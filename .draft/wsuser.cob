* *******************************************
*                                           *
*  Record Definition For Self-Employment    *
*    Tax Manager USER (Account) file        *
*      Sorted by User-Id, sequential        *
* *******************************************
* 
*  14/02/26 vbc - Created from PY-Employee-Record shape.
*  18/02/26 vbc - Added Set-Aside-Pct, UC fields per HMG spec.
* 
 01  SE-User-Record.
     03  User-Id              pic x(8).
*                                 UK sole trader account ref.
     03  User-Name            pic x(30).
     03  User-Trading-Start   pic 9(8).
*                                 ccyymmdd, 0 = not set.
     03  User-UC-Enabled      pic x.
*                                 Y or N.
     03  User-UC-Assess-Day   pic 99.
*                                 1-28, 0 = not set.
     03  User-Set-Aside-Pct   pic s9(3)v99.
     03  filler               pic x(6).
* 
